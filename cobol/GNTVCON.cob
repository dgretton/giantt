000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GNTVCON.
000500 AUTHOR.         KIM WALLACE.
000600 INSTALLATION.   GIANTT PROJECT SUPPORT.
000700 DATE-WRITTEN.   03 FEB 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO PARSE AND RENDER A GIANTT TIME
001200*               CONSTRAINT CLAUSE -- "WINDOW", "DUE" AND "EVERY"
001300*               FORMS, EACH WITH OPTIONAL CONSEQUENCE/ESCALATE/
001400*               STACK OPERANDS.  CALLS GNTVDUR TO TURN THE
001500*               EMBEDDED DURATION TEXT INTO SECONDS.
001600*
001700*______________________________________________________________*
001800* HISTORY OF MODIFICATION:                                      *
001900*================================================================*
002000* G5C0005 09/08/2026 TMPRLS  - REQ 8905 - CONSTRAINT CLAUSE      *
002100*                          GRAMMAR CHANGED FROM THE OLD SPACE-   *
002200*                          DELIMITED "WINDOW <DUR> CONSEQUENCE=  *
002300*                          <WORD>" FORM TO A PARENTHESIZED,      *
002400*                          COMMA-DELIMITED FORM: "TYPE(OPERAND   *
002500*                          [:GRACE],CONSEQUENCE[,ESCALATE:RATE]  *
002600*                          [,STACK])".  B000/B100/B110/B120/B150/*
002700*                          B170 REWRITTEN FOR THE NEW GRAMMAR;   *
002800*                          C000 REWRITTEN TO RENDER IT BACK OUT. *
002900*                          TC-GRACE-SECONDS IS NOW SET FROM THE  *
003000*                          OPTIONAL ":GRACE" OPERAND, DUE NOW    *
003100*                          DEFAULTS TC-DUR-SECONDS TO 86400, AND *
003200*                          AN ESCALATE CLAUSE NOW CORRECTLY SETS *
003300*                          TC-CONSEQUENCE TO ESCALATING.  GNT-   *
003400*                          CONSEQ-TBL DROPPED ITS "E"/"ESCALATE" *
003500*                          ENTRY -- ESCALATION IS NOW DRIVEN BY  *
003600*                          THE ESCALATE CLAUSE, NOT A THIRD      *
003700*                          CONSEQUENCE WORD.                     *
003800*----------------------------------------------------------------*
003900* G5C0004 14/09/1999 KIMWL   - Y2K COMPLIANCE PROJECT            *
004000*                          - TC-DUE-DATE RE-CAST AS CCYY-MM-DD,  *
004100*                            RECOMPILED.                         *
004200*----------------------------------------------------------------*
004300* G5C0003 19/06/1997 TMPKWL  - REQ 6320 - ADDED "STACK" OPERAND  *
004400*                            FOR RECURRING (EVERY) CONSTRAINTS.  *
004500*----------------------------------------------------------------*
004600* G5C0002 30/03/1995 TMPKWL  - REQ 4211 - ADDED "ESCALATE" AND   *
004700*                            "SEVERE"/"WARN" CONSEQUENCE WORDS.  *
004800*----------------------------------------------------------------*
004900* G5C0001 03/02/1994 KIMWL   - INITIAL VERSION.                  *
005000*================================================================*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900                   UPSI-0 IS UPSI-SWITCH-0
006000                     ON  STATUS IS U0-ON
006100                     OFF STATUS IS U0-OFF.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000**************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM GNTVCON **".
007500
007600* ------------------ PROGRAM WORKING STORAGE -------------------*
007700 01    WK-C-COMMON.
007800       COPY GNTCOMN.
007900
008000*        CALL-INTERFACE COPY OF GNTVDUR'S OWN RECORD, USED WHEN
008100*        THIS PROGRAM CALLS DOWN TO IT TO CONVERT THE EMBEDDED
008200*        DURATION TEXT.
008300 COPY GNTDUR.
008400
008500*        WORD TABLE FOR THE CONSEQUENCE OPERAND.  G5C0005 -- "E"
008600*        IS NO LONGER A WORD A USER TYPES; ESCALATING IS SET BY
008700*        THE PRESENCE OF THE ESCALATE CLAUSE (SEE B170) SO ONLY
008800*        THE TWO WORDS THE GRAMMAR ACCEPTS REMAIN HERE.
008900 01  GNT-CONSEQ-TBL.
009000     05  FILLER  PIC X(01)  VALUE "S".
009100     05  FILLER  PIC X(08)  VALUE "SEVERE  ".
009200     05  FILLER  PIC X(01)  VALUE "W".
009300     05  FILLER  PIC X(08)  VALUE "WARN    ".
009400 01  GNT-CONSEQ-R  REDEFINES GNT-CONSEQ-TBL.
009500     05  GNT-CONSEQ-ENT  OCCURS 2 TIMES INDEXED BY GNT-CONSEQ-IDX.
009600         10  GNT-CONSEQ-CODE     PIC X(01).
009700         10  GNT-CONSEQ-NAME     PIC X(08).
009800
009900*        SCRATCH AREA WHILE PARSING/RENDERING ONE CLAUSE.
010000 01  WK-C-VCON-SCRATCH.
010100     05  WK-C-VCON-WORD1         PIC X(10).
010200     05  WK-N-VCON-WORD1-ALT REDEFINES WK-C-VCON-WORD1
010300                                  PIC 9(10).
010400     05  WK-C-VCON-WORD2         PIC X(40).
010500     05  WK-N-VCON-WORD2-ALT REDEFINES WK-C-VCON-WORD2
010600                                  PIC 9(40).
010700     05  WK-N-VCON-KEYLEN        PIC 9(02)   COMP-3.
010800     05  WK-N-VCON-TOTLEN        PIC 9(02)   COMP-3.
010900     05  WK-N-VCON-INNERPOS      PIC 9(02)   COMP-3.
011000     05  WK-N-VCON-INNERLEN      PIC 9(02)   COMP-3.
011100     05  WK-C-VCON-INNER         PIC X(50).
011200     05  WK-C-VCON-TOK1          PIC X(20).
011300     05  WK-C-VCON-TOK3          PIC X(16).
011400     05  WK-C-VCON-TOK4          PIC X(10).
011500     05  WK-C-VCON-OPND          PIC X(12).
011600     05  WK-C-VCON-GRACE         PIC X(12).
011700     05  FILLER                  PIC X(20).
011800
011900*****************
012000 LINKAGE SECTION.
012100*****************
012200 COPY GNTCONS.
012300 EJECT
012400********************************************
012500 PROCEDURE DIVISION USING WK-C-VCON-RECORD.
012600********************************************
012700 MAIN-MODULE.
012800     PERFORM A000-PROCESS-CALLED-ROUTINE
012900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013000     GOBACK.
013100
013200*---------------------------------------------------------------*
013300 A000-PROCESS-CALLED-ROUTINE.
013400*        NO CHANGE FOR G5C0005 -- STILL DISPATCHES ON OPTION.
013500*---------------------------------------------------------------*
013600     MOVE SPACES              TO WK-C-VCON-OUTPUT.
013700     MOVE SPACES              TO WK-C-VCON-ERROR-CD.
013800
013900     EVALUATE WK-N-VCON-OPTION
014000        WHEN 1
014100           PERFORM B000-PARSE-CONSTRAINT
014200              THRU B099-PARSE-CONSTRAINT-EX
014300        WHEN 2
014400           PERFORM C000-RENDER-CONSTRAINT
014500              THRU C099-RENDER-CONSTRAINT-EX
014600        WHEN OTHER
014700           MOVE "COM0301"       TO WK-C-VCON-ERROR-CD
014800     END-EVALUATE.
014900
015000 A099-PROCESS-CALLED-ROUTINE-EX.
015100     EXIT.
015200
015300*---------------------------------------------------------------*
015400 B000-PARSE-CONSTRAINT.
015500*---------------------------------------------------------------*
015600*        G5C0005 -- WINDOW/DUE/EVERY CLAUSE IN PARENTHESIZED,
015700*        COMMA-DELIMITED FORM:  TYPE(OPERAND[:GRACE],CONSEQUENCE
015800*        [,ESCALATE:RATE][,STACK]).  UPCASE THE WHOLE CLAUSE
015900*        FIRST -- GNTVDUR TOLERATES EITHER CASE ON DURATION TEXT.
016000*---------------------------------------------------------------*
016100     INITIALIZE                GNT-CONSTRAINTR-OUT.
016200     MOVE ZERO                 TO TC-DUR-SECONDS-OUT
016300                                   TC-GRACE-SECONDS-OUT.
016400     MOVE "N"                  TO TC-STACK-FLAG-OUT.
016500     INSPECT WK-C-VCON-TEXT
016600        CONVERTING "abcdefghijklmnopqrstuvwxyz"
016700                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016800
016900     INSPECT WK-C-VCON-TEXT TALLYING WK-N-VCON-KEYLEN
017000              FOR CHARACTERS BEFORE INITIAL "(".
017100     IF WK-N-VCON-KEYLEN = ZERO OR WK-N-VCON-KEYLEN > 10
017200        MOVE "SUP0041"          TO WK-C-VCON-ERROR-CD
017300        GO TO B099-PARSE-CONSTRAINT-EX
017400     END-IF.
017500
017600     MOVE SPACES                TO WK-C-VCON-WORD1.
017700     MOVE WK-C-VCON-TEXT(1:WK-N-VCON-KEYLEN) TO WK-C-VCON-WORD1.
017800
017900     EVALUATE WK-C-VCON-WORD1
018000        WHEN "WINDOW"
018100           MOVE "W"             TO TC-TYPE-OUT
018200        WHEN "DUE"
018300           MOVE "D"             TO TC-TYPE-OUT
018400        WHEN "EVERY"
018500           MOVE "R"             TO TC-TYPE-OUT
018600        WHEN OTHER
018700           MOVE "SUP0041"       TO WK-C-VCON-ERROR-CD
018800           GO TO B099-PARSE-CONSTRAINT-EX
018900     END-EVALUATE.
019000
019100     PERFORM B100-SPLIT-INNER-TOKENS
019200        THRU B199-SPLIT-INNER-TOKENS-EX.
019300     IF WK-C-VCON-ERROR-CD NOT = SPACES
019400        GO TO B099-PARSE-CONSTRAINT-EX.
019500
019600     IF TC-TYPE-OUT = "D"
019700        PERFORM B120-PARSE-DUE-OPERAND
019800           THRU B129-PARSE-DUE-OPERAND-EX
019900     ELSE
020000        PERFORM B110-PARSE-DUR-OPERAND
020100           THRU B119-PARSE-DUR-OPERAND-EX
020200     END-IF.
020300     IF WK-C-VCON-ERROR-CD NOT = SPACES
020400        GO TO B099-PARSE-CONSTRAINT-EX.
020500
020600     PERFORM B150-LOOKUP-CONSEQ
020700        THRU B159-LOOKUP-CONSEQ-EX.
020800     IF WK-C-VCON-ERROR-CD NOT = SPACES
020900        GO TO B099-PARSE-CONSTRAINT-EX.
021000
021100     PERFORM B170-APPLY-ESCALATE-STACK
021200        THRU B179-APPLY-ESCALATE-STACK-EX.
021300
021400 B099-PARSE-CONSTRAINT-EX.
021500     EXIT.
021600
021700*---------------------------------------------------------------*
021800 B100-SPLIT-INNER-TOKENS.
021900*---------------------------------------------------------------*
022000*        PULL THE "(...)" INTERIOR OUT OF WK-C-VCON-TEXT AND
022100*        SPLIT IT ON COMMAS INTO UP TO FOUR TOKENS -- OPERAND
022200*        (WITH OPTIONAL :GRACE STILL ATTACHED), CONSEQUENCE WORD,
022300*        AND UP TO TWO OF ESCALATE:RATE / STACK.
022400*---------------------------------------------------------------*
022500     INSPECT WK-C-VCON-TEXT TALLYING WK-N-VCON-TOTLEN
022600              FOR CHARACTERS BEFORE INITIAL "  ".
022700     IF WK-N-VCON-TOTLEN = ZERO
022800        MOVE 60                 TO WK-N-VCON-TOTLEN
022900     END-IF.
023000     IF WK-C-VCON-TEXT(WK-N-VCON-TOTLEN:1) NOT = ")"
023100        MOVE "SUP0041"          TO WK-C-VCON-ERROR-CD
023200        GO TO B199-SPLIT-INNER-TOKENS-EX
023300     END-IF.
023400
023500     COMPUTE WK-N-VCON-INNERPOS = WK-N-VCON-KEYLEN + 2.
023600     COMPUTE WK-N-VCON-INNERLEN =
023700             WK-N-VCON-TOTLEN - WK-N-VCON-KEYLEN - 2.
023800     IF WK-N-VCON-INNERLEN < 1
023900        MOVE "SUP0041"          TO WK-C-VCON-ERROR-CD
024000        GO TO B199-SPLIT-INNER-TOKENS-EX
024100     END-IF.
024200
024300     MOVE SPACES                TO WK-C-VCON-INNER.
024400     MOVE WK-C-VCON-TEXT(WK-N-VCON-INNERPOS:WK-N-VCON-INNERLEN)
024500                                TO WK-C-VCON-INNER.
024600
024700     MOVE SPACES TO WK-C-VCON-TOK1 WK-C-VCON-WORD2
024800                    WK-C-VCON-TOK3 WK-C-VCON-TOK4.
024900     UNSTRING WK-C-VCON-INNER(1:WK-N-VCON-INNERLEN) DELIMITED BY ","
025000              INTO WK-C-VCON-TOK1 WK-C-VCON-WORD2
025100                   WK-C-VCON-TOK3 WK-C-VCON-TOK4.
025200
025300     IF WK-C-VCON-TOK1 = SPACES OR WK-C-VCON-WORD2 = SPACES
025400        MOVE "SUP0041"          TO WK-C-VCON-ERROR-CD
025500     END-IF.
025600 B199-SPLIT-INNER-TOKENS-EX.
025700     EXIT.
025800
025900*---------------------------------------------------------------*
026000 B110-PARSE-DUR-OPERAND.
026100*---------------------------------------------------------------*
026200     MOVE SPACES TO WK-C-VCON-OPND WK-C-VCON-GRACE.
026300     UNSTRING WK-C-VCON-TOK1 DELIMITED BY ":"
026400              INTO WK-C-VCON-OPND WK-C-VCON-GRACE.
026500     IF WK-C-VCON-OPND = SPACES
026600        MOVE "SUP0041"          TO WK-C-VCON-ERROR-CD
026700        GO TO B119-PARSE-DUR-OPERAND-EX
026800     END-IF.
026900
027000     MOVE WK-C-VCON-OPND        TO WK-C-VDUR-TEXT.
027100     MOVE 1                     TO WK-N-VDUR-OPTION.
027200     CALL "GNTVDUR"             USING WK-C-VDUR-RECORD.
027300     IF WK-C-VDUR-ERROR-CD NOT = SPACES
027400        MOVE WK-C-VDUR-ERROR-CD TO WK-C-VCON-ERROR-CD
027500        GO TO B119-PARSE-DUR-OPERAND-EX
027600     END-IF.
027700     MOVE WK-N-VDUR-SECONDS      TO TC-DUR-SECONDS-OUT.
027800
027900     IF WK-C-VCON-GRACE NOT = SPACES
028000        MOVE WK-C-VCON-GRACE     TO WK-C-VDUR-TEXT
028100        MOVE 1                   TO WK-N-VDUR-OPTION
028200        CALL "GNTVDUR"           USING WK-C-VDUR-RECORD
028300        IF WK-C-VDUR-ERROR-CD NOT = SPACES
028400           MOVE WK-C-VDUR-ERROR-CD TO WK-C-VCON-ERROR-CD
028500           GO TO B119-PARSE-DUR-OPERAND-EX
028600        END-IF
028700        MOVE WK-N-VDUR-SECONDS   TO TC-GRACE-SECONDS-OUT
028800     END-IF.
028900 B119-PARSE-DUR-OPERAND-EX.
029000     EXIT.
029100
029200*---------------------------------------------------------------*
029300 B120-PARSE-DUE-OPERAND.
029400*---------------------------------------------------------------*
029500     MOVE SPACES TO WK-C-VCON-OPND WK-C-VCON-GRACE.
029600     UNSTRING WK-C-VCON-TOK1 DELIMITED BY ":"
029700              INTO WK-C-VCON-OPND WK-C-VCON-GRACE.
029800     IF WK-C-VCON-OPND = SPACES
029900        MOVE "SUP0041"          TO WK-C-VCON-ERROR-CD
030000        GO TO B129-PARSE-DUE-OPERAND-EX
030100     END-IF.
030200
030300     MOVE WK-C-VCON-OPND(1:10)  TO TC-DUE-DATE-OUT.
030400     MOVE 86400                 TO TC-DUR-SECONDS-OUT.
030500
030600     IF WK-C-VCON-GRACE NOT = SPACES
030700        MOVE WK-C-VCON-GRACE     TO WK-C-VDUR-TEXT
030800        MOVE 1                   TO WK-N-VDUR-OPTION
030900        CALL "GNTVDUR"           USING WK-C-VDUR-RECORD
031000        IF WK-C-VDUR-ERROR-CD NOT = SPACES
031100           MOVE WK-C-VDUR-ERROR-CD TO WK-C-VCON-ERROR-CD
031200           GO TO B129-PARSE-DUE-OPERAND-EX
031300        END-IF
031400        MOVE WK-N-VDUR-SECONDS   TO TC-GRACE-SECONDS-OUT
031500     END-IF.
031600 B129-PARSE-DUE-OPERAND-EX.
031700     EXIT.
031800
031900*---------------------------------------------------------------*
032000 B150-LOOKUP-CONSEQ.
032100*---------------------------------------------------------------*
032200     SET GNT-CONSEQ-IDX TO 1.
032300     SEARCH GNT-CONSEQ-ENT
032400        AT END
032500           MOVE "SUP0042"       TO WK-C-VCON-ERROR-CD
032600        WHEN GNT-CONSEQ-NAME(GNT-CONSEQ-IDX) = WK-C-VCON-WORD2(1:8)
032700           MOVE GNT-CONSEQ-CODE(GNT-CONSEQ-IDX)
032800                                TO TC-CONSEQUENCE-OUT
032900     END-SEARCH.
033000 B159-LOOKUP-CONSEQ-EX.
033100     EXIT.
033200
033300*---------------------------------------------------------------*
033400 B170-APPLY-ESCALATE-STACK.
033500*---------------------------------------------------------------*
033600*        TOK3, IF PRESENT, IS EITHER "ESCALATE:<RATE>" OR (FOR AN
033700*        EVERY CLAUSE WITH NO ESCALATE) "STACK".  TOK4, IF
033800*        PRESENT, IS ALWAYS "STACK" AND ONLY FOLLOWS AN ESCALATE
033900*        TOK3.
034000*---------------------------------------------------------------*
034100     IF WK-C-VCON-TOK3(1:9) = "ESCALATE:"
034200        MOVE "E"                TO TC-CONSEQUENCE-OUT
034300        MOVE WK-C-VCON-TOK3(10:3) TO TC-ESCALATION-OUT
034400        IF WK-C-VCON-TOK4 = "STACK"
034500           MOVE "Y"              TO TC-STACK-FLAG-OUT
034600        END-IF
034700     ELSE
034800        IF WK-C-VCON-TOK3 = "STACK"
034900           MOVE "Y"              TO TC-STACK-FLAG-OUT
035000        END-IF
035100     END-IF.
035200 B179-APPLY-ESCALATE-STACK-EX.
035300     EXIT.
035400
035500*---------------------------------------------------------------*
035600 C000-RENDER-CONSTRAINT.
035700*---------------------------------------------------------------*
035800     MOVE SPACES                TO WK-C-VCON-RENDERED.
035900     EVALUATE TC-TYPE-IN
036000        WHEN "W"
036100           STRING "window(" DELIMITED BY SIZE
036200                  INTO WK-C-VCON-RENDERED
036300           MOVE 2 TO WK-N-VDUR-OPTION
036400           MOVE TC-DUR-SECONDS-IN TO WK-N-VDUR-SECONDS-1
036500           CALL "GNTVDUR" USING WK-C-VDUR-RECORD
036600           STRING WK-C-VCON-RENDERED DELIMITED BY "  "
036700                  WK-C-VDUR-RENDERED DELIMITED BY "  "
036800                  INTO WK-C-VCON-RENDERED
036900        WHEN "D"
037000           STRING "due(" DELIMITED BY SIZE
037100                  TC-DUE-DATE-IN DELIMITED BY SIZE
037200                  INTO WK-C-VCON-RENDERED
037300        WHEN "R"
037400           STRING "every(" DELIMITED BY SIZE
037500                  INTO WK-C-VCON-RENDERED
037600           MOVE 2 TO WK-N-VDUR-OPTION
037700           MOVE TC-DUR-SECONDS-IN TO WK-N-VDUR-SECONDS-1
037800           CALL "GNTVDUR" USING WK-C-VDUR-RECORD
037900           STRING WK-C-VCON-RENDERED DELIMITED BY "  "
038000                  WK-C-VDUR-RENDERED DELIMITED BY "  "
038100                  INTO WK-C-VCON-RENDERED
038200     END-EVALUATE.
038300
038400     IF TC-GRACE-SECONDS-IN NOT = ZERO
038500        MOVE 2 TO WK-N-VDUR-OPTION
038600        MOVE TC-GRACE-SECONDS-IN TO WK-N-VDUR-SECONDS-1
038700        CALL "GNTVDUR" USING WK-C-VDUR-RECORD
038800        STRING WK-C-VCON-RENDERED DELIMITED BY "  "
038900               ":" DELIMITED BY SIZE
039000               WK-C-VDUR-RENDERED DELIMITED BY "  "
039100               INTO WK-C-VCON-RENDERED
039200     END-IF.
039300
039400     PERFORM C300-RENDER-CONSEQ THRU C399-RENDER-CONSEQ-EX.
039500
039600     IF TC-TYPE-IN = "R" AND TC-STACK-FLAG-IN = "Y"
039700        STRING WK-C-VCON-RENDERED DELIMITED BY "  "
039800               ",stack" DELIMITED BY SIZE
039900               INTO WK-C-VCON-RENDERED
040000     END-IF.
040100
040200     STRING WK-C-VCON-RENDERED DELIMITED BY "  "
040300            ")" DELIMITED BY SIZE
040400            INTO WK-C-VCON-RENDERED.
040500
040600 C099-RENDER-CONSTRAINT-EX.
040700     EXIT.
040800
040900*---------------------------------------------------------------*
041000 C300-RENDER-CONSEQ.
041100*---------------------------------------------------------------*
041200     EVALUATE TC-CONSEQUENCE-IN
041300        WHEN "S"
041400           STRING WK-C-VCON-RENDERED DELIMITED BY "  "
041500                  ",severe" DELIMITED BY SIZE
041600                  INTO WK-C-VCON-RENDERED
041700        WHEN "W"
041800           STRING WK-C-VCON-RENDERED DELIMITED BY "  "
041900                  ",warn" DELIMITED BY SIZE
042000                  INTO WK-C-VCON-RENDERED
042100        WHEN "E"
042200           STRING WK-C-VCON-RENDERED DELIMITED BY "  "
042300                  ",escalating" DELIMITED BY SIZE
042400                  INTO WK-C-VCON-RENDERED
042500     END-EVALUATE.
042600
042700     IF TC-CONSEQUENCE-IN = "E" AND TC-ESCALATION-IN NOT = SPACES
042800        STRING WK-C-VCON-RENDERED DELIMITED BY "  "
042900               ",escalate:" DELIMITED BY SIZE
043000               TC-ESCALATION-IN DELIMITED BY SPACE
043100               INTO WK-C-VCON-RENDERED
043200     END-IF.
043300 C399-RENDER-CONSEQ-EX.
043400     EXIT.
043500
043600******************************************************************
043700************** END OF PROGRAM SOURCE -  GNTVCON ****************
043800******************************************************************

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GNTBDRV IS INITIAL.
000500 AUTHOR.         KIM WALLACE.
000600 INSTALLATION.   GIANTT PROJECT SUPPORT.
000700 DATE-WRITTEN.   01 FEB 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THE GIANTT BATCH DRIVER.  ONE RUN, ONE REQUEST
001200*               RECORD (GNTREQ).  BACKS UP THE ITEMS FILE, LOADS
001300*               IT LINE BY LINE THROUGH GNTVPRS INTO GNTVGRF'S
001400*               ITEM TABLE, THEN DISPATCHES THE REQUESTED
001500*               OPERATION -- SHOW, SET-STATUS, ADD, MODIFY, SORT,
001600*               DOCTOR, INSERT-BETWEEN -- CALLING GNTVGRF,
001700*               GNTVDUR, GNTVCON, GNTVWRT AND GNTVDOC AS EACH
001800*               OPERATION REQUIRES.  REPLACES THE INTERACTIVE
001900*               "GIANTT" COMMAND LINE WITH ONE FLAT TRANSACTION,
002000*               THE SAME WAY THE SHOP'S OWN BATCH SUITE STANDS
002100*               IN FOR THE ON-LINE SCREENS OVERNIGHT.
002200*
002300*______________________________________________________________*
002400* HISTORY OF MODIFICATION:                                      *
002500*================================================================*
002600* G1D0011 09/08/2026 TMPRLS  - REQ 8901 - A210-LOAD-ONE-LINE WAS  *
002700*                            SILENTLY DROPPING ANY LINE THAT      *
002800*                            FAILED GNTVPRS VALIDATION.  NOW      *
002900*                            WRITES A COM0002 WARNING LINE (WITH  *
003000*                            THE VPRS ERROR CODE AND THE OFFENDING*
003100*                            TEXT) TO THE DRIVE REPORT BEFORE THE *
003200*                            LINE IS SKIPPED.  ALSO ADDED THE     *
003300*                            RPT-LINE AND SAVE-REQUIRES ALTERNATE *
003400*                            VIEWS BELOW.                         *
003500*----------------------------------------------------------------*
003600* G1D0010 22/07/2026 TMPRLS  - REQ 8814 - SHOW OPERATION WAS      *
003700*                             ONLY EMITTING                       *
003800*                             TITLE/ID/STATUS/PRIORITY/DURATION --*
003900*                             CHARTS, TAGS, RELATIONS, TIME       *
004000*                             CONSTRAINT AND COMMENTS WERE MISSING*
004100*                             FROM THE PRINTED BLOCK EVEN THOUGH  *
004200*                             THE ITEM CARRIES THEM.  ADDED       *
004300*                             Y310-Y340 TO Y300-WRITE-SHOW-BLOCK  *
004400*                             TO EMIT THE REST OF THE SPEC'D SHOW *
004500*                             LAYOUT.                             *
004600*----------------------------------------------------------------*
004700* G1D0009 12/05/2007 TMPKWL  - REQ 7220 - INSERT-BETWEEN PROJECT  *
004800*                            - ADDED B700-DO-INSERT-BETWEEN AND   *
004900*                            THE BEFORE/AFTER EXISTENCE CHECK.    *
005000*----------------------------------------------------------------*
005100* G1D0008 19/11/2003 TMPFRN  - REQ 6650 - QUICK CHECK AFTER EVERY *
005200*                            SAVING OPERATION NOW GOES THROUGH    *
005300*                            GNTVDOC OPTION 3 RATHER THAN A LOCAL *
005400*                            COPY OF THE DANGLING-REF SCAN.       *
005500*----------------------------------------------------------------*
005600* G1D0007 14/08/1997 TMPKWL  - REQ 5104 - MODIFY-REQUIRES NOW     *
005700*                            TRIAL-SORTS BEFORE COMMITTING; REJECT*
005800*                            AND RESTORE THE OLD LIST ON A CYCLE. *
005900*----------------------------------------------------------------*
006000* G1D0006 27/09/1996 TMPKWL  - REQ 4890 - MD (MODIFY) OPERATION   *
006100*                            ADDED, ALL SEVEN FIELD CODES.        *
006200*----------------------------------------------------------------*
006300* G1D0005 18/06/1996 KIMWL   - REQ 4402 - AD (ADD) OPERATION      *
006400*                            ADDED, WITH THE THREE ADD CHECKS.    *
006500*----------------------------------------------------------------*
006600* G1D0004 21/03/1998 TMPRTS  - Y2K COMPLIANCE PROJECT             *
006700*                            - WS-DATE-YMD REPLACED BY AN 8-DIGIT *
006800*                            CCYYMMDD RUN-DATE STAMPED INTO       *
006900*                            WK-C-RUN-DATE FOR EVERY CALLED       *
007000*                            ROUTINE'S COMMON WORK AREA.          *
007100*----------------------------------------------------------------*
007200* G1D0003 02/04/1995 KIMWL   - REQ 3120 - SS (SET-STATUS) AND     *
007300*                            SO (SORT) OPERATIONS ADDED.          *
007400*----------------------------------------------------------------*
007500* G1D0002 30/01/1995 KIMWL   - REQ 3005 - DC (DOCTOR) OPERATION   *
007600*                            ADDED, REPORT AND APPLY-FIXES MODES. *
007700*----------------------------------------------------------------*
007800* G1D0001 01/02/1994 KIMWL   - INITIAL VERSION -- SH (SHOW)       *
007900*                            OPERATION ONLY, LOAD/BACKUP LOGIC.   *
008000*================================================================*
008100 EJECT
008200**********************
008300 ENVIRONMENT DIVISION.
008400**********************
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER.  IBM-AS400.
008700 OBJECT-COMPUTER.  IBM-AS400.
008800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008900                   UPSI-0 IS UPSI-SWITCH-0
009000                     ON  STATUS IS U0-ON
009100                     OFF STATUS IS U0-OFF
009200                   UPSI-1 IS UPSI-SWITCH-1
009300                     ON  STATUS IS U1-ON
009400                     OFF STATUS IS U1-OFF.
009500
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT ITEMS-FILE      ASSIGN TO ITEMSF
009900                            ORGANIZATION IS LINE SEQUENTIAL
010000                            FILE STATUS IS WK-C-FILE-STATUS.
010100
010200     SELECT BACKUP-FILE     ASSIGN TO ITEMSBAK
010300                            ORGANIZATION IS LINE SEQUENTIAL
010400                            FILE STATUS IS WK-C-BACKUP-STATUS.
010500
010600     SELECT REQUEST-FILE    ASSIGN TO GNTREQF
010700                            ORGANIZATION IS LINE SEQUENTIAL
010800                            FILE STATUS IS WK-C-REQ-STATUS.
010900
011000     SELECT DRIVE-RPT-FILE  ASSIGN TO DRVRPT
011100                            ORGANIZATION IS LINE SEQUENTIAL
011200                            FILE STATUS IS WK-C-RPT-STATUS.
011300
011400***************
011500 DATA DIVISION.
011600***************
011700 FILE SECTION.
011800**************
011900 FD  ITEMS-FILE
012000     LABEL RECORDS ARE STANDARD
012100     RECORDING MODE IS F.
012200 01  ITEMS-FILE-RECORD                 PIC X(400).
012300
012400 FD  BACKUP-FILE
012500     LABEL RECORDS ARE STANDARD
012600     RECORDING MODE IS F.
012700 01  BACKUP-FILE-RECORD                PIC X(400).
012800
012900 FD  REQUEST-FILE
013000     LABEL RECORDS ARE STANDARD
013100     RECORDING MODE IS F.
013200 01  REQUEST-FILE-RECORD               PIC X(600).
013300
013400 FD  DRIVE-RPT-FILE
013500     LABEL RECORDS ARE STANDARD
013600     RECORDING MODE IS F.
013700 01  DRIVE-RPT-RECORD                  PIC X(132).
013800
013900*************************
014000 WORKING-STORAGE SECTION.
014100*************************
014200 01  FILLER                            PIC X(24)      VALUE
014300     "** PROGRAM GNTBDRV **".
014400
014500 01    WK-C-COMMON.
014600       COPY GNTCOMN.
014700
014800 01  WK-C-BDRV-FILE-STATUSES.
014900     05  WK-C-BACKUP-STATUS            PIC X(02).
015000     05  WK-C-REQ-STATUS               PIC X(02).
015100     05  WK-C-RPT-STATUS               PIC X(02).
015200     05  FILLER                        PIC X(02).
015300
015400 01  WK-C-VPRS-CALL-AREA.
015500     COPY GNTPRS.
015600
015700 01  WK-C-VGRF-CALL-AREA.
015800     COPY GNTGRF.
015900
016000 01  WK-C-VDUR-CALL-AREA.
016100     COPY GNTDUR.
016200
016300 01  WK-C-VCON-CALL-AREA.
016400     COPY GNTCONS.
016500
016600 01  WK-C-VWRT-CALL-AREA.
016700     COPY GNTWRT.
016800
016900 01  WK-C-VDOC-CALL-AREA.
017000     COPY GNTDOC.
017100
017200*        THE ONE REQUEST RECORD THAT DRIVES THIS RUN.
017300 01  WK-C-REQ-AREA.
017400     COPY GNTREQ.
017500
017600*        SCRATCH AREA FOR THE COMMA-LIST SPLITTERS (CHARTS,
017700*        TAGS, REQUIRES, UNLOCKS) AND THE OPERATION SWITCHES.
017800 01  WK-C-BDRV-SCRATCH.
017900     05  WK-N-BDRV-TOK-CNT             PIC 9(01) COMP-3.
018000     05  WK-C-BDRV-LIST-WORK           PIC X(120).
018100     05  WK-C-BDRV-ONE-TOKEN           PIC X(20).
018200     05  WK-N-BDRV-ONE-TOKEN-ALT REDEFINES WK-C-BDRV-ONE-TOKEN
018300                                   PIC 9(20).
018400     05  WK-N-BDRV-PTR                 PIC 9(03) COMP-3.
018500     05  WK-C-BDRV-SAVE-REQUIRES.
018600         10  WK-N-BDRV-SAVE-REQ-CNT    PIC 9(01) COMP-3.
018700         10  WK-C-BDRV-SAVE-REQ-TGT    PIC X(20) OCCURS 5 TIMES.
018800     05  WK-C-BDRV-SAVE-REQ-TGT-R
018900                 REDEFINES WK-C-BDRV-SAVE-REQUIRES.
019000         10  FILLER                    PIC X(01).
019100         10  WK-C-BDRV-SAVE-REQ-FLAT   PIC X(100).
019200     05  WK-C-BDRV-EXISTS-FLAG         PIC X(01).
019300     05  WK-C-BDRV-RPT-LINE            PIC X(132).
019400     05  WK-C-BDRV-RPT-LINE-R REDEFINES WK-C-BDRV-RPT-LINE.
019500         10  WK-C-BDRV-RPT-CODE        PIC X(07).
019600         10  FILLER                    PIC X(125).
019700     05  FILLER                        PIC X(20).
019800*
019900*        SCRATCH AREA FOR Y300-WRITE-SHOW-BLOCK'S CHARTS/TAGS/
020000*        RELATION-TARGET COMMA LISTS (G1D0010 -- SEE HISTORY).
020100*
020200 01  WK-C-BDRV-SHOW-SCRATCH.
020300     05  WK-C-BDRV-SHOW-LIST           PIC X(120).
020400     05  WK-N-BDRV-SHOW-SUB            PIC 9(02) COMP-3.
020500     05  FILLER                        PIC X(10).
020600
020700*****************
020800 PROCEDURE DIVISION.
020900*****************
021000 MAIN-MODULE.
021100     SET     UPSI-SWITCH-0             TO OFF.
021200     SET     UPSI-SWITCH-1             TO OFF.
021300     PERFORM A000-START-PROGRAM-ROUTINE
021400        THRU A099-START-PROGRAM-ROUTINE-EX.
021500     GOBACK.
021600 EJECT
021700
021800*---------------------------------------------------------------*
021900 A000-START-PROGRAM-ROUTINE.
022000*---------------------------------------------------------------*
022100     MOVE "GNTBDRV"             TO WK-C-PROGRAM-ID.
022200     ACCEPT WK-C-RUN-DATE       FROM DATE YYYYMMDD.
022300     ACCEPT WK-C-RUN-TIME       FROM TIME.
022400     MOVE 01                    TO WK-N-VGRF-OPTION.
022500     CALL "GNTVGRF"             USING WK-C-VGRF-RECORD.
022600
022700     PERFORM A100-BACKUP-ITEMS-FILE
022800        THRU A199-BACKUP-ITEMS-FILE-EX.
022900     PERFORM A200-LOAD-ITEMS-FILE
023000        THRU A299-LOAD-ITEMS-FILE-EX.
023100
023200     OPEN INPUT REQUEST-FILE.
023300     IF NOT WK-C-SUCCESSFUL
023400        GO TO Y900-ABNORMAL-TERMINATION.
023500     READ REQUEST-FILE INTO GNT-REQ-RECORD.
023600     CLOSE REQUEST-FILE.
023700
023800     OPEN OUTPUT DRIVE-RPT-FILE.
023900     IF NOT WK-C-SUCCESSFUL
024000        GO TO Y900-ABNORMAL-TERMINATION.
024100
024200     EVALUATE GNT-REQ-OPCODE
024300        WHEN "SH"
024400           PERFORM B100-DO-SHOW THRU B199-DO-SHOW-EX
024500        WHEN "SS"
024600           PERFORM B200-DO-SET-STATUS THRU B299-DO-SET-STATUS-EX
024700        WHEN "AD"
024800           PERFORM B300-DO-ADD THRU B399-DO-ADD-EX
024900        WHEN "MD"
025000           PERFORM B400-DO-MODIFY THRU B499-DO-MODIFY-EX
025100        WHEN "SO"
025200           PERFORM B500-DO-SORT THRU B599-DO-SORT-EX
025300        WHEN "DC"
025400           PERFORM B600-DO-DOCTOR THRU B699-DO-DOCTOR-EX
025500        WHEN "IB"
025600           PERFORM B700-DO-INSERT-BETWEEN
025700              THRU B799-DO-INSERT-BETWEEN-EX
025800        WHEN OTHER
025900           MOVE "COM0001"        TO WK-C-BDRV-RPT-LINE
026000           PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX
026100     END-EVALUATE.
026200
026300     CLOSE DRIVE-RPT-FILE.
026400 A099-START-PROGRAM-ROUTINE-EX.
026500     EXIT.
026600
026700*---------------------------------------------------------------*
026800 A100-BACKUP-ITEMS-FILE.
026900*---------------------------------------------------------------*
027000*        A STRAIGHT BYTE COPY, TAKEN BEFORE THE TABLE IS LOADED,
027100*        SO A BAD RUN CAN ALWAYS BE RESTORED FROM THE .BAK COPY.
027200*---------------------------------------------------------------*
027300     OPEN INPUT ITEMS-FILE.
027400     IF NOT WK-C-SUCCESSFUL
027500        GO TO A199-BACKUP-ITEMS-FILE-EX.
027600     OPEN OUTPUT BACKUP-FILE.
027700
027800     PERFORM A110-COPY-ONE-LINE THRU A119-COPY-ONE-LINE-EX
027900        UNTIL WK-C-END-OF-FILE.
028000
028100     CLOSE ITEMS-FILE.
028200     CLOSE BACKUP-FILE.
028300 A199-BACKUP-ITEMS-FILE-EX.
028400     EXIT.
028500
028600 A110-COPY-ONE-LINE.
028700     READ ITEMS-FILE.
028800     IF NOT WK-C-END-OF-FILE
028900        MOVE ITEMS-FILE-RECORD  TO BACKUP-FILE-RECORD
029000        WRITE BACKUP-FILE-RECORD
029100     END-IF.
029200 A119-COPY-ONE-LINE-EX.
029300     EXIT.
029400
029500*---------------------------------------------------------------*
029600 A200-LOAD-ITEMS-FILE.
029700*---------------------------------------------------------------*
029800*        PARSE EVERY LINE THROUGH GNTVPRS AND ADD-OR-REPLACE IT
029900*        INTO GNTVGRF'S TABLE.  A DUPLICATE ID OVERWRITES THE
030000*        EARLIER RECORD (GNTVGRF'S OWN ADD-OR-REPLACE SEARCH
030100*        DOES THE OVERWRITE); A MALFORMED LINE IS SKIPPED.
030200*---------------------------------------------------------------*
030300     OPEN INPUT ITEMS-FILE.
030400     IF NOT WK-C-SUCCESSFUL
030500        GO TO A299-LOAD-ITEMS-FILE-EX.
030600
030700     PERFORM A210-LOAD-ONE-LINE THRU A219-LOAD-ONE-LINE-EX
030800        UNTIL WK-C-END-OF-FILE.
030900
031000     CLOSE ITEMS-FILE.
031100 A299-LOAD-ITEMS-FILE-EX.
031200     EXIT.
031300
031400 A210-LOAD-ONE-LINE.
031500     READ ITEMS-FILE.
031600     IF WK-C-END-OF-FILE
031700        GO TO A219-LOAD-ONE-LINE-EX.
031800
031900     MOVE 1                     TO WK-N-VPRS-OPTION.
032000     MOVE ITEMS-FILE-RECORD     TO WK-C-VPRS-LINE-IN.
032100     CALL "GNTVPRS"             USING WK-C-VPRS-RECORD.
032200     IF WK-C-VPRS-ERROR-CD NOT = SPACES
032300        STRING "COM0002 " DELIMITED BY SIZE
032400                 WK-C-VPRS-ERROR-CD DELIMITED BY SIZE
032500                 " SKIPPED BAD ITEM LINE: " DELIMITED BY SIZE
032600                 ITEMS-FILE-RECORD DELIMITED BY "  "
032700              INTO WK-C-BDRV-RPT-LINE
032800        PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX
032900        GO TO A219-LOAD-ONE-LINE-EX.
033000
033100     MOVE 02                    TO WK-N-VGRF-OPTION.
033200     MOVE GNT-ITEMR-OUT OF WK-C-VPRS-RECORD
033300                                TO GNT-ITEMR-IN OF WK-C-VGRF-RECORD.
033400     CALL "GNTVGRF"             USING WK-C-VGRF-RECORD.
033500 A219-LOAD-ONE-LINE-EX.
033600     EXIT.
033700 EJECT
033800
033900*---------------------------------------------------------------*
034000 B100-DO-SHOW.
034100*---------------------------------------------------------------*
034200     PERFORM Y100-FIND-ITEM THRU Y199-FIND-ITEM-EX.
034300     IF WK-C-BDRV-EXISTS-FLAG NOT = "Y"
034400        GO TO B199-DO-SHOW-EX.
034500     PERFORM Y300-WRITE-SHOW-BLOCK THRU Y399-WRITE-SHOW-BLOCK-EX.
034600 B199-DO-SHOW-EX.
034700     EXIT.
034800
034900*---------------------------------------------------------------*
035000 B200-DO-SET-STATUS.
035100*---------------------------------------------------------------*
035200     PERFORM Y100-FIND-ITEM THRU Y199-FIND-ITEM-EX.
035300     IF WK-C-BDRV-EXISTS-FLAG NOT = "Y"
035400        GO TO B299-DO-SET-STATUS-EX.
035500
035600     MOVE GNT-ITEMR-OUT OF WK-C-VGRF-RECORD
035700                                TO GNT-ITEMR-IN OF WK-C-VGRF-RECORD.
035800
035900     PERFORM Y400-STATUS-NAME-TO-CODE
036000        THRU Y499-STATUS-NAME-TO-CODE-EX.
036100     MOVE GNT-ITEM-OUT-STATUS   TO GNT-ITEM-IN-STATUS.
036200
036300     MOVE 02                    TO WK-N-VGRF-OPTION.
036400     CALL "GNTVGRF"             USING WK-C-VGRF-RECORD.
036500
036600     PERFORM Y500-SORT-AND-SAVE THRU Y599-SORT-AND-SAVE-EX.
036700     PERFORM Y600-QUICK-CHECK THRU Y699-QUICK-CHECK-EX.
036800 B299-DO-SET-STATUS-EX.
036900     EXIT.
037000
037100*---------------------------------------------------------------*
037200 B300-DO-ADD.
037300*---------------------------------------------------------------*
037400     MOVE GNT-REQ-NEW-ID        TO WK-C-VGRF-KEY.
037500     MOVE GNT-REQ-TITLE         TO WK-C-VGRF-SUBSTR.
037600     MOVE 05                    TO WK-N-VGRF-OPTION.
037700     CALL "GNTVGRF"             USING WK-C-VGRF-RECORD.
037800     IF WK-C-VGRF-FOUND-FLAG = "Y"
037900        MOVE "COM0301"          TO WK-C-BDRV-RPT-LINE
038000        PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX
038100        GO TO B399-DO-ADD-EX
038200     END-IF.
038300
038400     PERFORM Y700-BUILD-NEW-ITEM THRU Y799-BUILD-NEW-ITEM-EX.
038500
038600     MOVE 02                    TO WK-N-VGRF-OPTION.
038700     CALL "GNTVGRF"             USING WK-C-VGRF-RECORD.
038800
038900     PERFORM Y500-SORT-AND-SAVE THRU Y599-SORT-AND-SAVE-EX.
039000     PERFORM Y600-QUICK-CHECK THRU Y699-QUICK-CHECK-EX.
039100 B399-DO-ADD-EX.
039200     EXIT.
039300
039400*---------------------------------------------------------------*
039500 B400-DO-MODIFY.
039600*---------------------------------------------------------------*
039700     PERFORM Y100-FIND-ITEM THRU Y199-FIND-ITEM-EX.
039800     IF WK-C-BDRV-EXISTS-FLAG NOT = "Y"
039900        GO TO B499-DO-MODIFY-EX.
040000
040100     MOVE GNT-ITEMR-OUT OF WK-C-VGRF-RECORD
040200                                TO GNT-ITEMR-IN OF WK-C-VGRF-RECORD.
040300
040400     EVALUATE GNT-REQ-FIELD-CODE
040500        WHEN "TI"
040600           MOVE GNT-REQ-TITLE      TO GNT-ITEM-IN-TITLE
040700        WHEN "DU"
040800           PERFORM Y800-PARSE-DURATION
040900              THRU Y899-PARSE-DURATION-EX
041000           MOVE WK-N-VDUR-SECONDS  TO GNT-ITEM-IN-DUR-SECONDS
041100           MOVE GNT-REQ-DUR-TEXT   TO GNT-ITEM-IN-DUR-TEXT
041200        WHEN "PR"
041300           PERFORM Y910-PRIORITY-NAME-TO-CODE
041400              THRU Y919-PRIORITY-NAME-TO-CODE-EX
041500        WHEN "ST"
041600           PERFORM Y400-STATUS-NAME-TO-CODE
041700              THRU Y499-STATUS-NAME-TO-CODE-EX
041800           MOVE GNT-ITEM-OUT-STATUS TO GNT-ITEM-IN-STATUS
041900        WHEN "CH"
042000           MOVE GNT-REQ-CHARTS-LIST TO WK-C-BDRV-LIST-WORK
042100           PERFORM Y110-SPLIT-LIST-TO-CHARTS
042200              THRU Y119-SPLIT-LIST-TO-CHARTS-EX
042300        WHEN "TG"
042400           MOVE GNT-REQ-TAGS-LIST   TO WK-C-BDRV-LIST-WORK
042500           PERFORM Y120-SPLIT-LIST-TO-TAGS
042600              THRU Y129-SPLIT-LIST-TO-TAGS-EX
042700        WHEN "RQ"
042800           PERFORM B410-MODIFY-REQUIRES
042900              THRU B419-MODIFY-REQUIRES-EX
043000           IF WK-C-BDRV-EXISTS-FLAG = "N"
043100              GO TO B499-DO-MODIFY-EX
043200           END-IF
043300        WHEN "UN"
043400           MOVE GNT-REQ-UNLOCKS-LIST TO WK-C-BDRV-LIST-WORK
043500           PERFORM Y140-SPLIT-LIST-TO-RELTYPE
043600              THRU Y149-SPLIT-LIST-TO-RELTYPE-EX
043700        WHEN OTHER
043800           MOVE "COM0302"          TO WK-C-BDRV-RPT-LINE
043900           PERFORM Z100-WRITE-RPT-LINE
044000              THRU Z199-WRITE-RPT-LINE-EX
044100           GO TO B499-DO-MODIFY-EX
044200     END-EVALUATE.
044300
044400     MOVE 02                    TO WK-N-VGRF-OPTION.
044500     CALL "GNTVGRF"             USING WK-C-VGRF-RECORD.
044600
044700     PERFORM Y500-SORT-AND-SAVE THRU Y599-SORT-AND-SAVE-EX.
044800     PERFORM Y600-QUICK-CHECK THRU Y699-QUICK-CHECK-EX.
044900 B499-DO-MODIFY-EX.
045000     EXIT.
045100
045200*---------------------------------------------------------------*
045300 B410-MODIFY-REQUIRES.
045400*---------------------------------------------------------------*
045500*        REQUIRES IS SPECIAL -- TRIAL-SORT A SCRATCH COPY FIRST.
045600*        SAVE THE OLD LIST, APPLY THE NEW ONE, RUN THE TOPO SORT;
045700*        IF IT CYCLES, PUT THE OLD LIST BACK AND REJECT.
045800*---------------------------------------------------------------*
045900     MOVE GNT-ITEM-IN-REL-CNT(1)   TO WK-N-BDRV-SAVE-REQ-CNT.
046000     MOVE GNT-ITEM-IN-REL-TGT(1 1) TO WK-C-BDRV-SAVE-REQ-TGT(1).
046100     MOVE GNT-ITEM-IN-REL-TGT(1 2) TO WK-C-BDRV-SAVE-REQ-TGT(2).
046200     MOVE GNT-ITEM-IN-REL-TGT(1 3) TO WK-C-BDRV-SAVE-REQ-TGT(3).
046300     MOVE GNT-ITEM-IN-REL-TGT(1 4) TO WK-C-BDRV-SAVE-REQ-TGT(4).
046400     MOVE GNT-ITEM-IN-REL-TGT(1 5) TO WK-C-BDRV-SAVE-REQ-TGT(5).
046500
046600     MOVE GNT-REQ-REQUIRES-LIST TO WK-C-BDRV-LIST-WORK.
046700     PERFORM Y130-SPLIT-LIST-TO-RELTYPE
046800        THRU Y139-SPLIT-LIST-TO-RELTYPE-EX.
046900
047000     MOVE 02                    TO WK-N-VGRF-OPTION.
047100     CALL "GNTVGRF"             USING WK-C-VGRF-RECORD.
047200     MOVE 08                    TO WK-N-VGRF-OPTION.
047300     CALL "GNTVGRF"             USING WK-C-VGRF-RECORD.
047400
047500     MOVE "Y"                   TO WK-C-BDRV-EXISTS-FLAG.
047600     IF WK-C-VGRF-CYCLE-FLAG = "Y"
047700        MOVE WK-N-BDRV-SAVE-REQ-CNT TO GNT-ITEM-IN-REL-CNT(1)
047800        MOVE WK-C-BDRV-SAVE-REQ-TGT(1) TO GNT-ITEM-IN-REL-TGT(1 1)
047900        MOVE WK-C-BDRV-SAVE-REQ-TGT(2) TO GNT-ITEM-IN-REL-TGT(1 2)
048000        MOVE WK-C-BDRV-SAVE-REQ-TGT(3) TO GNT-ITEM-IN-REL-TGT(1 3)
048100        MOVE WK-C-BDRV-SAVE-REQ-TGT(4) TO GNT-ITEM-IN-REL-TGT(1 4)
048200        MOVE WK-C-BDRV-SAVE-REQ-TGT(5) TO GNT-ITEM-IN-REL-TGT(1 5)
048300        MOVE 02                 TO WK-N-VGRF-OPTION
048400        CALL "GNTVGRF"          USING WK-C-VGRF-RECORD
048500        STRING "MODIFY REJECTED, CYCLE: " DELIMITED BY SIZE
048600                 WK-C-VGRF-CYCLE-PATH DELIMITED BY SIZE
048700              INTO WK-C-BDRV-RPT-LINE
048800        PERFORM Z100-WRITE-RPT-LINE
048900           THRU Z199-WRITE-RPT-LINE-EX
049000        MOVE "N"                TO WK-C-BDRV-EXISTS-FLAG
049100     END-IF.
049200 B419-MODIFY-REQUIRES-EX.
049300     EXIT.
049400
049500*---------------------------------------------------------------*
049600 B500-DO-SORT.
049700*---------------------------------------------------------------*
049800     PERFORM Y500-SORT-AND-SAVE THRU Y599-SORT-AND-SAVE-EX.
049900     PERFORM Y600-QUICK-CHECK THRU Y699-QUICK-CHECK-EX.
050000 B599-DO-SORT-EX.
050100     EXIT.
050200
050300*---------------------------------------------------------------*
050400 B600-DO-DOCTOR.
050500*---------------------------------------------------------------*
050600     IF GNT-REQ-DOCTOR-MODE = "F"
050700        MOVE 2                  TO WK-N-VDOC-OPTION
050800     ELSE
050900        MOVE 1                  TO WK-N-VDOC-OPTION
051000     END-IF.
051100     CALL "GNTVDOC"             USING WK-C-VDOC-RECORD.
051200
051300     IF GNT-REQ-DOCTOR-MODE = "F"
051400        PERFORM Y500-SORT-AND-SAVE THRU Y599-SORT-AND-SAVE-EX
051500     END-IF.
051600 B699-DO-DOCTOR-EX.
051700     EXIT.
051800
051900*---------------------------------------------------------------*
052000 B700-DO-INSERT-BETWEEN.
052100*---------------------------------------------------------------*
052200*        BOTH BEFORE-ID AND AFTER-ID MUST ALREADY EXIST.
052300*---------------------------------------------------------------*
052400     MOVE GNT-REQ-BEFORE-ID     TO WK-C-VGRF-KEY.
052500     MOVE 03                    TO WK-N-VGRF-OPTION.
052600     CALL "GNTVGRF"             USING WK-C-VGRF-RECORD.
052700     IF WK-C-VGRF-FOUND-FLAG NOT = "Y"
052800        MOVE "COM0303"          TO WK-C-BDRV-RPT-LINE
052900        PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX
053000        GO TO B799-DO-INSERT-BETWEEN-EX
053100     END-IF.
053200
053300     MOVE GNT-REQ-AFTER-ID      TO WK-C-VGRF-KEY.
053400     MOVE 03                    TO WK-N-VGRF-OPTION.
053500     CALL "GNTVGRF"             USING WK-C-VGRF-RECORD.
053600     IF WK-C-VGRF-FOUND-FLAG NOT = "Y"
053700        MOVE "COM0304"          TO WK-C-BDRV-RPT-LINE
053800        PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX
053900        GO TO B799-DO-INSERT-BETWEEN-EX
054000     END-IF.
054100
054200     PERFORM Y700-BUILD-NEW-ITEM THRU Y799-BUILD-NEW-ITEM-EX.
054300     MOVE 1                     TO GNT-ITEM-IN-REL-CNT(1).
054400     MOVE GNT-REQ-BEFORE-ID     TO GNT-ITEM-IN-REL-TGT(1 1).
054500     MOVE 1                     TO GNT-ITEM-IN-REL-CNT(2).
054600     MOVE GNT-REQ-AFTER-ID      TO GNT-ITEM-IN-REL-TGT(2 1).
054700
054800     MOVE GNT-REQ-BEFORE-ID     TO WK-C-VGRF-BEFORE-ID.
054900     MOVE GNT-REQ-AFTER-ID      TO WK-C-VGRF-AFTER-ID.
055000     MOVE 09                    TO WK-N-VGRF-OPTION.
055100     CALL "GNTVGRF"             USING WK-C-VGRF-RECORD.
055200
055300     PERFORM Y500-SORT-AND-SAVE THRU Y599-SORT-AND-SAVE-EX.
055400     PERFORM Y600-QUICK-CHECK THRU Y699-QUICK-CHECK-EX.
055500 B799-DO-INSERT-BETWEEN-EX.
055600     EXIT.
055700 EJECT
055800
055900*---------------------------------------------------------------*
056000 Y100-FIND-ITEM.
056100*---------------------------------------------------------------*
056200*        EXACT-ID MATCH WINS, ELSE UNIQUE TITLE-SUBSTRING MATCH.
056300*---------------------------------------------------------------*
056400     MOVE "N"                   TO WK-C-BDRV-EXISTS-FLAG.
056500     MOVE GNT-REQ-SEARCH-KEY    TO WK-C-VGRF-KEY.
056600     MOVE 03                    TO WK-N-VGRF-OPTION.
056700     CALL "GNTVGRF"             USING WK-C-VGRF-RECORD.
056800     IF WK-C-VGRF-FOUND-FLAG = "Y"
056900        MOVE "Y"                TO WK-C-BDRV-EXISTS-FLAG
057000        GO TO Y199-FIND-ITEM-EX
057100     END-IF.
057200
057300     MOVE GNT-REQ-SEARCH-KEY    TO WK-C-VGRF-SUBSTR.
057400     MOVE 04                    TO WK-N-VGRF-OPTION.
057500     CALL "GNTVGRF"             USING WK-C-VGRF-RECORD.
057600     IF WK-C-VGRF-FOUND-FLAG = "Y"
057700        MOVE "Y"                TO WK-C-BDRV-EXISTS-FLAG
057800     ELSE
057900        MOVE WK-C-VGRF-ERROR-CD TO WK-C-BDRV-RPT-LINE
058000        PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX
058100     END-IF.
058200 Y199-FIND-ITEM-EX.
058300     EXIT.
058400
058500*---------------------------------------------------------------*
058600 Y110-SPLIT-LIST-TO-CHARTS.
058700*---------------------------------------------------------------*
058800     MOVE ZERO                  TO GNT-ITEM-IN-CHART-CNT.
058900     MOVE 1                     TO WK-N-BDRV-PTR.
059000     PERFORM Y150-NEXT-TOKEN THRU Y159-NEXT-TOKEN-EX
059100        UNTIL WK-C-BDRV-LIST-WORK = SPACES
059200           OR GNT-ITEM-IN-CHART-CNT = 5.
059300 Y119-SPLIT-LIST-TO-CHARTS-EX.
059400     EXIT.
059500
059600 Y150-NEXT-TOKEN.
059700     UNSTRING WK-C-BDRV-LIST-WORK DELIMITED BY ","
059800              INTO WK-C-BDRV-ONE-TOKEN
059900              WITH POINTER WK-N-BDRV-PTR.
060000     IF WK-C-BDRV-ONE-TOKEN NOT = SPACES
060100        ADD 1 TO GNT-ITEM-IN-CHART-CNT
060200        MOVE WK-C-BDRV-ONE-TOKEN TO
060300             GNT-ITEM-IN-CHART(GNT-ITEM-IN-CHART-CNT)
060400        MOVE SPACES              TO WK-C-BDRV-ONE-TOKEN
060500     END-IF.
060600     IF WK-N-BDRV-PTR > 120
060700        MOVE SPACES              TO WK-C-BDRV-LIST-WORK
060800     ELSE
060900        MOVE WK-C-BDRV-LIST-WORK(WK-N-BDRV-PTR:)
061000                                 TO WK-C-BDRV-LIST-WORK
061100        MOVE 1                   TO WK-N-BDRV-PTR
061200     END-IF.
061300 Y159-NEXT-TOKEN-EX.
061400     EXIT.
061500
061600*---------------------------------------------------------------*
061700 Y120-SPLIT-LIST-TO-TAGS.
061800*---------------------------------------------------------------*
061900     MOVE ZERO                  TO GNT-ITEM-IN-TAG-CNT.
062000     MOVE 1                     TO WK-N-BDRV-PTR.
062100     PERFORM Y160-NEXT-TAG-TOKEN THRU Y169-NEXT-TAG-TOKEN-EX
062200        UNTIL WK-C-BDRV-LIST-WORK = SPACES
062300           OR GNT-ITEM-IN-TAG-CNT = 5.
062400 Y129-SPLIT-LIST-TO-TAGS-EX.
062500     EXIT.
062600
062700 Y160-NEXT-TAG-TOKEN.
062800     UNSTRING WK-C-BDRV-LIST-WORK DELIMITED BY ","
062900              INTO WK-C-BDRV-ONE-TOKEN
063000              WITH POINTER WK-N-BDRV-PTR.
063100     IF WK-C-BDRV-ONE-TOKEN NOT = SPACES
063200        ADD 1 TO GNT-ITEM-IN-TAG-CNT
063300        MOVE WK-C-BDRV-ONE-TOKEN TO
063400             GNT-ITEM-IN-TAG(GNT-ITEM-IN-TAG-CNT)
063500        MOVE SPACES              TO WK-C-BDRV-ONE-TOKEN
063600     END-IF.
063700     IF WK-N-BDRV-PTR > 120
063800        MOVE SPACES              TO WK-C-BDRV-LIST-WORK
063900     ELSE
064000        MOVE WK-C-BDRV-LIST-WORK(WK-N-BDRV-PTR:)
064100                                 TO WK-C-BDRV-LIST-WORK
064200        MOVE 1                   TO WK-N-BDRV-PTR
064300     END-IF.
064400 Y169-NEXT-TAG-TOKEN-EX.
064500     EXIT.
064600
064700*---------------------------------------------------------------*
064800 Y130-SPLIT-LIST-TO-RELTYPE.
064900*---------------------------------------------------------------*
065000*        REQUIRES (RELATION TYPE 1) -- COMMA LIST REPLACES.
065100*---------------------------------------------------------------*
065200     MOVE ZERO                  TO GNT-ITEM-IN-REL-CNT(1).
065300     MOVE 1                     TO WK-N-BDRV-PTR.
065400     PERFORM Y170-NEXT-REQ-TOKEN THRU Y179-NEXT-REQ-TOKEN-EX
065500        UNTIL WK-C-BDRV-LIST-WORK = SPACES
065600           OR GNT-ITEM-IN-REL-CNT(1) = 5.
065700 Y139-SPLIT-LIST-TO-RELTYPE-EX.
065800     EXIT.
065900
066000 Y170-NEXT-REQ-TOKEN.
066100     UNSTRING WK-C-BDRV-LIST-WORK DELIMITED BY ","
066200              INTO WK-C-BDRV-ONE-TOKEN
066300              WITH POINTER WK-N-BDRV-PTR.
066400     IF WK-C-BDRV-ONE-TOKEN NOT = SPACES
066500        ADD 1 TO GNT-ITEM-IN-REL-CNT(1)
066600        MOVE WK-C-BDRV-ONE-TOKEN TO
066700             GNT-ITEM-IN-REL-TGT(1 GNT-ITEM-IN-REL-CNT(1))
066800        MOVE SPACES              TO WK-C-BDRV-ONE-TOKEN
066900     END-IF.
067000     IF WK-N-BDRV-PTR > 120
067100        MOVE SPACES              TO WK-C-BDRV-LIST-WORK
067200     ELSE
067300        MOVE WK-C-BDRV-LIST-WORK(WK-N-BDRV-PTR:)
067400                                 TO WK-C-BDRV-LIST-WORK
067500        MOVE 1                   TO WK-N-BDRV-PTR
067600     END-IF.
067700 Y179-NEXT-REQ-TOKEN-EX.
067800     EXIT.
067900
068000*---------------------------------------------------------------*
068100 Y140-SPLIT-LIST-TO-RELTYPE.
068200*---------------------------------------------------------------*
068300*        UNLOCKS (RELATION TYPE 2) -- COMMA LIST REPLACES.
068400*---------------------------------------------------------------*
068500     MOVE ZERO                  TO GNT-ITEM-IN-REL-CNT(2).
068600     MOVE 1                     TO WK-N-BDRV-PTR.
068700     PERFORM Y180-NEXT-UNL-TOKEN THRU Y189-NEXT-UNL-TOKEN-EX
068800        UNTIL WK-C-BDRV-LIST-WORK = SPACES
068900           OR GNT-ITEM-IN-REL-CNT(2) = 5.
069000 Y149-SPLIT-LIST-TO-RELTYPE-EX.
069100     EXIT.
069200
069300 Y180-NEXT-UNL-TOKEN.
069400     UNSTRING WK-C-BDRV-LIST-WORK DELIMITED BY ","
069500              INTO WK-C-BDRV-ONE-TOKEN
069600              WITH POINTER WK-N-BDRV-PTR.
069700     IF WK-C-BDRV-ONE-TOKEN NOT = SPACES
069800        ADD 1 TO GNT-ITEM-IN-REL-CNT(2)
069900        MOVE WK-C-BDRV-ONE-TOKEN TO
070000             GNT-ITEM-IN-REL-TGT(2 GNT-ITEM-IN-REL-CNT(2))
070100        MOVE SPACES              TO WK-C-BDRV-ONE-TOKEN
070200     END-IF.
070300     IF WK-N-BDRV-PTR > 120
070400        MOVE SPACES              TO WK-C-BDRV-LIST-WORK
070500     ELSE
070600        MOVE WK-C-BDRV-LIST-WORK(WK-N-BDRV-PTR:)
070700                                 TO WK-C-BDRV-LIST-WORK
070800        MOVE 1                   TO WK-N-BDRV-PTR
070900     END-IF.
071000 Y189-NEXT-UNL-TOKEN-EX.
071100     EXIT.
071200 EJECT
071300
071400*---------------------------------------------------------------*
071500 Y300-WRITE-SHOW-BLOCK.
071600*---------------------------------------------------------------*
071700     STRING "TITLE: " DELIMITED BY SIZE
071800              GNT-ITEM-OUT-TITLE DELIMITED BY SIZE
071900           INTO WK-C-BDRV-RPT-LINE
072000     PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX.
072100
072200     STRING "ID: " DELIMITED BY SIZE
072300              GNT-ITEM-OUT-ID DELIMITED BY SIZE
072400           INTO WK-C-BDRV-RPT-LINE
072500     PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX.
072600
072700     SET GNT-STATUS-IDX TO 1.
072800     SEARCH GNT-STATUS-ENT
072900        AT END CONTINUE
073000        WHEN GNT-STATUS-CODE(GNT-STATUS-IDX) = GNT-ITEM-OUT-STATUS
073100           STRING "STATUS: " DELIMITED BY SIZE
073200                    GNT-STATUS-NAME(GNT-STATUS-IDX)
073300                    DELIMITED BY SIZE
073400                 INTO WK-C-BDRV-RPT-LINE
073500           PERFORM Z100-WRITE-RPT-LINE
073600              THRU Z199-WRITE-RPT-LINE-EX
073700     END-SEARCH.
073800
073900     SET GNT-PRIORITY-IDX TO 1.
074000     SEARCH GNT-PRIORITY-ENT
074100        AT END CONTINUE
074200        WHEN GNT-PRIORITY-CODE(GNT-PRIORITY-IDX) =
074300                GNT-ITEM-OUT-PRIORITY
074400           STRING "PRIORITY: " DELIMITED BY SIZE
074500                    GNT-PRIORITY-NAME(GNT-PRIORITY-IDX)
074600                    DELIMITED BY SIZE
074700                 INTO WK-C-BDRV-RPT-LINE
074800           PERFORM Z100-WRITE-RPT-LINE
074900              THRU Z199-WRITE-RPT-LINE-EX
075000     END-SEARCH.
075100
075200     STRING "DURATION: " DELIMITED BY SIZE
075300              GNT-ITEM-OUT-DUR-TEXT DELIMITED BY SIZE
075400           INTO WK-C-BDRV-RPT-LINE
075500     PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX.
075600
075700     PERFORM Y310-BUILD-CHARTS-LIST THRU Y319-BUILD-CHARTS-LIST-EX.
075800     STRING "CHARTS: " DELIMITED BY SIZE
075900              WK-C-BDRV-SHOW-LIST DELIMITED BY "  "
076000           INTO WK-C-BDRV-RPT-LINE
076100     PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX.
076200
076300     PERFORM Y320-BUILD-TAGS-LIST THRU Y329-BUILD-TAGS-LIST-EX.
076400     STRING "TAGS: " DELIMITED BY SIZE
076500              WK-C-BDRV-SHOW-LIST DELIMITED BY "  "
076600           INTO WK-C-BDRV-RPT-LINE
076700     PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX.
076800
076900     MOVE "RELATIONS:"           TO WK-C-BDRV-RPT-LINE.
077000     PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX.
077100     SET GNT-RELATION-IDX TO 1.
077200     PERFORM Y330-WRITE-ONE-REL-LINE THRU Y339-WRITE-ONE-REL-LINE-EX
077300        VARYING GNT-RELATION-IDX FROM 1 BY 1
077400        UNTIL GNT-RELATION-IDX > 7.
077500
077600     IF GNT-ITEM-OUT-CONSTRAINT NOT = SPACES
077700        STRING "TIME CONSTRAINT: " DELIMITED BY SIZE
077800                 GNT-ITEM-OUT-CONSTRAINT DELIMITED BY "  "
077900              INTO WK-C-BDRV-RPT-LINE
078000        PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX
078100     END-IF.
078200
078300     IF GNT-ITEM-OUT-USER-COMM NOT = SPACES
078400        STRING "COMMENT: " DELIMITED BY SIZE
078500                 GNT-ITEM-OUT-USER-COMM DELIMITED BY "  "
078600              INTO WK-C-BDRV-RPT-LINE
078700        PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX
078800     END-IF.
078900
079000     IF GNT-ITEM-OUT-AUTO-COMM NOT = SPACES
079100        STRING "AUTO COMMENT: " DELIMITED BY SIZE
079200                 GNT-ITEM-OUT-AUTO-COMM DELIMITED BY "  "
079300              INTO WK-C-BDRV-RPT-LINE
079400        PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX
079500     END-IF.
079600 Y399-WRITE-SHOW-BLOCK-EX.
079700     EXIT.
079800 EJECT
079900
080000*---------------------------------------------------------------*
080100 Y310-BUILD-CHARTS-LIST.
080200*---------------------------------------------------------------*
080300*        COMMA+SPACE JOIN OF GNT-ITEM-OUT-CHART (G1D0010).
080400*---------------------------------------------------------------*
080500     MOVE SPACES                TO WK-C-BDRV-SHOW-LIST.
080600     PERFORM Y311-ADD-ONE-CHART THRU Y318-ADD-ONE-CHART-EX
080700        VARYING WK-N-BDRV-SHOW-SUB FROM 1 BY 1
080800        UNTIL WK-N-BDRV-SHOW-SUB > GNT-ITEM-OUT-CHART-CNT.
080900 Y319-BUILD-CHARTS-LIST-EX.
081000     EXIT.
081100
081200 Y311-ADD-ONE-CHART.
081300     IF WK-C-BDRV-SHOW-LIST = SPACES
081400        STRING GNT-ITEM-OUT-CHART(WK-N-BDRV-SHOW-SUB)
081500                                   DELIMITED BY "  "
081600              INTO WK-C-BDRV-SHOW-LIST
081700     ELSE
081800        STRING WK-C-BDRV-SHOW-LIST DELIMITED BY "  "
081900               ", "               DELIMITED BY SIZE
082000               GNT-ITEM-OUT-CHART(WK-N-BDRV-SHOW-SUB)
082100                                   DELIMITED BY "  "
082200              INTO WK-C-BDRV-SHOW-LIST
082300     END-IF.
082400 Y318-ADD-ONE-CHART-EX.
082500     EXIT.
082600
082700*---------------------------------------------------------------*
082800 Y320-BUILD-TAGS-LIST.
082900*---------------------------------------------------------------*
083000*        COMMA+SPACE JOIN OF GNT-ITEM-OUT-TAG (G1D0010).
083100*---------------------------------------------------------------*
083200     MOVE SPACES                TO WK-C-BDRV-SHOW-LIST.
083300     PERFORM Y321-ADD-ONE-TAG THRU Y328-ADD-ONE-TAG-EX
083400        VARYING WK-N-BDRV-SHOW-SUB FROM 1 BY 1
083500        UNTIL WK-N-BDRV-SHOW-SUB > GNT-ITEM-OUT-TAG-CNT.
083600 Y329-BUILD-TAGS-LIST-EX.
083700     EXIT.
083800
083900 Y321-ADD-ONE-TAG.
084000     IF WK-C-BDRV-SHOW-LIST = SPACES
084100        STRING GNT-ITEM-OUT-TAG(WK-N-BDRV-SHOW-SUB)
084200                                   DELIMITED BY "  "
084300              INTO WK-C-BDRV-SHOW-LIST
084400     ELSE
084500        STRING WK-C-BDRV-SHOW-LIST DELIMITED BY "  "
084600               ", "               DELIMITED BY SIZE
084700               GNT-ITEM-OUT-TAG(WK-N-BDRV-SHOW-SUB)
084800                                   DELIMITED BY "  "
084900              INTO WK-C-BDRV-SHOW-LIST
085000     END-IF.
085100 Y328-ADD-ONE-TAG-EX.
085200     EXIT.
085300
085400*---------------------------------------------------------------*
085500 Y330-WRITE-ONE-REL-LINE.
085600*---------------------------------------------------------------*
085700*        ONE "<REL-TYPE>: <TARGETS>" LINE PER POPULATED RELATION
085800*        GROUP, IN GNT-RELATION-TBL ORDER (G1D0010).
085900*---------------------------------------------------------------*
086000     IF GNT-ITEM-OUT-REL-CNT(GNT-RELATION-IDX) = ZERO
086100        GO TO Y339-WRITE-ONE-REL-LINE-EX.
086200
086300     MOVE SPACES                TO WK-C-BDRV-SHOW-LIST.
086400     PERFORM Y331-ADD-ONE-REL-TGT THRU Y338-ADD-ONE-REL-TGT-EX
086500        VARYING WK-N-BDRV-SHOW-SUB FROM 1 BY 1
086600        UNTIL WK-N-BDRV-SHOW-SUB >
086700                 GNT-ITEM-OUT-REL-CNT(GNT-RELATION-IDX).
086800
086900     STRING GNT-RELATION-NAME(GNT-RELATION-IDX) DELIMITED BY "  "
087000            ": "                  DELIMITED BY SIZE
087100            WK-C-BDRV-SHOW-LIST   DELIMITED BY "  "
087200           INTO WK-C-BDRV-RPT-LINE.
087300     PERFORM Z100-WRITE-RPT-LINE THRU Z199-WRITE-RPT-LINE-EX.
087400 Y339-WRITE-ONE-REL-LINE-EX.
087500     EXIT.
087600
087700 Y331-ADD-ONE-REL-TGT.
087800     IF WK-C-BDRV-SHOW-LIST = SPACES
087900        STRING GNT-ITEM-OUT-REL-TGT(GNT-RELATION-IDX WK-N-BDRV-SHOW-SUB)
088000                                   DELIMITED BY "  "
088100              INTO WK-C-BDRV-SHOW-LIST
088200     ELSE
088300        STRING WK-C-BDRV-SHOW-LIST DELIMITED BY "  "
088400               ", "               DELIMITED BY SIZE
088500               GNT-ITEM-OUT-REL-TGT(GNT-RELATION-IDX WK-N-BDRV-SHOW-SUB)
088600                                   DELIMITED BY "  "
088700              INTO WK-C-BDRV-SHOW-LIST
088800     END-IF.
088900 Y338-ADD-ONE-REL-TGT-EX.
089000     EXIT.
089100 EJECT
089200
089300*---------------------------------------------------------------*
089400 Y400-STATUS-NAME-TO-CODE.
089500*---------------------------------------------------------------*
089600     SET GNT-STATUS-IDX TO 1.
089700     SEARCH GNT-STATUS-ENT
089800        AT END
089900           MOVE "COM0305"       TO WK-C-BDRV-RPT-LINE
090000           PERFORM Z100-WRITE-RPT-LINE
090100              THRU Z199-WRITE-RPT-LINE-EX
090200        WHEN GNT-STATUS-NAME(GNT-STATUS-IDX) =
090300                GNT-REQ-STATUS-NAME
090400           MOVE GNT-STATUS-CODE(GNT-STATUS-IDX)
090500                                TO GNT-ITEM-OUT-STATUS
090600     END-SEARCH.
090700 Y499-STATUS-NAME-TO-CODE-EX.
090800     EXIT.
090900
091000*---------------------------------------------------------------*
091100 Y910-PRIORITY-NAME-TO-CODE.
091200*---------------------------------------------------------------*
091300     SET GNT-PRIORITY-IDX TO 1.
091400     SEARCH GNT-PRIORITY-ENT
091500        AT END
091600           MOVE "COM0306"       TO WK-C-BDRV-RPT-LINE
091700           PERFORM Z100-WRITE-RPT-LINE
091800              THRU Z199-WRITE-RPT-LINE-EX
091900        WHEN GNT-PRIORITY-NAME(GNT-PRIORITY-IDX) =
092000                GNT-REQ-PRIORITY-NAME
092100           MOVE GNT-PRIORITY-CODE(GNT-PRIORITY-IDX)
092200                                TO GNT-ITEM-IN-PRIORITY
092300     END-SEARCH.
092400 Y919-PRIORITY-NAME-TO-CODE-EX.
092500     EXIT.
092600
092700*---------------------------------------------------------------*
092800 Y500-SORT-AND-SAVE.
092900*---------------------------------------------------------------*
093000     MOVE 1                     TO WK-N-VWRT-OPTION.
093100     CALL "GNTVWRT"             USING WK-C-VWRT-RECORD.
093200     IF WK-C-VWRT-ERROR-CD NOT = SPACES
093300        MOVE 08                 TO WK-N-VGRF-OPTION
093400        CALL "GNTVGRF"          USING WK-C-VGRF-RECORD
093500        STRING "SAVE ABORTED, CYCLE: " DELIMITED BY SIZE
093600                 WK-C-VGRF-CYCLE-PATH DELIMITED BY SIZE
093700              INTO WK-C-BDRV-RPT-LINE
093800        PERFORM Z100-WRITE-RPT-LINE
093900           THRU Z199-WRITE-RPT-LINE-EX
094000     END-IF.
094100 Y599-SORT-AND-SAVE-EX.
094200     EXIT.
094300
094400*---------------------------------------------------------------*
094500 Y600-QUICK-CHECK.
094600*---------------------------------------------------------------*
094700     MOVE 3                     TO WK-N-VDOC-OPTION.
094800     CALL "GNTVDOC"             USING WK-C-VDOC-RECORD.
094900     IF WK-N-VDOC-ISSUE-CNT > ZERO
095000        STRING WK-N-VDOC-ISSUE-CNT DELIMITED BY SIZE
095100                 " OR MORE WARNINGS. RUN GNTBDRV OP DC FOR "
095200                 DELIMITED BY SIZE
095300                 "DETAILS." DELIMITED BY SIZE
095400              INTO WK-C-BDRV-RPT-LINE
095500        PERFORM Z100-WRITE-RPT-LINE
095600           THRU Z199-WRITE-RPT-LINE-EX
095700     END-IF.
095800 Y699-QUICK-CHECK-EX.
095900     EXIT.
096000
096100*---------------------------------------------------------------*
096200 Y700-BUILD-NEW-ITEM.
096300*---------------------------------------------------------------*
096400*        BUILD GNT-ITEMR-IN FROM THE REQUEST RECORD FOR ADD OR
096500*        INSERT-BETWEEN.  STATUS DEFAULTS NOT-STARTED, PRIORITY
096600*        NEUTRAL, DURATION 1 DAY UNLESS THE REQUEST OVERRIDES.
096700*---------------------------------------------------------------*
096800     INITIALIZE                 GNT-ITEMR-IN OF WK-C-VGRF-RECORD.
096900     MOVE GNT-REQ-NEW-ID        TO GNT-ITEM-IN-ID.
097000     MOVE GNT-REQ-TITLE         TO GNT-ITEM-IN-TITLE.
097100     MOVE "O"                   TO GNT-ITEM-IN-STATUS.
097200     MOVE SPACES                TO GNT-ITEM-IN-PRIORITY.
097300
097400     IF GNT-REQ-STATUS-NAME NOT = SPACES
097500        PERFORM Y400-STATUS-NAME-TO-CODE
097600           THRU Y499-STATUS-NAME-TO-CODE-EX
097700        MOVE GNT-ITEM-OUT-STATUS TO GNT-ITEM-IN-STATUS
097800     END-IF.
097900
098000     IF GNT-REQ-PRIORITY-NAME NOT = SPACES
098100        PERFORM Y910-PRIORITY-NAME-TO-CODE
098200           THRU Y919-PRIORITY-NAME-TO-CODE-EX
098300     END-IF.
098400
098500     IF GNT-REQ-DUR-TEXT = SPACES
098600        MOVE "1d"                TO GNT-REQ-DUR-TEXT
098700     END-IF.
098800     PERFORM Y800-PARSE-DURATION THRU Y899-PARSE-DURATION-EX.
098900     MOVE WK-N-VDUR-SECONDS      TO GNT-ITEM-IN-DUR-SECONDS.
099000     MOVE GNT-REQ-DUR-TEXT       TO GNT-ITEM-IN-DUR-TEXT.
099100
099200     IF GNT-REQ-CHARTS-LIST NOT = SPACES
099300        MOVE GNT-REQ-CHARTS-LIST TO WK-C-BDRV-LIST-WORK
099400        PERFORM Y110-SPLIT-LIST-TO-CHARTS
099500           THRU Y119-SPLIT-LIST-TO-CHARTS-EX
099600     END-IF.
099700     IF GNT-REQ-TAGS-LIST NOT = SPACES
099800        MOVE GNT-REQ-TAGS-LIST   TO WK-C-BDRV-LIST-WORK
099900        PERFORM Y120-SPLIT-LIST-TO-TAGS
100000           THRU Y129-SPLIT-LIST-TO-TAGS-EX
100100     END-IF.
100200     IF GNT-REQ-REQUIRES-LIST NOT = SPACES
100300        MOVE GNT-REQ-REQUIRES-LIST TO WK-C-BDRV-LIST-WORK
100400        PERFORM Y130-SPLIT-LIST-TO-RELTYPE
100500           THRU Y139-SPLIT-LIST-TO-RELTYPE-EX
100600     END-IF.
100700     IF GNT-REQ-UNLOCKS-LIST NOT = SPACES
100800        MOVE GNT-REQ-UNLOCKS-LIST TO WK-C-BDRV-LIST-WORK
100900        PERFORM Y140-SPLIT-LIST-TO-RELTYPE
101000           THRU Y149-SPLIT-LIST-TO-RELTYPE-EX
101100     END-IF.
101200 Y799-BUILD-NEW-ITEM-EX.
101300     EXIT.
101400
101500*---------------------------------------------------------------*
101600 Y800-PARSE-DURATION.
101700*---------------------------------------------------------------*
101800     MOVE 1                     TO WK-N-VDUR-OPTION.
101900     MOVE GNT-REQ-DUR-TEXT      TO WK-C-VDUR-TEXT.
102000     CALL "GNTVDUR"             USING WK-C-VDUR-RECORD.
102100 Y899-PARSE-DURATION-EX.
102200     EXIT.
102300 EJECT
102400
102500*---------------------------------------------------------------*
102600 Z100-WRITE-RPT-LINE.
102700*---------------------------------------------------------------*
102800     MOVE WK-C-BDRV-RPT-LINE    TO DRIVE-RPT-RECORD.
102900     WRITE DRIVE-RPT-RECORD.
103000     MOVE SPACES                TO WK-C-BDRV-RPT-LINE.
103100 Z199-WRITE-RPT-LINE-EX.
103200     EXIT.
103300
103400*---------------------------------------------------------------*
103500 Y900-ABNORMAL-TERMINATION.
103600*---------------------------------------------------------------*
103700     SET UPSI-SWITCH-0          TO ON.
103800     GOBACK.
103900
104000******************************************************************
104100************** END OF PROGRAM SOURCE -  GNTBDRV ****************
104200******************************************************************

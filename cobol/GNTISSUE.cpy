000100* GNTISSUE.cpybk
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* G5I0002 27/09/1996 TMPKWL  - Widened ISS-MESSAGE/ISS-FIX from
000600*                               X(60) to X(80); the chart/tag
000700*                               inconsistency messages were being
000800*                               truncated on long chart names.
000900*-----------------------------------------------------------------
001000* G5I0001 30/01/1995 KIMWL   - INITIAL VERSION
001100*-----------------------------------------------------------------
001200*
001300     05  GNT-ISSUE-RECORD            PIC X(204).
001400*
001500* I-O FORMAT: GNTISSUR  ONE DOCTOR FINDING PER TABLE SLOT
001600*
001700     05  GNT-ISSUER  REDEFINES GNT-ISSUE-RECORD.
001800         10  ISS-TYPE                 PIC X(02).
001900*                        DR DANGLING-REF / OR ORPHAN /
002000*                        IC INCOMPLETE-CHAIN / CH CHART / TG TAG
002100         10  ISS-ITEM-ID               PIC X(20).
002200*                        OFFENDING ITEM
002300         10  ISS-RELATED-ID            PIC X(20).
002400*                        RELATED ITEM (SPACES IF NONE)
002500         10  ISS-MESSAGE               PIC X(80).
002600*                        HUMAN-READABLE MESSAGE
002700         10  ISS-FIX                   PIC X(80).
002800*                        SUGGESTED FIX TEXT (SPACES IF NONE)
002900         10  FILLER                    PIC X(02).
003000*
003100*        ISSUE TABLE -- ACCUMULATED BY GNTVDOC, READ BY
003200*        GNTVDOC'S OWN REPORT WRITER AND BY GNTBDRV'S QUICK
003300*        CHECK.  500 SLOTS COVERS THE WORST CASE OF 200 ITEMS
003400*        EACH RAISING SEVERAL CHART/TAG DUPLICATES.
003500*
003600 01  GNT-ISSUE-TBL.
003700     05  GNT-ISSUE-CNT                PIC 9(03) COMP-3 VALUE ZERO.
003800     05  GNT-ISSUE-ENT  OCCURS 500 TIMES
003900                          INDEXED BY GNT-ISSUE-IDX.
004000         10  GNT-ISSUE-ENT-TYPE        PIC X(02).
004100         10  GNT-ISSUE-ENT-ITEM-ID     PIC X(20).
004200         10  GNT-ISSUE-ENT-RELATED-ID  PIC X(20).
004300         10  GNT-ISSUE-ENT-MESSAGE     PIC X(80).
004400         10  GNT-ISSUE-ENT-FIX         PIC X(80).
004500         10  FILLER                    PIC X(02).

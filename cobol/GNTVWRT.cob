000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GNTVWRT.
000500 AUTHOR.         KIM WALLACE.
000600 INSTALLATION.   GIANTT PROJECT SUPPORT.
000700 DATE-WRITTEN.   31 JAN 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  REWRITES THE ITEMS FILE UNDER THE STANDARD HASH-
001200*               BOX BANNER, ONE LINE PER ITEM, IN THE TOPOLOGICAL
001300*               ORDER GNTVGRF HANDS BACK.  IF GNTVGRF REPORTS A
001400*               DEPENDENCY CYCLE THE FILE IS LEFT UNTOUCHED.
001500*
001600*______________________________________________________________*
001700* HISTORY OF MODIFICATION:                                      *
001800*================================================================*
001900* G10W004 21/03/1998 TMPRTS  - Y2K COMPLIANCE PROJECT / NO DATE   *
002000*                            FIELDS IN THIS MODULE, REVIEWED ONLY.*
002100*----------------------------------------------------------------*
002200* G10W003 12/02/1996 KIMWL   - REQ 4290 - CYCLE ABORT NOW LEAVES  *
002300*                            THE ITEMS FILE COMPLETELY UNTOUCHED  *
002400*                            RATHER THAN WRITING A PARTIAL FILE.  *
002500*----------------------------------------------------------------*
002600* G10W002 14/02/1994 KIMWL   - BANNER WRITER ADDED.               *
002700*----------------------------------------------------------------*
002800* G10W001 30/01/1995 KIMWL   - INITIAL VERSION.                   *
002900*================================================================*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003800                   UPSI-0 IS UPSI-SWITCH-0
003900                     ON  STATUS IS U0-ON
004000                     OFF STATUS IS U0-OFF.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ITEMS-FILE      ASSIGN TO ITEMSF
004500                            ORGANIZATION IS LINE SEQUENTIAL
004600                            FILE STATUS IS WK-C-FILE-STATUS.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200**************
005300 FD  ITEMS-FILE
005400     LABEL RECORDS ARE STANDARD
005500     RECORDING MODE IS F.
005600 01  ITEMS-FILE-RECORD               PIC X(400).
005700
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM GNTVWRT **".
006300
006400 01    WK-C-COMMON.
006500       COPY GNTCOMN.
006600
006700 01  WK-C-VGRF-CALL-AREA.
006800     COPY GNTGRF.
006900
007000 01  WK-C-VPRS-CALL-AREA.
007100     COPY GNTPRS.
007200
007300*        THE STANDARD 24-WIDE HASH-BOX BANNER, HARDCODED THE WAY
007400*        THE SHOP HARDCODES ITS FIXED REPORT HEADERS.  THE THREE
007500*        LINES ALSO SERVE AS THE FILE'S THREE REDEFINES.
007600 01  WK-C-VWRT-BANNER-TOP             PIC X(24)  VALUE
007700     "########################".
007800 01  WK-C-VWRT-BANNER-TOP-R REDEFINES WK-C-VWRT-BANNER-TOP
007900                                      PIC X(24).
008000 01  WK-C-VWRT-BANNER-PAD             PIC X(24)  VALUE
008100     "#                      #".
008200 01  WK-C-VWRT-BANNER-PAD-R REDEFINES WK-C-VWRT-BANNER-PAD
008300                                      PIC X(24).
008400 01  WK-C-VWRT-BANNER-TITLE           PIC X(24)  VALUE
008500     "#     Giantt Items     #".
008600 01  WK-C-VWRT-BANNER-TITLE-R REDEFINES WK-C-VWRT-BANNER-TITLE
008700                                      PIC X(24).
008800
008900 01  WK-C-VWRT-SCRATCH.
009000     05  WK-N-VWRT-SORT-IDX           PIC 9(03) COMP-3.
009100     05  FILLER                       PIC X(20).
009200
009300*****************
009400 LINKAGE SECTION.
009500*****************
009600 COPY GNTWRT.
009700 EJECT
009800********************************************
009900 PROCEDURE DIVISION USING WK-C-VWRT-RECORD.
010000********************************************
010100 MAIN-MODULE.
010200     PERFORM A000-PROCESS-CALLED-ROUTINE
010300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010400     GOBACK.
010500
010600*---------------------------------------------------------------*
010700 A000-PROCESS-CALLED-ROUTINE.
010800*---------------------------------------------------------------*
010900     MOVE SPACES              TO WK-C-VWRT-ERROR-CD.
011000     MOVE ZERO                TO WK-N-VWRT-LINES-WRITTEN.
011100
011200     EVALUATE WK-N-VWRT-OPTION
011300        WHEN 1
011400           PERFORM B000-REWRITE-ITEMS-FILE
011500              THRU B099-REWRITE-ITEMS-FILE-EX
011600        WHEN OTHER
011700           MOVE "COM0701"     TO WK-C-VWRT-ERROR-CD
011800     END-EVALUATE.
011900 A099-PROCESS-CALLED-ROUTINE-EX.
012000     EXIT.
012100
012200*---------------------------------------------------------------*
012300 B000-REWRITE-ITEMS-FILE.
012400*---------------------------------------------------------------*
012500     MOVE 08                   TO WK-N-VGRF-OPTION.
012600     CALL "GNTVGRF"            USING WK-C-VGRF-RECORD.
012700
012800     IF WK-C-VGRF-CYCLE-FLAG = "Y"
012900        MOVE "SUP0071"         TO WK-C-VWRT-ERROR-CD
013000        GO TO B099-REWRITE-ITEMS-FILE-EX
013100     END-IF.
013200
013300     OPEN OUTPUT ITEMS-FILE.
013400     IF NOT WK-C-SUCCESSFUL
013500        GO TO Y900-ABNORMAL-TERMINATION.
013600
013700     MOVE WK-C-VWRT-BANNER-TOP-R    TO ITEMS-FILE-RECORD
013800     WRITE ITEMS-FILE-RECORD.
013900     MOVE WK-C-VWRT-BANNER-PAD-R    TO ITEMS-FILE-RECORD
014000     WRITE ITEMS-FILE-RECORD.
014100     MOVE WK-C-VWRT-BANNER-TITLE-R  TO ITEMS-FILE-RECORD
014200     WRITE ITEMS-FILE-RECORD.
014300     MOVE WK-C-VWRT-BANNER-PAD-R    TO ITEMS-FILE-RECORD
014400     WRITE ITEMS-FILE-RECORD.
014500     MOVE WK-C-VWRT-BANNER-TOP-R    TO ITEMS-FILE-RECORD
014600     WRITE ITEMS-FILE-RECORD.
014700     MOVE SPACES                    TO ITEMS-FILE-RECORD
014800     WRITE ITEMS-FILE-RECORD.
014900
015000     IF WK-N-VGRF-SORT-CNT > ZERO
015100        PERFORM B100-WRITE-ONE-ITEM THRU B199-WRITE-ONE-ITEM-EX
015200           VARYING WK-N-VWRT-SORT-IDX FROM 1 BY 1
015300              UNTIL WK-N-VWRT-SORT-IDX > WK-N-VGRF-SORT-CNT
015400     END-IF.
015500
015600     CLOSE ITEMS-FILE.
015700 B099-REWRITE-ITEMS-FILE-EX.
015800     EXIT.
015900
016000*---------------------------------------------------------------*
016100 B100-WRITE-ONE-ITEM.
016200*---------------------------------------------------------------*
016300     MOVE 03                   TO WK-N-VGRF-OPTION.
016400     MOVE WK-C-VGRF-SORT-ID(WK-N-VWRT-SORT-IDX)
016500                               TO WK-C-VGRF-KEY.
016600     CALL "GNTVGRF"            USING WK-C-VGRF-RECORD.
016700
016800     IF WK-C-VGRF-FOUND-FLAG = "Y"
016900        MOVE 2                 TO WK-N-VPRS-OPTION
017000        MOVE GNT-ITEMR-OUT OF WK-C-VGRF-RECORD
017100                               TO GNT-ITEMR-IN OF WK-C-VPRS-RECORD
017200        CALL "GNTVPRS"         USING WK-C-VPRS-RECORD
017300        MOVE WK-C-VPRS-LINE-OUT TO ITEMS-FILE-RECORD
017400        WRITE ITEMS-FILE-RECORD
017500        ADD 1 TO WK-N-VWRT-LINES-WRITTEN
017600     END-IF.
017700 B199-WRITE-ONE-ITEM-EX.
017800     EXIT.
017900
018000*---------------------------------------------------------------*
018100 Y900-ABNORMAL-TERMINATION.
018200*---------------------------------------------------------------*
018300     MOVE "SUP0099"              TO WK-C-VWRT-ERROR-CD.
018400     GOBACK.
018500
018600******************************************************************
018700************** END OF PROGRAM SOURCE -  GNTVWRT ****************
018800******************************************************************

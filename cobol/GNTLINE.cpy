000100 01 WK-C-GNTLINE.
000200*      WORKING STORAGE FORMATS FOR ONE RAW GIANTT ITEM LINE.
000300*      USED BY GNTVPRS WHILE SPLITTING THE EXTERNAL TEXT LINE
000400*      INTO ITS PRE-TITLE / TITLE / POST-TITLE PIECES.
000500*****************************************************************
000600* MODIFICATION HISTORY                                          *
000700*****************************************************************
000800* TAG   DATE    DEV   DESCRIPTION                               *
000900*------ ------- ------ ---------------------------------------- *
001000* G6L0A2 08/11/99 KIMWL - Y2K SWEEP -- NO DATE FIELDS ON THIS    *
001100*                       MEMBER, RECOMPILED ONLY.                *
001200*---------------------------------------------------------------*
001300* G6L0A1 19/06/97 TMPKWL - RAISED GNT-LINE-RAW FROM 240 TO 400   *
001400*                       BYTES TO MATCH THE ITEMS FILE LRECL.     *
001500*---------------------------------------------------------------*
001600* G6L0001 30/01/1995 KIMWL - INITIAL VERSION                    *
001700*****************************************************************
001800     05 GNT-LINE-RAW               PIC X(400).
001900*                        FULL SOURCE LINE, AS READ
002000     05 GNT-LINE-PRE-TITLE         PIC X(80).
002100*                        STATUS + ID/PRIORITY + DURATION TOKENS
002200     05 GNT-LINE-STATUS-TOK        PIC X(01).
002300     05 GNT-LINE-IDPRI-TOK         PIC X(23).
002400*                        ID GLUED TO ITS PRIORITY SUFFIX
002500     05 GNT-LINE-DUR-TOK           PIC X(40).
002600     05 GNT-LINE-TITLE-TOK         PIC X(60).
002700*                        UNQUOTED, UNESCAPED TITLE TEXT
002800     05 GNT-LINE-POST-TITLE        PIC X(280).
002900*                        CHARTS / TAGS / RELATIONS / CONSTRAINT /
003000*                        COMMENTS, STILL IN RAW TEXT FORM
003100     05 GNT-LINE-CHARTS-BLK        PIC X(120).
003200*                        "{...}" BLOCK, COMMA LIST INSIDE
003300     05 GNT-LINE-TAGS-BLK          PIC X(120).
003400*                        COMMA LIST, NO BRACES
003500     05 GNT-LINE-RELS-BLK          PIC X(200).
003600*                        EVERYTHING AFTER ">>>" UP TO "@@@" OR
003700*                        A COMMENT MARKER
003800     05 GNT-LINE-CONSTRAINT-BLK    PIC X(60).
003900*                        EVERYTHING AFTER "@@@"
004000     05 GNT-LINE-USER-COMM-BLK     PIC X(40).
004100     05 GNT-LINE-AUTO-COMM-BLK     PIC X(40).
004200*
004300*        ONE SLOT PER RELATION SYMBOL WHILE GNTVPRS SCANS
004400*        GNT-LINE-RELS-BLK FOR "<SYM>[ID,ID,...]" GROUPS --
004500*        SAME 7-ENTRY ORDER AS GNT-RELATION-TBL.
004600*
004700     05 GNT-LINE-RELGRP OCCURS 7 TIMES.
004800        10 GNT-LINE-RELGRP-SYM     PIC X(01).
004900        10 GNT-LINE-RELGRP-SEEN    PIC X(01).
005000*                        "Y" ONCE THE FIRST GROUP FOR THIS
005100*                        SYMBOL HAS BEEN CONSUMED (SPEC SAYS
005200*                        TAKE ONLY THE FIRST GROUP PER SYMBOL)
005300        10 GNT-LINE-RELGRP-LIST    PIC X(100).
005400*                        RAW COMMA LIST INSIDE THE BRACKETS
005500     05 FILLER                     PIC X(20).

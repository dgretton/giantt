000100* GNTCONS.cpybk
000200 01 GNT-CONSTRAINT-RECORD             PIC X(120).
000300 01 GNT-CONSTRAINTR REDEFINES GNT-CONSTRAINT-RECORD.
000400     05 TC-TYPE                       PIC X(01).
000500*                        W WINDOW / D DEADLINE / R RECURRING
000600     05 TC-DUR-SECONDS                PIC S9(11) COMP-3.
000700*                        WINDOW/INTERVAL LENGTH IN SECONDS
000800     05 TC-GRACE-SECONDS              PIC S9(11) COMP-3.
000900*                        GRACE PERIOD SECONDS (0 = NONE)
001000     05 TC-CONSEQUENCE                PIC X(01).
001100*                        S SEVERE / W WARN / E ESCALATING
001200     05 TC-ESCALATION                 PIC X(03).
001300*                        ESCALATION RATE (PRIORITY ALPHABET)
001400     05 TC-DUE-DATE                   PIC X(10).
001500*                        YYYY-MM-DD (DEADLINE ONLY)
001600     05 TC-STACK-FLAG                 PIC X(01).
001700*                        Y/N (RECURRING ONLY)
001800     05 FILLER                        PIC X(082).
001900*
002000*        CALL-INTERFACE RECORD FOR GNTVCON (COPY UNDER
002100*        LINKAGE SECTION AS WK-C-VCON-RECORD).
002200*
002300 01 WK-C-VCON-RECORD.
002400     05 WK-C-VCON-INPUT.
002500        10 WK-N-VCON-OPTION           PIC 9(01).
002600*                        1 PARSE  2 RENDER
002700        10 WK-C-VCON-TEXT             PIC X(60).
002800*                        CONSTRAINT CLAUSE TEXT (OPTION 1)
002900        10 GNT-CONSTRAINTR-IN.
003000           15 TC-TYPE-IN              PIC X(01).
003100           15 TC-DUR-SECONDS-IN       PIC S9(11) COMP-3.
003200           15 TC-GRACE-SECONDS-IN     PIC S9(11) COMP-3.
003300           15 TC-CONSEQUENCE-IN       PIC X(01).
003400           15 TC-ESCALATION-IN        PIC X(03).
003500           15 TC-DUE-DATE-IN          PIC X(10).
003600           15 TC-STACK-FLAG-IN        PIC X(01).
003700     05 WK-C-VCON-OUTPUT.
003800        10 GNT-CONSTRAINTR-OUT.
003900           15 TC-TYPE-OUT             PIC X(01).
004000           15 TC-DUR-SECONDS-OUT      PIC S9(11) COMP-3.
004100           15 TC-GRACE-SECONDS-OUT    PIC S9(11) COMP-3.
004200           15 TC-CONSEQUENCE-OUT      PIC X(01).
004300           15 TC-ESCALATION-OUT       PIC X(03).
004400           15 TC-DUE-DATE-OUT         PIC X(10).
004500           15 TC-STACK-FLAG-OUT       PIC X(01).
004600        10 WK-C-VCON-RENDERED         PIC X(60).
004700*                        RENDERED CONSTRAINT TEXT (OPTION 2)
004800        10 WK-C-VCON-ERROR-CD         PIC X(07).
004900*                        SPACES = OK, ELSE SUP/COM ERROR CODE

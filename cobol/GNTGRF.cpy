000100* GNTGRF.cpybk
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* G8G0003 12/05/2007 TMPKWL  - INSERT-BETWEEN PROJECT
000600*                             - Added OPTION 09 and the
000700*                               BEFORE/AFTER-ID operands.
000800*-----------------------------------------------------------------
000900* G8G0002 21/03/1998 TMPRTS  - Widened WK-C-VGRF-SORT-ID table
001000*                               from OCCURS 100 to OCCURS 200 to
001100*                               match the shop's item-count cap.
001200*-----------------------------------------------------------------
001300* G8G0001 02/02/1994 KIMWL   - INITIAL VERSION -- CALL INTERFACE
001400*                               FOR GNTVGRF (COPY UNDER LINKAGE
001500*                               SECTION AS WK-C-VGRF-RECORD).
001600*-----------------------------------------------------------------
001700*
001800 01 WK-C-VGRF-RECORD.
001900     05 WK-C-VGRF-INPUT.
002000        10 WK-N-VGRF-OPTION           PIC 9(02).
002100*                        01 RESET-TABLE
002200*                        02 ADD-OR-REPLACE-ITEM
002300*                        03 LOOKUP-EXACT-ID
002400*                        04 LOOKUP-TITLE-SUBSTRING
002500*                        05 SUBSTRING-SCAN (ADD CONFLICT CHECK)
002600*                        06 GET-ITEM-BY-INDEX
002700*                        07 GET-ITEM-COUNT
002800*                        08 TOPO-SORT
002900*                        09 INSERT-BETWEEN
003000        10 WK-C-VGRF-KEY              PIC X(20).
003100*                        EXACT ID (OPTIONS 02,03,09)
003200        10 WK-C-VGRF-SUBSTR           PIC X(60).
003300*                        TITLE SUBSTRING (OPTIONS 04,05)
003400        10 WK-N-VGRF-INDEX            PIC 9(03) COMP-3.
003500*                        1-BASED TABLE SLOT (OPTION 06)
003600        10 GNT-ITEMR-IN.
003700           COPY GNTITEM REPLACING LEADING ==GNT-ITEM== BY
003800                                        ==GNT-ITEM-IN==.
003900*                        NEW/REPLACEMENT ITEM (OPTION 02)
004000        10 WK-C-VGRF-BEFORE-ID        PIC X(20).
004100*                        (OPTION 09)
004200        10 WK-C-VGRF-AFTER-ID         PIC X(20).
004300*                        (OPTION 09)
004400     05 WK-C-VGRF-OUTPUT.
004500        10 WK-N-VGRF-COUNT            PIC 9(03) COMP-3.
004600*                        CURRENT ITEM-TABLE POPULATION
004700        10 WK-C-VGRF-FOUND-FLAG       PIC X(01).
004800*                        "Y"/"N"
004900        10 GNT-ITEMR-OUT.
005000           COPY GNTITEM REPLACING LEADING ==GNT-ITEM== BY
005100                                        ==GNT-ITEM-OUT==.
005200        10 WK-N-VGRF-SORT-CNT         PIC 9(03) COMP-3.
005300        10 WK-C-VGRF-SORT-ID OCCURS 200 TIMES
005400                                      PIC X(20).
005500*                        TOPOLOGICALLY SORTED ID LIST, REVERSED
005600*                        (OPTION 08)
005700        10 WK-C-VGRF-CYCLE-FLAG       PIC X(01).
005800*                        "Y" IF A CYCLE WAS DETECTED (OPTION 08)
005900        10 WK-C-VGRF-CYCLE-PATH       PIC X(200).
006000*                        IDS ALONG THE CYCLE, " -> " JOINED
006100        10 WK-C-VGRF-ERROR-CD         PIC X(07).
006200*                        SPACES = OK, ELSE SUP/COM ERROR CODE
006300        10 FILLER                     PIC X(10).

000100* GNTREQ.cpybk
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* G7R0003 12/05/2007 TMPKWL  - INSERT-BETWEEN PROJECT
000600*                             - Added GNT-REQ-BEFORE-ID/AFTER-ID.
000700*-----------------------------------------------------------------
000800* G7R0002 04/11/1999 KIMWL   - Y2K SWEEP, RECOMPILED ONLY.
000900*-----------------------------------------------------------------
001000* G7R0001 30/01/1995 KIMWL   - INITIAL VERSION -- ONE REQUEST
001100*                               RECORD DRIVES ONE BATCH RUN, IN
001200*                               PLACE OF INTERACTIVE COMMAND
001300*                               LINE OPTIONS.
001400*-----------------------------------------------------------------
001500*
001600     05  GNT-REQ-RECORD              PIC X(600).
001700*
001800     05  GNT-REQR  REDEFINES GNT-REQ-RECORD.
001900         10  GNT-REQ-OPCODE           PIC X(02).
002000*                        SH SHOW      SS SET-STATUS
002100*                        AD ADD       MD MODIFY
002200*                        SO SORT      DC DOCTOR
002300*                        IB INSERT-BETWEEN
002400         10  GNT-REQ-DOCTOR-MODE      PIC X(01).
002500*                        "F" = APPLY FIXES (DC ONLY), ELSE
002600*                        REPORT-ONLY FULL DIAGNOSIS
002700         10  GNT-REQ-SEARCH-KEY       PIC X(60).
002800*                        EXACT ID OR TITLE SUBSTRING
002900*                        (SH, SS, MD)
003000         10  GNT-REQ-NEW-ID           PIC X(20).
003100*                        NEW ITEM ID (AD, IB)
003200         10  GNT-REQ-BEFORE-ID        PIC X(20).
003300*                        (IB ONLY)
003400         10  GNT-REQ-AFTER-ID         PIC X(20).
003500*                        (IB ONLY)
003600         10  GNT-REQ-TITLE            PIC X(60).
003700*                        NEW/REPLACEMENT TITLE (AD, MD)
003800         10  GNT-REQ-DUR-TEXT         PIC X(40).
003900*                        DURATION STRING (AD, MD)
004000         10  GNT-REQ-STATUS-NAME      PIC X(12).
004100*                        STATUS BY NAME (SS, AD, MD)
004200         10  GNT-REQ-PRIORITY-NAME    PIC X(08).
004300*                        PRIORITY BY NAME (AD, MD)
004400         10  GNT-REQ-FIELD-CODE       PIC X(02).
004500*                        WHICH PROPERTY MD IS TO CHANGE --
004600*                        TI TITLE  DU DURATION  PR PRIORITY
004700*                        ST STATUS CH CHARTS    TG TAGS
004800*                        RQ REQUIRES            UN UNLOCKS
004900         10  GNT-REQ-CHARTS-LIST      PIC X(120).
005000*                        COMMA LIST (AD, MD-CH)
005100         10  GNT-REQ-TAGS-LIST        PIC X(120).
005200*                        COMMA LIST (AD, MD-TG)
005300         10  GNT-REQ-REQUIRES-LIST    PIC X(120).
005400*                        COMMA LIST (AD, MD-RQ, IB BUILDS ITS
005500*                        OWN SINGLE-ENTRY LIST)
005600         10  GNT-REQ-UNLOCKS-LIST     PIC X(120).
005700*                        COMMA LIST (AD, MD-UN, IB BUILDS ITS
005800*                        OWN SINGLE-ENTRY LIST)
005900         10  FILLER                   PIC X(037).

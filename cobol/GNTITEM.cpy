000100* GNTITEM.cpybk
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* G3TCH01 11/07/2001 TMPKWL  - CHART/TAG PROJECT PHASE 2
000600*                             - Record length under-declared by
000700*                               the original G3T layout; widened
000800*                               GNT-ITEM-RECORD from X(1100) to
000900*                               X(1200) and re-padded FILLER.
001000*-----------------------------------------------------------------
001100* G3T0001 02/02/1994 KIMWL   - INITIAL VERSION
001200*-----------------------------------------------------------------
001300*
001400     05  GNT-ITEM-RECORD             PIC X(1200).
001500*
001600* I-O FORMAT: GNTITEMR  ONE ITEM PER TABLE SLOT, GNTVGRF FILE
001700*
001800     05  GNT-ITEMR  REDEFINES GNT-ITEM-RECORD.
001900         10  GNT-ITEM-ID              PIC X(20).
002000*                        UNIQUE KEY -- INTERNAL FIXED WIDTH,
002100*                        EXTERNAL TOKEN MAY BE SHORTER.
002200         10  GNT-ITEM-TITLE           PIC X(60).
002300*                        DISPLAY TITLE (UNQUOTED)
002400         10  GNT-ITEM-STATUS          PIC X(01).
002500*                        O/P/B/C -- SEE GNT-STATUS-TBL
002600         10  GNT-ITEM-PRIORITY        PIC X(03).
002700*                        LEFT-JUSTIFIED PRIORITY TOKEN
002800         10  GNT-ITEM-DUR-SECONDS     PIC S9(11) COMP-3.
002900*                        TOTAL DURATION IN SECONDS
003000         10  GNT-ITEM-DUR-TEXT        PIC X(20).
003100*                        ORIGINAL DURATION TEXT (ECHOED BACK)
003200         10  GNT-ITEM-CHART-CNT       PIC 9(01).
003300         10  GNT-ITEM-CHART           PIC X(20) OCCURS 5 TIMES.
003400*                        CHART MEMBERSHIP LIST
003500         10  GNT-ITEM-TAG-CNT         PIC 9(01).
003600         10  GNT-ITEM-TAG             PIC X(20) OCCURS 5 TIMES.
003700*                        TAG LIST
003800         10  GNT-ITEM-REL             OCCURS 7 TIMES.
003900*                        ONE GROUP PER RELATION TYPE, IN THE
004000*                        SAME ORDER AS GNT-RELATION-TBL --
004100*                        R/U/S/I/B/W/X (REQUIRES..CONFLICTS).
004200             15  GNT-ITEM-REL-CNT     PIC 9(01).
004300             15  GNT-ITEM-REL-TGT     PIC X(20) OCCURS 5 TIMES.
004400         10  GNT-ITEM-CONSTRAINT      PIC X(60).
004500*                        RENDERED CONSTRAINT TEXT (SEE GNTCONS)
004600         10  GNT-ITEM-USER-COMM       PIC X(40).
004700*                        " # ..." COMMENT
004800         10  GNT-ITEM-AUTO-COMM       PIC X(40).
004900*                        " ### ..." COMMENT
005000         10  FILLER                   PIC X(41).
005100*
005200*        ALTERNATE VIEW -- ONE FLAT REQUIRES-TARGET LIST, USED
005300*        BY GNTVGRF WHEN IT BUILDS THE ADJACENCY LIST (REL
005400*        GROUP 1 = REQUIRES, PER GNT-RELATION-TBL ORDER).
005500*
005600     05  GNT-ITEM-REQUIRES  REDEFINES GNT-ITEM-RECORD.
005700         10  FILLER                   PIC X(104).
005800         10  GNT-REQ-CHART-CNT        PIC 9(01).
005900         10  FILLER                   PIC X(100).
006000         10  GNT-REQ-TAG-CNT          PIC 9(01).
006100         10  FILLER                   PIC X(100).
006200         10  GNT-REQ-CNT              PIC 9(01).
006300         10  GNT-REQ-TGT              PIC X(20) OCCURS 5 TIMES.
006400         10  FILLER                   PIC X(792).

000100* GNTCOMN.cpybk
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* G001A00 09/06/1998 TMPRTS  - Y2K COMPLIANCE PROJECT
000600*                             - WK-C-RUN-CCYY widened from PIC 99
000700*                               to PIC 9(4), WK-C-RUN-DATE
000800*                               re-cast as CCYYMMDD throughout.
000900*-----------------------------------------------------------------
001000* G001900 14/03/1993 KIMWL   - INITIAL VERSION
001100*                             - COMMON WORK AREA FOR THE GIANTT
001200*                               ITEM SUBSYSTEM, MODELLED ON THE
001300*                               SHOP'S STANDARD ASCMWS LAYOUT.
001400*-----------------------------------------------------------------
001500*
001600*        THIS MEMBER IS COPYBOOK'D UNDER GROUP WK-C-COMMON BY
001700*        EVERY GNTxxxxx PROGRAM.  DO NOT ADD FILE-SPECIFIC DATA
001800*        HERE -- USE THE PROGRAM'S OWN WORKING-STORAGE.
001900*
002000     05  WK-C-FILE-STATUS           PIC X(02).
002100         88  WK-C-SUCCESSFUL                VALUES "00" "02".
002200         88  WK-C-END-OF-FILE               VALUE  "10".
002300         88  WK-C-RECORD-NOT-FOUND          VALUE  "23".
002400         88  WK-C-DUPLICATE-KEY             VALUE  "22".
002500*
002600     05  WK-C-PROGRAM-ID             PIC X(08).
002700     05  WK-C-RUN-DATE               PIC 9(08).
002800     05  WK-C-RUN-CCYY  REDEFINES WK-C-RUN-DATE.
002900         10  WK-C-RUN-CCYYMM         PIC 9(06).
003000         10  WK-C-RUN-DD             PIC 9(02).
003100     05  WK-C-RUN-TIME               PIC 9(06).
003200*
003300*        RETURN-CODE FROM THE LAST CALLED GNTVxxx ROUTINE
003400*        (SPACES = OK, ELSE THE 4-CHAR ERROR CODE, CF. THE
003500*        SHOP'S SUPnnnn/COMnnnn CONVENTION).
003600*
003700     05  WK-C-LAST-ERROR-CD          PIC X(07).
003800*
003900*        STATUS-CODE TABLE  (ITEM-STATUS  ->  ENUM NAME)
004000*        BUILT AS LITERAL VALUE CLAUSES, THE SAME IDIOM THE
004100*        SHOP USES FOR ITS COLOR-NAME AND OPTION TABLES.
004200*
004300     05  GNT-STATUS-TBL.
004400         10  FILLER  PIC X(01)  VALUE "O".
004500         10  FILLER  PIC X(12)  VALUE "NOT-STARTED".
004600         10  FILLER  PIC X(01)  VALUE "P".
004700         10  FILLER  PIC X(12)  VALUE "IN-PROGRESS".
004800         10  FILLER  PIC X(01)  VALUE "B".
004900         10  FILLER  PIC X(12)  VALUE "BLOCKED".
005000         10  FILLER  PIC X(01)  VALUE "C".
005100         10  FILLER  PIC X(12)  VALUE "COMPLETED".
005200     05  GNT-STATUS-R  REDEFINES GNT-STATUS-TBL.
005300         10  GNT-STATUS-ENT  OCCURS 4 TIMES
005400                               INDEXED BY GNT-STATUS-IDX.
005500             15  GNT-STATUS-CODE     PIC X(01).
005600             15  GNT-STATUS-NAME     PIC X(12).
005700*
005800*        PRIORITY-TOKEN TABLE  (ITEM-PRIORITY  ->  ENUM NAME)
005900*        CODES ARE NOT ALL THE SAME LENGTH (SEE THE ALL-SPACES
006000*        NEUTRAL ENTRY), SO GNTVPRS DOES NOT JUST SEARCH THIS
006100*        TABLE TOP TO BOTTOM -- B310-TEST-ONE-PRIORITY-CODE
006200*        SCANS EVERY ENTRY AND KEEPS THE LONGEST CODE THAT
006300*        ACTUALLY MATCHES THE TAIL OF THE ID+PRIORITY TOKEN.
006400*
006500     05  GNT-PRIORITY-TBL.
006600         10  FILLER  PIC X(03)  VALUE "!!!".
006700         10  FILLER  PIC X(08)  VALUE "CRITICAL".
006800         10  FILLER  PIC X(03)  VALUE "!! ".
006900         10  FILLER  PIC X(08)  VALUE "HIGH    ".
007000         10  FILLER  PIC X(03)  VALUE "...".
007100         10  FILLER  PIC X(08)  VALUE "LOW     ".
007200         10  FILLER  PIC X(03)  VALUE ",,,".
007300         10  FILLER  PIC X(08)  VALUE "LOWEST  ".
007400         10  FILLER  PIC X(03)  VALUE "!  ".
007500         10  FILLER  PIC X(08)  VALUE "MEDIUM  ".
007600         10  FILLER  PIC X(03)  VALUE "?  ".
007700         10  FILLER  PIC X(08)  VALUE "UNSURE  ".
007800         10  FILLER  PIC X(03)  VALUE "   ".
007900         10  FILLER  PIC X(08)  VALUE "NEUTRAL ".
008000     05  GNT-PRIORITY-R  REDEFINES GNT-PRIORITY-TBL.
008100         10  GNT-PRIORITY-ENT  OCCURS 7 TIMES
008200                               INDEXED BY GNT-PRIORITY-IDX.
008300             15  GNT-PRIORITY-CODE  PIC X(03).
008400             15  GNT-PRIORITY-NAME  PIC X(08).
008500*
008600*        RELATION-SYMBOL TABLE  (REL-TYPE INDEX -> CODE, NAME)
008700*        INDEX ORDER FIXES THE ITEM-REL OCCURS ORDER IN GNTITEM.
008800*
008900     05  GNT-RELATION-TBL.
009000         10  FILLER  PIC X(01)  VALUE "R".
009100         10  FILLER  PIC X(12)  VALUE "REQUIRES".
009200         10  FILLER  PIC X(01)  VALUE "U".
009300         10  FILLER  PIC X(12)  VALUE "UNLOCKS".
009400         10  FILLER  PIC X(01)  VALUE "S".
009500         10  FILLER  PIC X(12)  VALUE "SUPERCHARGES".
009600         10  FILLER  PIC X(01)  VALUE "I".
009700         10  FILLER  PIC X(12)  VALUE "INDICATES".
009800         10  FILLER  PIC X(01)  VALUE "B".
009900         10  FILLER  PIC X(12)  VALUE "BEFORE".
010000         10  FILLER  PIC X(01)  VALUE "W".
010100         10  FILLER  PIC X(12)  VALUE "WITH".
010200         10  FILLER  PIC X(01)  VALUE "X".
010300         10  FILLER  PIC X(12)  VALUE "CONFLICTS".
010400     05  GNT-RELATION-R  REDEFINES GNT-RELATION-TBL.
010500         10  GNT-RELATION-ENT  OCCURS 7 TIMES
010600                               INDEXED BY GNT-RELATION-IDX.
010700             15  GNT-RELATION-CODE  PIC X(01).
010800             15  GNT-RELATION-NAME  PIC X(12).
010900*
011000     05  FILLER                      PIC X(20)  VALUE SPACES.

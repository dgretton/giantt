000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GNTVDUR.
000500 AUTHOR.         KIM WALLACE.
000600 INSTALLATION.   GIANTT PROJECT SUPPORT.
000700 DATE-WRITTEN.   02 FEB 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PARSE, RENDER, ADD
001200*               AND COMPARE GIANTT DURATION STRINGS ("2h 30min",
001300*               "1d", "3mo").  NO MASTER FILE IS READ -- THE
001400*               UNIT-TO-SECONDS TABLE BELOW IS CARRIED AS A
001500*               LITERAL VALUE TABLE, THE SAME WAY THE SHOP CARRIES
001600*               ITS SMALL CODE/NAME TABLES ELSEWHERE.
001700*
001800*______________________________________________________________*
001900* HISTORY OF MODIFICATION:                                      *
002000*================================================================*
002100* G4D0009 09/08/2026 TMPRLS  - REQ 8904 - B100-SPLIT-NEXT-TOKEN  *
002200*                          TOKENIZED ON SPACES, BUT A DURATION   *
002300*                          STRING'S PARTS ARE CONCATENATED WITH  *
002400*                          NO SEPARATOR ("3MO2W5D") -- SPACE     *
002500*                          DELIMITING NEVER SPLIT THEM.  B100    *
002600*                          NOW SCANS LEFT TO RIGHT, PULLING A    *
002700*                          DIGIT/"." RUN THEN AN ALPHA RUN OFF   *
002800*                          WK-C-VDUR-TEXT DIRECTLY (B110/B120);  *
002900*                          B150/B155'S RIGHT-TO-LEFT SINGLE-     *
003000*                          TOKEN PEEL IS GONE.  ADDED B160 TO    *
003100*                          UPCASE THE SCANNED UNIT AND FOLD THE  *
003200*                          LONGHAND SYNONYMS (HR, HOUR(S),       *
003300*                          MINUTE(S), DAY(S), WEEK(S), MONTH(S), *
003400*                          YEAR(S)) BACK TO THE CANONICAL CODES  *
003500*                          IN GNT-UNIT-TBL VIA THE NEW GNT-SYN-  *
003600*                          TBL LOOKUP BELOW.                     *
003700*----------------------------------------------------------------*
003800* G4D0008 22/07/2026 TMPRLS  - REQ 8814 - ADD-DURATIONS WAS      *
003900*                          RENDERING ITS TOTAL THROUGH THE       *
004000*                          GENERAL GREEDY RENDERER, WHICH        *
004100*                          TRUNCATED THE FRACTION AND COULD      *
004200*                          SPACE-JOIN SEVERAL UNITS.  ADD NOW    *
004300*                          USES ITS OWN SINGLE-PART/FRACTIONAL   *
004400*                          PARAGRAPH; THE STRAY SPACE-JOIN WAS   *
004500*                          ALSO DROPPED FROM THE GENERAL         *
004600*                          RENDERER (BOTH VIOLATED THE "NO       *
004700*                          SEPARATOR" RENDERING RULE).           *
004800*----------------------------------------------------------------*
004900* G4D0007 19/02/2004 TMPFRN  - G3T-489 DURATION ENGINE REWRITE   *
005000*                          - WIDENED GNT-DUR-AMOUNT TO S9(9)V99  *
005100*                            IN GNTDUR COPYBOOK (SEE THAT MEMBER *
005200*                            FOR DETAIL) -- RECOMPILED.          *
005300*----------------------------------------------------------------*
005400* G4D0006 14/09/1999 KIMWL   - Y2K COMPLIANCE PROJECT            *
005500*                          - NO DATE FIELDS ON THIS PROGRAM,     *
005600*                            RECOMPILED ONLY AS PART OF THE      *
005700*                            SUBSYSTEM-WIDE Y2K SWEEP.           *
005800*----------------------------------------------------------------*
005900* G4D0005 03/08/1998 TMPRTS  - REQ 8871 - ADDED OPTION 4,        *
006000*                            COMPARE-DURATIONS, FOR THE DOCTOR'S *
006100*                            "DUE-DATE ALREADY PASSED" CHECK.    *
006200*----------------------------------------------------------------*
006300* G4D0004 11/05/1997 TMPKWL  - REQ 6320 - ADDED "MO" AND "Y"     *
006400*                            UNITS (CALENDAR-ROUGH, 30/365 DAYS).*
006500*----------------------------------------------------------------*
006600* G4D0003 22/11/1996 KIMWL   - REQ 5510 - RENDER NOW EMITS EVERY *
006700*                            NON-ZERO UNIT, NOT JUST THE FIRST.  *
006800*----------------------------------------------------------------*
006900* G4D0002 07/07/1995 TMPKWL  - REQ 4102 - ADD-DURATIONS OPTION   *
007000*                            ADDED FOR THE GRAPH ENGINE'S        *
007100*                            CRITICAL-PATH TOTAL.                *
007200*----------------------------------------------------------------*
007300* G4D0001 02/02/1994 KIMWL   - INITIAL VERSION.                  *
007400*================================================================*
007500 EJECT
007600**********************
007700 ENVIRONMENT DIVISION.
007800**********************
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER.  IBM-AS400.
008100 OBJECT-COMPUTER.  IBM-AS400.
008200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008300                   UPSI-0 IS UPSI-SWITCH-0
008400                     ON  STATUS IS U0-ON
008500                     OFF STATUS IS U0-OFF
008600                   UPSI-1 IS UPSI-SWITCH-1
008700                     ON  STATUS IS U0-ON
008800                     OFF STATUS IS U0-OFF.
008900
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200
009300***************
009400 DATA DIVISION.
009500***************
009600 FILE SECTION.
009700**************
009800 WORKING-STORAGE SECTION.
009900*************************
010000 01  FILLER                          PIC X(24)        VALUE
010100     "** PROGRAM GNTVDUR **".
010200
010300* ------------------ PROGRAM WORKING STORAGE -------------------*
010400 01    WK-C-COMMON.
010500       COPY GNTCOMN.
010600
010700*        UNIT-TO-SECONDS TABLE, LONGEST-CODE-FIRST SO A SCAN OF
010800*        "MO" IS TRIED BEFORE "M" WOULD EVER BE (NO BARE "M" IS
010900*        A LEGAL UNIT UNDER SPEC, BUT THE ORDERING HABIT IS THE
011000*        SAME AS GNT-PRIORITY-TBL IN GNTCOMN).
011100 01  GNT-UNIT-TBL.
011200     05  FILLER  PIC X(03)         VALUE "Y  ".
011300     05  FILLER  PIC S9(11) COMP-3 VALUE 31536000.
011400     05  FILLER  PIC X(03)         VALUE "MO ".
011500     05  FILLER  PIC S9(11) COMP-3 VALUE 2592000.
011600     05  FILLER  PIC X(03)         VALUE "W  ".
011700     05  FILLER  PIC S9(11) COMP-3 VALUE 604800.
011800     05  FILLER  PIC X(03)         VALUE "D  ".
011900     05  FILLER  PIC S9(11) COMP-3 VALUE 86400.
012000     05  FILLER  PIC X(03)         VALUE "H  ".
012100     05  FILLER  PIC S9(11) COMP-3 VALUE 3600.
012200     05  FILLER  PIC X(03)         VALUE "MIN".
012300     05  FILLER  PIC S9(11) COMP-3 VALUE 60.
012400     05  FILLER  PIC X(03)         VALUE "S  ".
012500     05  FILLER  PIC S9(11) COMP-3 VALUE 1.
012600 01  GNT-UNIT-R  REDEFINES GNT-UNIT-TBL.
012700     05  GNT-UNIT-ENT  OCCURS 7 TIMES INDEXED BY GNT-UNIT-IDX.
012800         10  GNT-UNIT-CODE      PIC X(03).
012900         10  GNT-UNIT-SECS      PIC S9(11) COMP-3.
013000*        G4D0009 -- LONGHAND UNIT SYNONYMS THE ITEM-PARSER LETS
013100*        A USER TYPE, FOLDED BACK TO THE GNT-UNIT-TBL CODE ABOVE.
013200 01  GNT-SYN-TBL.
013300     05  FILLER  PIC X(07)         VALUE "HR     ".
013400     05  FILLER  PIC X(03)         VALUE "H  ".
013500     05  FILLER  PIC X(07)         VALUE "HOUR   ".
013600     05  FILLER  PIC X(03)         VALUE "H  ".
013700     05  FILLER  PIC X(07)         VALUE "HOURS  ".
013800     05  FILLER  PIC X(03)         VALUE "H  ".
013900     05  FILLER  PIC X(07)         VALUE "MINUTE ".
014000     05  FILLER  PIC X(03)         VALUE "MIN".
014100     05  FILLER  PIC X(07)         VALUE "MINUTES".
014200     05  FILLER  PIC X(03)         VALUE "MIN".
014300     05  FILLER  PIC X(07)         VALUE "DAY    ".
014400     05  FILLER  PIC X(03)         VALUE "D  ".
014500     05  FILLER  PIC X(07)         VALUE "DAYS   ".
014600     05  FILLER  PIC X(03)         VALUE "D  ".
014700     05  FILLER  PIC X(07)         VALUE "WEEK   ".
014800     05  FILLER  PIC X(03)         VALUE "W  ".
014900     05  FILLER  PIC X(07)         VALUE "WEEKS  ".
015000     05  FILLER  PIC X(03)         VALUE "W  ".
015100     05  FILLER  PIC X(07)         VALUE "MONTH  ".
015200     05  FILLER  PIC X(03)         VALUE "MO ".
015300     05  FILLER  PIC X(07)         VALUE "MONTHS ".
015400     05  FILLER  PIC X(03)         VALUE "MO ".
015500     05  FILLER  PIC X(07)         VALUE "YEAR   ".
015600     05  FILLER  PIC X(03)         VALUE "Y  ".
015700     05  FILLER  PIC X(07)         VALUE "YEARS  ".
015800     05  FILLER  PIC X(03)         VALUE "Y  ".
015900 01  GNT-SYN-R  REDEFINES GNT-SYN-TBL.
016000     05  GNT-SYN-ENT  OCCURS 13 TIMES INDEXED BY GNT-SYN-IDX.
016100         10  GNT-SYN-CODE       PIC X(07).
016200         10  GNT-SYN-CANON      PIC X(03).
016300
016400*        SCRATCH AREA WHILE SPLITTING WK-C-VDUR-TEXT INTO PARTS.
016500 01  WK-C-VDUR-SCRATCH.
016600     05  WK-N-VDUR-TEXT-LEN     PIC 9(03)   COMP-3.
016700     05  WK-N-VDUR-PTR          PIC 9(03)   COMP-3.
016800     05  WK-C-VDUR-NUM-PART     PIC X(12).
016900     05  WK-N-VDUR-NUM-ALT REDEFINES WK-C-VDUR-NUM-PART
017000                                 PIC 9(12).
017100     05  WK-N-VDUR-NUM-LEN      PIC 9(02)   COMP-3.
017200     05  WK-C-VDUR-UNIT-PART    PIC X(07).
017300     05  WK-C-VDUR-UNIT-CODE    PIC X(03).
017400     05  WK-N-VDUR-UNIT-LEN     PIC 9(02)   COMP-3.
017500     05  WK-N-VDUR-AMOUNT       PIC S9(09)V9(02) COMP-3.
017600     05  WK-N-VDUR-PART-SECS    PIC S9(11)  COMP-3.
017700     05  WK-N-VDUR-REMAIN       PIC S9(11)  COMP-3.
017800     05  WK-N-VDUR-UNIT-CNT     PIC S9(09)  COMP-3.
017900     05  WK-C-VDUR-BUILD        PIC X(40).
018000     05  WK-N-VDUR-BUILD-PTR    PIC 9(03)   COMP-3.
018100     05  WK-C-VDUR-CNT-EDIT     PIC ZZZZZZZZ9.
018200     05  WK-N-VDUR-CNT-ALT REDEFINES WK-C-VDUR-CNT-EDIT
018300                                 PIC 9(09).
018400     05  FILLER                 PIC X(10).
018500
018600*        SCRATCH AREA FOR C100-RENDER-ADD-TOTAL -- THE ADD RESULT
018700*        RENDERS AS A SINGLE FRACTIONAL PART, NOT THE GENERAL
018800*        GREEDY MULTI-UNIT BREAKDOWN (SEE G4D0008 HISTORY).
018900 01  WK-C-VDUR-ADD-SCRATCH.
019000     05  WK-N-VDUR-ADD-AMT      PIC S9(09)V9(02) COMP-3.
019100     05  WK-N-VDUR-ADD-INTPRT   PIC S9(09)       COMP-3.
019200     05  WK-C-VDUR-ADD-DISPLAY  PIC 9(09).
019300     05  WK-N-VDUR-ADD-LEADZ    PIC 9(02)        COMP-3.
019400     05  WK-N-VDUR-ADD-STARTPOS PIC 9(02)        COMP-3.
019500     05  WK-N-VDUR-ADD-FRAC     PIC 9(02)        COMP-3.
019600     05  WK-C-VDUR-ADD-FRAC-ED  PIC 99.
019700     05  FILLER                 PIC X(10).
019800
019900*****************
020000 LINKAGE SECTION.
020100*****************
020200 COPY GNTDUR.
020300 EJECT
020400********************************************
020500 PROCEDURE DIVISION USING WK-C-VDUR-RECORD.
020600********************************************
020700 MAIN-MODULE.
020800     PERFORM A000-PROCESS-CALLED-ROUTINE
020900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
021000     GOBACK.
021100
021200*---------------------------------------------------------------*
021300 A000-PROCESS-CALLED-ROUTINE.
021400*---------------------------------------------------------------*
021500     MOVE SPACES              TO WK-C-VDUR-OUTPUT.
021600     MOVE ZERO                TO WK-N-VDUR-SECONDS.
021700     MOVE SPACES              TO WK-C-VDUR-ERROR-CD.
021800
021900     EVALUATE WK-N-VDUR-OPTION
022000        WHEN 1
022100           PERFORM B000-PARSE-DURATION
022200              THRU B099-PARSE-DURATION-EX
022300        WHEN 2
022400           MOVE WK-N-VDUR-SECONDS-1 TO WK-N-VDUR-REMAIN
022500           PERFORM E000-RENDER-DURATION
022600              THRU E099-RENDER-DURATION-EX
022700        WHEN 3
022800           PERFORM C000-ADD-DURATIONS
022900              THRU C099-ADD-DURATIONS-EX
023000        WHEN 4
023100           PERFORM D000-COMPARE-DURATIONS
023200              THRU D099-COMPARE-DURATIONS-EX
023300        WHEN OTHER
023400           MOVE "COM0201"       TO WK-C-VDUR-ERROR-CD
023500     END-EVALUATE.
023600
023700 A099-PROCESS-CALLED-ROUTINE-EX.
023800     EXIT.
023900
024000*---------------------------------------------------------------*
024100 B000-PARSE-DURATION.
024200*---------------------------------------------------------------*
024300*        SPLIT WK-C-VDUR-TEXT ON SPACES.  EACH TOKEN IS AN
024400*        AMOUNT GLUED TO A UNIT CODE ("30MIN", "2H", "1.5D").
024500*---------------------------------------------------------------*
024600     MOVE ZERO                TO WK-N-VDUR-PTR
024700                                  WK-N-VDUR-SECONDS.
024800     INSPECT WK-C-VDUR-TEXT TALLYING WK-N-VDUR-TEXT-LEN
024900              FOR CHARACTERS BEFORE INITIAL "  ".
025000     IF WK-N-VDUR-TEXT-LEN = ZERO
025100        MOVE 40                TO WK-N-VDUR-TEXT-LEN.
025200
025300     PERFORM B100-SPLIT-NEXT-TOKEN THRU B199-SPLIT-NEXT-TOKEN-EX
025400        UNTIL WK-N-VDUR-PTR > WK-N-VDUR-TEXT-LEN
025500           OR WK-C-VDUR-ERROR-CD NOT = SPACES.
025600
025700 B099-PARSE-DURATION-EX.
025800     EXIT.
025900
026000*---------------------------------------------------------------*
026100 B100-SPLIT-NEXT-TOKEN.
026200*---------------------------------------------------------------*
026300*        G4D0009 -- SCAN WK-C-VDUR-TEXT LEFT TO RIGHT FROM
026400*        WK-N-VDUR-PTR, ONE PART AT A TIME.  A PART IS A DIGIT/
026500*        "." RUN (B110) IMMEDIATELY FOLLOWED BY AN ALPHA RUN
026600*        (B120) -- NO SEPARATOR IS EXPECTED OR CONSUMED BETWEEN
026700*        PARTS, SO "3MO2W5D" SPLITS INTO "3"/"MO", "2"/"W" AND
026800*        "5"/"D" WITHOUT EVER LOOKING FOR A DELIMITER.
026900*---------------------------------------------------------------*
027000     MOVE SPACES               TO WK-C-VDUR-NUM-PART
027100                                   WK-C-VDUR-UNIT-PART.
027200     MOVE ZERO                 TO WK-N-VDUR-NUM-LEN
027300                                   WK-N-VDUR-UNIT-LEN.
027400
027500     PERFORM B110-SCAN-NUM-RUN THRU B119-SCAN-NUM-RUN-EX
027600        UNTIL WK-N-VDUR-PTR > WK-N-VDUR-TEXT-LEN
027700           OR WK-N-VDUR-NUM-LEN = 12
027800           OR NOT (WK-C-VDUR-TEXT(WK-N-VDUR-PTR:1) IS NUMERIC
027900                OR WK-C-VDUR-TEXT(WK-N-VDUR-PTR:1) = ".").
028000     IF WK-N-VDUR-NUM-LEN = ZERO
028100        MOVE "SUP0031"          TO WK-C-VDUR-ERROR-CD
028200        GO TO B199-SPLIT-NEXT-TOKEN-EX
028300     END-IF.
028400
028500     PERFORM B120-SCAN-UNIT-RUN THRU B129-SCAN-UNIT-RUN-EX
028600        UNTIL WK-N-VDUR-PTR > WK-N-VDUR-TEXT-LEN
028700           OR WK-N-VDUR-UNIT-LEN = 7
028800           OR NOT (WK-C-VDUR-TEXT(WK-N-VDUR-PTR:1) ALPHABETIC).
028900     IF WK-N-VDUR-UNIT-LEN = ZERO
029000        MOVE "SUP0031"          TO WK-C-VDUR-ERROR-CD
029100        GO TO B199-SPLIT-NEXT-TOKEN-EX
029200     END-IF.
029300
029400     PERFORM B160-NORMALIZE-UNIT
029500        THRU B169-NORMALIZE-UNIT-EX.
029600     PERFORM B170-LOOKUP-UNIT
029700        THRU B179-LOOKUP-UNIT-EX.
029800     IF WK-C-VDUR-ERROR-CD NOT = SPACES
029900        GO TO B199-SPLIT-NEXT-TOKEN-EX.
030000
030100     PERFORM B190-ROUND-PART-SECONDS
030200        THRU B199-ROUND-PART-SECONDS-EX.
030300
030400     ADD WK-N-VDUR-PART-SECS TO WK-N-VDUR-SECONDS.
030500
030600 B199-SPLIT-NEXT-TOKEN-EX.
030700     EXIT.
030800
030900*---------------------------------------------------------------*
031000 B110-SCAN-NUM-RUN.
031100*---------------------------------------------------------------*
031200     ADD 1                     TO WK-N-VDUR-NUM-LEN.
031300     MOVE WK-C-VDUR-TEXT(WK-N-VDUR-PTR:1)
031400                            TO WK-C-VDUR-NUM-PART(WK-N-VDUR-NUM-LEN:1).
031500     ADD 1                     TO WK-N-VDUR-PTR.
031600 B119-SCAN-NUM-RUN-EX.
031700     EXIT.
031800
031900*---------------------------------------------------------------*
032000 B120-SCAN-UNIT-RUN.
032100*---------------------------------------------------------------*
032200     ADD 1                     TO WK-N-VDUR-UNIT-LEN.
032300     MOVE WK-C-VDUR-TEXT(WK-N-VDUR-PTR:1)
032400                          TO WK-C-VDUR-UNIT-PART(WK-N-VDUR-UNIT-LEN:1).
032500     ADD 1                     TO WK-N-VDUR-PTR.
032600 B129-SCAN-UNIT-RUN-EX.
032700     EXIT.
032800
032900*---------------------------------------------------------------*
033000 B160-NORMALIZE-UNIT.
033100*---------------------------------------------------------------*
033200*        UPCASE THE SCANNED UNIT (THE ITEM-PARSER PASSES DOWN
033300*        WHATEVER CASE THE USER TYPED) AND FOLD ANY LONGHAND
033400*        SYNONYM BACK TO THE 1-3 CHARACTER CODE GNT-UNIT-TBL
033500*        CARRIES.  A UNIT NOT ON THE SYNONYM LIST IS ASSUMED TO
033600*        BE CANONICAL ALREADY -- B170 REJECTS IT IF IT IS NOT.
033700*---------------------------------------------------------------*
033800     INSPECT WK-C-VDUR-UNIT-PART
033900        CONVERTING "abcdefghijklmnopqrstuvwxyz"
034000                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034100     SET GNT-SYN-IDX           TO 1.
034200     SEARCH GNT-SYN-ENT
034300        AT END
034400           MOVE WK-C-VDUR-UNIT-PART TO WK-C-VDUR-UNIT-CODE
034500        WHEN GNT-SYN-CODE(GNT-SYN-IDX) = WK-C-VDUR-UNIT-PART
034600           MOVE GNT-SYN-CANON(GNT-SYN-IDX) TO WK-C-VDUR-UNIT-CODE
034700     END-SEARCH.
034800 B169-NORMALIZE-UNIT-EX.
034900     EXIT.
035000
035100*---------------------------------------------------------------*
035200 B170-LOOKUP-UNIT.
035300*---------------------------------------------------------------*
035400     SET GNT-UNIT-IDX          TO 1.
035500     SEARCH GNT-UNIT-ENT
035600        AT END
035700           MOVE "SUP0032"       TO WK-C-VDUR-ERROR-CD
035800        WHEN GNT-UNIT-CODE(GNT-UNIT-IDX) = WK-C-VDUR-UNIT-CODE
035900           MOVE GNT-UNIT-SECS(GNT-UNIT-IDX)
036000                                TO WK-N-VDUR-PART-SECS
036100           MOVE WK-C-VDUR-NUM-PART TO WK-N-VDUR-AMOUNT
036200     END-SEARCH.
036300 B179-LOOKUP-UNIT-EX.
036400     EXIT.
036500
036600*---------------------------------------------------------------*
036700 B190-ROUND-PART-SECONDS.
036800*---------------------------------------------------------------*
036900*        NAME IS HISTORICAL -- THIS TRUNCATES, IT DOES NOT
037000*        ROUND.  SPEC CALLS FOR TRUNCATION OF THE FRACTIONAL
037100*        SECOND, AND THE PARAGRAPH HAS BEEN CALLED THIS SINCE
037200*        G4D0001; RENAMING IT AGAIN WOULD JUST BREAK THE CHANGE
037300*        HISTORY'S CROSS-REFERENCE.
037400*---------------------------------------------------------------*
037500     COMPUTE WK-N-VDUR-PART-SECS =
037600             WK-N-VDUR-AMOUNT * WK-N-VDUR-PART-SECS.
037700 B199-ROUND-PART-SECONDS-EX.
037800     EXIT.
037900
038000*---------------------------------------------------------------*
038100 C000-ADD-DURATIONS.
038200*---------------------------------------------------------------*
038300*        SPEC'S ADD RULE IS NOT THE GENERAL RENDERER -- THE SUM
038400*        COMES BACK AS ONE PART, IN THE LARGEST UNIT THAT DIVIDES
038500*        IN AT LEAST ONCE, WITH THE AMOUNT KEEPING ITS FRACTION.
038600*        SEE C100-RENDER-ADD-TOTAL (G4D0008).
038700*---------------------------------------------------------------*
038800     COMPUTE WK-N-VDUR-SECONDS =
038900             WK-N-VDUR-SECONDS-1 + WK-N-VDUR-SECONDS-2.
039000     PERFORM C100-RENDER-ADD-TOTAL THRU C199-RENDER-ADD-TOTAL-EX.
039100 C099-ADD-DURATIONS-EX.
039200     EXIT.
039300
039400*---------------------------------------------------------------*
039500 C100-RENDER-ADD-TOTAL.
039600*---------------------------------------------------------------*
039700*        SINGLE-PART / FRACTIONAL-AMOUNT RENDER FOR THE ADD
039800*        RESULT.  GNT-UNIT-TBL IS LARGEST-FIRST, SO THE FIRST
039900*        ENTRY THE TOTAL DIVIDES INTO AT LEAST ONCE IS THE UNIT
040000*        WE WANT (SCAN FALLS THROUGH TO "S" IF NONE OTHER FITS).
040100*---------------------------------------------------------------*
040200     MOVE SPACES                TO WK-C-VDUR-BUILD.
040300
040400     IF WK-N-VDUR-SECONDS = ZERO
040500        STRING "0S" DELIMITED BY SIZE INTO WK-C-VDUR-BUILD
040600     ELSE
040700        SET GNT-UNIT-IDX TO 1
040800        SEARCH GNT-UNIT-ENT
040900           AT END
041000              SET GNT-UNIT-IDX TO 7
041100           WHEN WK-N-VDUR-SECONDS >= GNT-UNIT-SECS(GNT-UNIT-IDX)
041200              CONTINUE
041300        END-SEARCH
041400
041500        COMPUTE WK-N-VDUR-ADD-AMT ROUNDED =
041600                WK-N-VDUR-SECONDS / GNT-UNIT-SECS(GNT-UNIT-IDX)
041700        MOVE WK-N-VDUR-ADD-AMT    TO WK-N-VDUR-ADD-INTPRT
041800        COMPUTE WK-N-VDUR-ADD-FRAC =
041900                (WK-N-VDUR-ADD-AMT - WK-N-VDUR-ADD-INTPRT) * 100
042000
042100        MOVE WK-N-VDUR-ADD-INTPRT TO WK-C-VDUR-ADD-DISPLAY
042200        MOVE ZERO                 TO WK-N-VDUR-ADD-LEADZ
042300        INSPECT WK-C-VDUR-ADD-DISPLAY TALLYING WK-N-VDUR-ADD-LEADZ
042400                 FOR LEADING "0"
042500        IF WK-N-VDUR-ADD-LEADZ = 9
042600           MOVE 8                 TO WK-N-VDUR-ADD-LEADZ
042700        END-IF
042800        COMPUTE WK-N-VDUR-ADD-STARTPOS = WK-N-VDUR-ADD-LEADZ + 1
042900
043000        IF WK-N-VDUR-ADD-FRAC = ZERO
043100           STRING WK-C-VDUR-ADD-DISPLAY(WK-N-VDUR-ADD-STARTPOS:)
043200                                      DELIMITED BY SIZE
043300                  GNT-UNIT-CODE(GNT-UNIT-IDX) DELIMITED BY SPACE
043400                  INTO WK-C-VDUR-BUILD
043500        ELSE
043600           MOVE WK-N-VDUR-ADD-FRAC TO WK-C-VDUR-ADD-FRAC-ED
043700           STRING WK-C-VDUR-ADD-DISPLAY(WK-N-VDUR-ADD-STARTPOS:)
043800                                      DELIMITED BY SIZE
043900                  "."                   DELIMITED BY SIZE
044000                  WK-C-VDUR-ADD-FRAC-ED DELIMITED BY SIZE
044100                  GNT-UNIT-CODE(GNT-UNIT-IDX) DELIMITED BY SPACE
044200                  INTO WK-C-VDUR-BUILD
044300        END-IF
044400     END-IF.
044500
044600     MOVE WK-C-VDUR-BUILD        TO WK-C-VDUR-RENDERED.
044700 C199-RENDER-ADD-TOTAL-EX.
044800     EXIT.
044900
045000*---------------------------------------------------------------*
045100 D000-COMPARE-DURATIONS.
045200*---------------------------------------------------------------*
045300     IF WK-N-VDUR-SECONDS-1 < WK-N-VDUR-SECONDS-2
045400        MOVE "<"               TO WK-C-VDUR-COMPARE
045500     ELSE
045600        IF WK-N-VDUR-SECONDS-1 > WK-N-VDUR-SECONDS-2
045700           MOVE ">"            TO WK-C-VDUR-COMPARE
045800        ELSE
045900           MOVE "="            TO WK-C-VDUR-COMPARE
046000        END-IF
046100     END-IF.
046200 D099-COMPARE-DURATIONS-EX.
046300     EXIT.
046400
046500*---------------------------------------------------------------*
046600 E000-RENDER-DURATION.
046700*---------------------------------------------------------------*
046800*        GREEDILY PEEL THE LARGEST UNIT THAT DIVIDES AT LEAST
046900*        ONCE OFF WK-N-VDUR-REMAIN, REPEATING UNTIL NOTHING IS
047000*        LEFT -- SAME RULE THE ITEM-PARSER TEXT USES WHEN A
047100*        USER TYPES A DURATION IN.  PARTS CONCATENATE WITH NO
047200*        SEPARATOR (G4D0008 -- SEE HISTORY).
047300*---------------------------------------------------------------*
047400     MOVE SPACES                TO WK-C-VDUR-BUILD.
047500     MOVE 1                     TO WK-N-VDUR-BUILD-PTR.
047600     SET GNT-UNIT-IDX           TO 1.
047700
047800     IF WK-N-VDUR-REMAIN = ZERO
047900        STRING "0S" DELIMITED BY SIZE
048000               INTO WK-C-VDUR-BUILD
048100        GO TO E099-RENDER-DURATION-EX.
048200
048300     PERFORM E100-EMIT-ONE-UNIT THRU E199-EMIT-ONE-UNIT-EX
048400        VARYING GNT-UNIT-IDX FROM 1 BY 1
048500           UNTIL GNT-UNIT-IDX > 7
048600              OR WK-N-VDUR-REMAIN = ZERO.
048700
048800     MOVE WK-C-VDUR-BUILD        TO WK-C-VDUR-RENDERED.
048900 E099-RENDER-DURATION-EX.
049000     EXIT.
049100
049200*---------------------------------------------------------------*
049300 E100-EMIT-ONE-UNIT.
049400*---------------------------------------------------------------*
049500     DIVIDE WK-N-VDUR-REMAIN BY GNT-UNIT-SECS(GNT-UNIT-IDX)
049600            GIVING WK-N-VDUR-UNIT-CNT
049700            REMAINDER WK-N-VDUR-REMAIN.
049800     IF WK-N-VDUR-UNIT-CNT NOT = ZERO
049900        MOVE WK-N-VDUR-UNIT-CNT  TO WK-C-VDUR-CNT-EDIT
050000        STRING WK-C-VDUR-BUILD DELIMITED BY "  "
050100               WK-C-VDUR-CNT-EDIT DELIMITED BY SPACE
050200               GNT-UNIT-CODE(GNT-UNIT-IDX) DELIMITED BY SPACE
050300               INTO WK-C-VDUR-BUILD
050400     END-IF.
050500 E199-EMIT-ONE-UNIT-EX.
050600     EXIT.
050700
050800******************************************************************
050900************** END OF PROGRAM SOURCE -  GNTVDUR ****************
051000******************************************************************

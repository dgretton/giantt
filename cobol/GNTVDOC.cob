000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GNTVDOC.
000500 AUTHOR.         KIM WALLACE.
000600 INSTALLATION.   GIANTT PROJECT SUPPORT.
000700 DATE-WRITTEN.   30 JAN 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THE "DOCTOR" -- RUNS THE FIVE GRAPH HEALTH CHECKS
001200*               (DANGLING REFERENCE, ORPHAN, INCOMPLETE CHAIN,
001300*               CHART CONSISTENCY, TAG CONSISTENCY) OVER A LOCAL
001400*               COPY OF THE ITEM TABLE PULLED FROM GNTVGRF, BUILDS
001500*               THE ISSUE TABLE, OPTIONALLY APPLIES THE AUTOMATIC
001600*               FIXES BACK INTO GNTVGRF, AND OPTIONALLY WRITES THE
001700*               DIAGNOSTICS REPORT.
001800*
001900*______________________________________________________________*
002000* HISTORY OF MODIFICATION:                                      *
002100*================================================================*
002200* G9D0008 09/08/2026 TMPRLS  - REQ 8903 - QUICK CHECK (OPTION 3)  *
002300*                            WAS STILL RUNNING D000/E000/F000/   *
002400*                            G000 BEFORE THE EVALUATE, SO THE    *
002500*                            COUNT G9D0007 POPULATES INCLUDED    *
002600*                            EVERY CHECK'S ISSUES INSTEAD OF     *
002700*                            JUST CHECK (1), DANGLING REFS.      *
002800*                            THOSE FOUR SCANS NOW RUN ONLY WHEN  *
002900*                            THE OPTION IS NOT 3.                *
003000*----------------------------------------------------------------*
003100* G9D0007 19/11/2003 TMPFRN  - REQ 6650 - QUICK-CHECK (OPTION 3)  *
003200*                            NO LONGER WRITES THE REPORT FILE,    *
003300*                            IT ONLY POPULATES THE COUNT.        *
003400*----------------------------------------------------------------*
003500* G9D0006 21/03/1998 TMPRTS  - Y2K COMPLIANCE PROJECT / NO DATE   *
003600*                            FIELDS IN THIS MODULE, REVIEWED ONLY.*
003700*----------------------------------------------------------------*
003800* G9D0005 14/08/1997 TMPKWL  - REQ 5104 - TAG-INCONSISTENCY CHECK *
003900*                            ADDED (G000 SERIES).                *
004000*----------------------------------------------------------------*
004100* G9D0004 27/09/1996 TMPKWL  - REQ 4890 - CHART-INCONSISTENCY     *
004200*                            CHECK ADDED (F000 SERIES).          *
004300*----------------------------------------------------------------*
004400* G9D0003 18/06/1996 KIMWL   - REQ 4402 - INCOMPLETE-CHAIN CHECK  *
004500*                            ADDED (E000 SERIES).                *
004600*----------------------------------------------------------------*
004700* G9D0002 02/04/1995 KIMWL   - ORPHANED-ITEM CHECK ADDED.         *
004800*----------------------------------------------------------------*
004900* G9D0001 30/01/1995 KIMWL   - INITIAL VERSION -- DANGLING-       *
005000*                            REFERENCE CHECK ONLY.                *
005100*================================================================*
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006000                   C01 IS TOP-OF-FORM
006100                   UPSI-0 IS UPSI-SWITCH-0
006200                     ON  STATUS IS U0-ON
006300                     OFF STATUS IS U0-OFF.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT DIAG-RPT-FILE   ASSIGN TO DIAGRPT
006800                            ORGANIZATION IS LINE SEQUENTIAL
006900                            FILE STATUS IS WK-C-FILE-STATUS.
007000
007100***************
007200 DATA DIVISION.
007300***************
007400 FILE SECTION.
007500**************
007600 FD  DIAG-RPT-FILE
007700     LABEL RECORDS ARE STANDARD
007800     RECORDING MODE IS F.
007900 01  DIAG-RPT-RECORD                 PIC X(132).
008000
008100*************************
008200 WORKING-STORAGE SECTION.
008300*************************
008400 01  FILLER                          PIC X(24)        VALUE
008500     "** PROGRAM GNTVDOC **".
008600
008700 01    WK-C-COMMON.
008800       COPY GNTCOMN.
008900
009000*        CALL INTERFACE TO GNTVGRF, USED TO PULL A LOCAL COPY OF
009100*        THE ITEM TABLE AND, WHEN FIXES ARE APPLIED, TO PUSH THE
009200*        REPAIRED ITEMS BACK.
009300 01  WK-C-VGRF-CALL-AREA.
009400     COPY GNTGRF.
009500
009600*        LOCAL WORKING COPY OF THE ITEM TABLE.  GNT-DOC-ITEM-ENT
009700*        IS DECLARED AT LEVEL 03 FOR THE SAME REASON AS THE
009800*        MASTER COPY IN GNTVGRF -- GNTITEM OPENS AT LEVEL 05.
009900 01  GNT-DOC-ITEM-TBL.
010000     03  GNT-DOC-ITEM-CNT           PIC 9(03) COMP-3 VALUE ZERO.
010100     03  GNT-DOC-ITEM-DIRTY OCCURS 200 TIMES
010200                              PIC X(01).
010300     03  GNT-DOC-ITEM-ENT OCCURS 200 TIMES
010400                           INDEXED BY GNT-DOC-IDX
010500                                      GNT-DOC-IDX2
010600                                      GNT-DOC-IDX3.
010700         COPY GNTITEM.
010800
010900*        ISSUE TABLE.
011000     COPY GNTISSUE.
011100
011200*        SCRATCH FIELDS.
011300 01  WK-C-VDOC-SCRATCH.
011400     05  WK-N-VDOC-RELTYPE            PIC 9(01).
011500     05  WK-N-VDOC-RELTYPE-ALT REDEFINES WK-N-VDOC-RELTYPE
011600                                  PIC X(01).
011700     05  WK-N-VDOC-TGT                PIC 9(01).
011800     05  WK-N-VDOC-CHT                PIC 9(01).
011900     05  WK-C-VDOC-TARGET-ID          PIC X(20).
012000     05  WK-N-VDOC-TARGET-ID-ALT REDEFINES WK-C-VDOC-TARGET-ID
012100                                  PIC 9(20).
012200     05  WK-C-VDOC-FOUND-FLAG         PIC X(01).
012300     05  WK-C-VDOC-REFD-FLAG          PIC X(01).
012400     05  WK-C-VDOC-HAS-FLAG           PIC X(01).
012500     05  WK-N-VDOC-LIST-CNT           PIC 9(03) COMP-3.
012600     05  WK-N-VDOC-LIST-CNT-ALT REDEFINES WK-N-VDOC-LIST-CNT
012700                                  PIC 9(03).
012800     05  WK-C-VDOC-RELNAME            PIC X(12).
012900     05  WK-C-VDOC-RPT-LINE           PIC X(132).
013000     05  FILLER                       PIC X(20).
013100
013200*****************
013300 LINKAGE SECTION.
013400*****************
013500 COPY GNTDOC.
013600 EJECT
013700********************************************
013800 PROCEDURE DIVISION USING WK-C-VDOC-RECORD.
013900********************************************
014000 MAIN-MODULE.
014100     PERFORM A000-PROCESS-CALLED-ROUTINE
014200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014300     GOBACK.
014400
014500*---------------------------------------------------------------*
014600 A000-PROCESS-CALLED-ROUTINE.
014700*---------------------------------------------------------------*
014800     MOVE SPACES              TO WK-C-VDOC-ERROR-CD.
014900     MOVE ZERO                TO GNT-ISSUE-CNT.
015000     PERFORM B000-PULL-ITEM-TABLE THRU B099-PULL-ITEM-TABLE-EX.
015100
015200     PERFORM C000-SCAN-DANGLING-REFS
015300        THRU C099-SCAN-DANGLING-REFS-EX.
015400*        G9D0008 -- THE QUICK CHECK (OPTION 3) REPORTS ONLY
015500*        CHECK (1), DANGLING REFS, ABOVE.  SKIP THE REMAINING
015600*        FOUR SCANS FOR A QUICK CHECK SO THEY DO NOT INFLATE
015700*        ITS ISSUE COUNT.
015800     IF WK-N-VDOC-OPTION NOT = 3
015900        PERFORM D000-SCAN-ORPHANS
016000           THRU D099-SCAN-ORPHANS-EX
016100        PERFORM E000-SCAN-INCOMPLETE-CHAINS
016200           THRU E099-SCAN-INCOMPLETE-CHAINS-EX
016300        PERFORM F000-SCAN-CHART-CONSISTENCY
016400           THRU F099-SCAN-CHART-CONSISTENCY-EX
016500        PERFORM G000-SCAN-TAG-CONSISTENCY
016600           THRU G099-SCAN-TAG-CONSISTENCY-EX
016700     END-IF.
016800
016900     MOVE GNT-ISSUE-CNT        TO WK-N-VDOC-ISSUE-CNT.
017000     IF GNT-ISSUE-CNT = ZERO
017100        MOVE "Y"               TO WK-C-VDOC-CLEAN-FLAG
017200     ELSE
017300        MOVE "N"               TO WK-C-VDOC-CLEAN-FLAG
017400     END-IF.
017500
017600     EVALUATE WK-N-VDOC-OPTION
017700        WHEN 1
017800           PERFORM I000-WRITE-DIAGNOSTICS-RPT
017900              THRU I099-WRITE-DIAGNOSTICS-RPT-EX
018000        WHEN 2
018100           PERFORM H000-APPLY-FIXES THRU H099-APPLY-FIXES-EX
018200           PERFORM I000-WRITE-DIAGNOSTICS-RPT
018300              THRU I099-WRITE-DIAGNOSTICS-RPT-EX
018400        WHEN 3
018500           CONTINUE
018600        WHEN OTHER
018700           MOVE "COM0601"     TO WK-C-VDOC-ERROR-CD
018800     END-EVALUATE.
018900 A099-PROCESS-CALLED-ROUTINE-EX.
019000     EXIT.
019100
019200*---------------------------------------------------------------*
019300 B000-PULL-ITEM-TABLE.
019400*---------------------------------------------------------------*
019500     MOVE 07                   TO WK-N-VGRF-OPTION.
019600     CALL "GNTVGRF"            USING WK-C-VGRF-RECORD.
019700     MOVE WK-N-VGRF-COUNT      TO GNT-DOC-ITEM-CNT.
019800
019900     IF GNT-DOC-ITEM-CNT > ZERO
020000        PERFORM B100-PULL-ONE-ITEM THRU B199-PULL-ONE-ITEM-EX
020100           VARYING GNT-DOC-IDX FROM 1 BY 1
020200              UNTIL GNT-DOC-IDX > GNT-DOC-ITEM-CNT
020300     END-IF.
020400 B099-PULL-ITEM-TABLE-EX.
020500     EXIT.
020600
020700*---------------------------------------------------------------*
020800 B100-PULL-ONE-ITEM.
020900*---------------------------------------------------------------*
021000     MOVE 06                   TO WK-N-VGRF-OPTION.
021100     MOVE GNT-DOC-IDX           TO WK-N-VGRF-INDEX.
021200     CALL "GNTVGRF"            USING WK-C-VGRF-RECORD.
021300     MOVE GNT-ITEMR-OUT         TO GNT-ITEMR(GNT-DOC-IDX).
021400     MOVE "N"                   TO GNT-DOC-ITEM-DIRTY(GNT-DOC-IDX).
021500 B199-PULL-ONE-ITEM-EX.
021600     EXIT.
021700
021800*---------------------------------------------------------------*
021900 C000-SCAN-DANGLING-REFS.
022000*---------------------------------------------------------------*
022100*        EVERY RELATION TARGET, EVERY RELATION TYPE, EVERY ITEM.
022200*---------------------------------------------------------------*
022300     IF GNT-DOC-ITEM-CNT > ZERO
022400        PERFORM C100-SCAN-ONE-ITEM THRU C199-SCAN-ONE-ITEM-EX
022500           VARYING GNT-DOC-IDX FROM 1 BY 1
022600              UNTIL GNT-DOC-IDX > GNT-DOC-ITEM-CNT
022700     END-IF.
022800 C099-SCAN-DANGLING-REFS-EX.
022900     EXIT.
023000
023100 C100-SCAN-ONE-ITEM.
023200     PERFORM C110-SCAN-ONE-RELTYPE THRU C119-SCAN-ONE-RELTYPE-EX
023300        VARYING WK-N-VDOC-RELTYPE FROM 1 BY 1
023400           UNTIL WK-N-VDOC-RELTYPE > 7.
023500 C199-SCAN-ONE-ITEM-EX.
023600     EXIT.
023700
023800 C110-SCAN-ONE-RELTYPE.
023900     IF GNT-ITEM-REL-CNT(GNT-DOC-IDX WK-N-VDOC-RELTYPE) > ZERO
024000        PERFORM C120-SCAN-ONE-TARGET
024100           THRU C129-SCAN-ONE-TARGET-EX
024200           VARYING WK-N-VDOC-TGT FROM 1 BY 1
024300              UNTIL WK-N-VDOC-TGT >
024400                 GNT-ITEM-REL-CNT(GNT-DOC-IDX WK-N-VDOC-RELTYPE)
024500     END-IF.
024600 C119-SCAN-ONE-RELTYPE-EX.
024700     EXIT.
024800
024900 C120-SCAN-ONE-TARGET.
025000     MOVE GNT-ITEM-REL-TGT(GNT-DOC-IDX WK-N-VDOC-RELTYPE
025100                           WK-N-VDOC-TGT)
025200                                 TO WK-C-VDOC-TARGET-ID.
025300     PERFORM Y100-ITEM-EXISTS THRU Y199-ITEM-EXISTS-EX.
025400     IF WK-C-VDOC-FOUND-FLAG = "N"
025500        SET GNT-RELATION-IDX TO WK-N-VDOC-RELTYPE
025600        MOVE GNT-RELATION-NAME(GNT-RELATION-IDX)
025700                                 TO WK-C-VDOC-RELNAME
025800        ADD 1 TO GNT-ISSUE-CNT
025900        MOVE "DR"                TO GNT-ISSUE-ENT-TYPE(GNT-ISSUE-CNT)
026000        MOVE GNT-ITEM-ID(GNT-DOC-IDX)
026100                                 TO GNT-ISSUE-ENT-ITEM-ID(GNT-ISSUE-CNT)
026200        MOVE WK-C-VDOC-TARGET-ID TO
026300                 GNT-ISSUE-ENT-RELATED-ID(GNT-ISSUE-CNT)
026400        STRING "REFERENCES NON-EXISTENT ITEM '"
026500                 WK-C-VDOC-TARGET-ID DELIMITED BY SIZE
026600                 "' IN " DELIMITED BY SIZE
026700                 WK-C-VDOC-RELNAME DELIMITED BY SIZE
026800                 " RELATION" DELIMITED BY SIZE
026900              INTO GNT-ISSUE-ENT-MESSAGE(GNT-ISSUE-CNT)
027000        STRING "REMOVE '" WK-C-VDOC-TARGET-ID DELIMITED BY SIZE
027100                 "' FROM THE " DELIMITED BY SIZE
027200                 WK-C-VDOC-RELNAME DELIMITED BY SIZE
027300                 " LIST" DELIMITED BY SIZE
027400              INTO GNT-ISSUE-ENT-FIX(GNT-ISSUE-CNT)
027500     END-IF.
027600 C129-SCAN-ONE-TARGET-EX.
027700     EXIT.
027800
027900*---------------------------------------------------------------*
028000 D000-SCAN-ORPHANS.
028100*---------------------------------------------------------------*
028200*        AN ITEM WITH NO OUTGOING RELATIONS THAT IS ALSO NEVER
028300*        USED AS SOMEBODY ELSE'S TARGET IS AN ORPHAN.
028400*---------------------------------------------------------------*
028500     IF GNT-DOC-ITEM-CNT > ZERO
028600        PERFORM D100-TEST-ONE-ITEM THRU D199-TEST-ONE-ITEM-EX
028700           VARYING GNT-DOC-IDX FROM 1 BY 1
028800              UNTIL GNT-DOC-IDX > GNT-DOC-ITEM-CNT
028900     END-IF.
029000 D099-SCAN-ORPHANS-EX.
029100     EXIT.
029200
029300 D100-TEST-ONE-ITEM.
029400     PERFORM Y200-HAS-OUTGOING THRU Y299-HAS-OUTGOING-EX.
029500     IF WK-C-VDOC-HAS-FLAG = "N"
029600        MOVE "N"                TO WK-C-VDOC-REFD-FLAG
029700        PERFORM D110-SCAN-OTHER-ITEM
029800           THRU D119-SCAN-OTHER-ITEM-EX
029900           VARYING GNT-DOC-IDX2 FROM 1 BY 1
030000              UNTIL GNT-DOC-IDX2 > GNT-DOC-ITEM-CNT
030100                 OR WK-C-VDOC-REFD-FLAG = "Y"
030200        IF WK-C-VDOC-REFD-FLAG = "N"
030300           ADD 1 TO GNT-ISSUE-CNT
030400           MOVE "OR"            TO
030500                    GNT-ISSUE-ENT-TYPE(GNT-ISSUE-CNT)
030600           MOVE GNT-ITEM-ID(GNT-DOC-IDX) TO
030700                    GNT-ISSUE-ENT-ITEM-ID(GNT-ISSUE-CNT)
030800           MOVE SPACES          TO
030900                    GNT-ISSUE-ENT-RELATED-ID(GNT-ISSUE-CNT)
031000           MOVE "ITEM HAS NO RELATIONS TO OTHER ITEMS" TO
031100                    GNT-ISSUE-ENT-MESSAGE(GNT-ISSUE-CNT)
031200           MOVE SPACES          TO
031300                    GNT-ISSUE-ENT-FIX(GNT-ISSUE-CNT)
031400        END-IF
031500     END-IF.
031600 D199-TEST-ONE-ITEM-EX.
031700     EXIT.
031800
031900 D110-SCAN-OTHER-ITEM.
032000     IF GNT-DOC-IDX2 NOT = GNT-DOC-IDX
032100        PERFORM D120-SCAN-OTHER-RELTYPE
032200           THRU D129-SCAN-OTHER-RELTYPE-EX
032300           VARYING WK-N-VDOC-RELTYPE FROM 1 BY 1
032400              UNTIL WK-N-VDOC-RELTYPE > 7
032500                 OR WK-C-VDOC-REFD-FLAG = "Y"
032600     END-IF.
032700 D119-SCAN-OTHER-ITEM-EX.
032800     EXIT.
032900
033000 D120-SCAN-OTHER-RELTYPE.
033100     IF GNT-ITEM-REL-CNT(GNT-DOC-IDX2 WK-N-VDOC-RELTYPE) > ZERO
033200        PERFORM D130-SCAN-OTHER-TARGET
033300           THRU D139-SCAN-OTHER-TARGET-EX
033400           VARYING WK-N-VDOC-TGT FROM 1 BY 1
033500              UNTIL WK-N-VDOC-TGT >
033600                 GNT-ITEM-REL-CNT(GNT-DOC-IDX2 WK-N-VDOC-RELTYPE)
033700                 OR WK-C-VDOC-REFD-FLAG = "Y"
033800     END-IF.
033900 D129-SCAN-OTHER-RELTYPE-EX.
034000     EXIT.
034100
034200 D130-SCAN-OTHER-TARGET.
034300     IF GNT-ITEM-REL-TGT(GNT-DOC-IDX2 WK-N-VDOC-RELTYPE
034400                          WK-N-VDOC-TGT) = GNT-ITEM-ID(GNT-DOC-IDX)
034500        MOVE "Y"                TO WK-C-VDOC-REFD-FLAG
034600     END-IF.
034700 D139-SCAN-OTHER-TARGET-EX.
034800     EXIT.
034900
035000*---------------------------------------------------------------*
035100 E000-SCAN-INCOMPLETE-CHAINS.
035200*---------------------------------------------------------------*
035300*        A UNLOCKS B (RELTYPE 2) BUT B DOES NOT REQUIRE A BACK
035400*        (RELTYPE 1).
035500*---------------------------------------------------------------*
035600     IF GNT-DOC-ITEM-CNT > ZERO
035700        PERFORM E100-SCAN-ONE-ITEM THRU E199-SCAN-ONE-ITEM-EX
035800           VARYING GNT-DOC-IDX FROM 1 BY 1
035900              UNTIL GNT-DOC-IDX > GNT-DOC-ITEM-CNT
036000     END-IF.
036100 E099-SCAN-INCOMPLETE-CHAINS-EX.
036200     EXIT.
036300
036400 E100-SCAN-ONE-ITEM.
036500     IF GNT-ITEM-REL-CNT(GNT-DOC-IDX 2) > ZERO
036600        PERFORM E110-SCAN-ONE-UNLOCK
036700           THRU E119-SCAN-ONE-UNLOCK-EX
036800           VARYING WK-N-VDOC-TGT FROM 1 BY 1
036900              UNTIL WK-N-VDOC-TGT > GNT-ITEM-REL-CNT(GNT-DOC-IDX 2)
037000     END-IF.
037100 E199-SCAN-ONE-ITEM-EX.
037200     EXIT.
037300
037400 E110-SCAN-ONE-UNLOCK.
037500     MOVE GNT-ITEM-REL-TGT(GNT-DOC-IDX 2 WK-N-VDOC-TGT)
037600                                 TO WK-C-VDOC-TARGET-ID.
037700     PERFORM Y100-ITEM-EXISTS THRU Y199-ITEM-EXISTS-EX.
037800     IF WK-C-VDOC-FOUND-FLAG = "Y"
037900        SET GNT-DOC-IDX2 TO GNT-DOC-IDX3
038000        MOVE "N"                TO WK-C-VDOC-REFD-FLAG
038100        IF GNT-ITEM-REL-CNT(GNT-DOC-IDX2 1) > ZERO
038200           PERFORM E120-SCAN-BACK-REQUIRES
038300              THRU E129-SCAN-BACK-REQUIRES-EX
038400              VARYING WK-N-VDOC-CHT FROM 1 BY 1
038500                 UNTIL WK-N-VDOC-CHT >
038600                    GNT-ITEM-REL-CNT(GNT-DOC-IDX2 1)
038700                    OR WK-C-VDOC-REFD-FLAG = "Y"
038800        END-IF
038900        IF WK-C-VDOC-REFD-FLAG = "N"
039000           ADD 1 TO GNT-ISSUE-CNT
039100           MOVE "IC"            TO
039200                    GNT-ISSUE-ENT-TYPE(GNT-ISSUE-CNT)
039300           MOVE GNT-ITEM-ID(GNT-DOC-IDX) TO
039400                    GNT-ISSUE-ENT-ITEM-ID(GNT-ISSUE-CNT)
039500           MOVE WK-C-VDOC-TARGET-ID TO
039600                    GNT-ISSUE-ENT-RELATED-ID(GNT-ISSUE-CNT)
039700           STRING "ITEM UNLOCKS '" DELIMITED BY SIZE
039800                    WK-C-VDOC-TARGET-ID DELIMITED BY SIZE
039900                    "' BUT ISN'T REQUIRED BY IT"
040000                    DELIMITED BY SIZE
040100                 INTO GNT-ISSUE-ENT-MESSAGE(GNT-ISSUE-CNT)
040200           STRING "ADD '" DELIMITED BY SIZE
040300                    GNT-ITEM-ID(GNT-DOC-IDX) DELIMITED BY SIZE
040400                    "' TO '" DELIMITED BY SIZE
040500                    WK-C-VDOC-TARGET-ID DELIMITED BY SIZE
040600                    "' REQUIRES LIST" DELIMITED BY SIZE
040700                 INTO GNT-ISSUE-ENT-FIX(GNT-ISSUE-CNT)
040800        END-IF
040900     END-IF.
041000 E119-SCAN-ONE-UNLOCK-EX.
041100     EXIT.
041200
041300 E120-SCAN-BACK-REQUIRES.
041400     IF GNT-ITEM-REL-TGT(GNT-DOC-IDX2 1 WK-N-VDOC-CHT) =
041500              GNT-ITEM-ID(GNT-DOC-IDX)
041600        MOVE "Y"                TO WK-C-VDOC-REFD-FLAG
041700     END-IF.
041800 E129-SCAN-BACK-REQUIRES-EX.
041900     EXIT.
042000
042100*---------------------------------------------------------------*
042200 F000-SCAN-CHART-CONSISTENCY.
042300*---------------------------------------------------------------*
042400*        FOR EVERY ITEM M AND EVERY REQUIRES/UNLOCKS TARGET D OF
042500*        M, EVERY CHART OF M THAT D DOES NOT ALSO CARRY IS AN
042600*        ISSUE AGAINST D.
042700*---------------------------------------------------------------*
042800     IF GNT-DOC-ITEM-CNT > ZERO
042900        PERFORM F100-SCAN-ONE-SOURCE THRU F199-SCAN-ONE-SOURCE-EX
043000           VARYING GNT-DOC-IDX FROM 1 BY 1
043100              UNTIL GNT-DOC-IDX > GNT-DOC-ITEM-CNT
043200     END-IF.
043300 F099-SCAN-CHART-CONSISTENCY-EX.
043400     EXIT.
043500
043600 F100-SCAN-ONE-SOURCE.
043700     PERFORM F110-SCAN-ONE-RELTYPE THRU F119-SCAN-ONE-RELTYPE-EX
043800        VARYING WK-N-VDOC-RELTYPE FROM 1 BY 1
043900           UNTIL WK-N-VDOC-RELTYPE > 2.
044000 F199-SCAN-ONE-SOURCE-EX.
044100     EXIT.
044200
044300 F110-SCAN-ONE-RELTYPE.
044400     IF GNT-ITEM-REL-CNT(GNT-DOC-IDX WK-N-VDOC-RELTYPE) > ZERO
044500        PERFORM F120-SCAN-ONE-TARGET
044600           THRU F129-SCAN-ONE-TARGET-EX
044700           VARYING WK-N-VDOC-TGT FROM 1 BY 1
044800              UNTIL WK-N-VDOC-TGT >
044900                 GNT-ITEM-REL-CNT(GNT-DOC-IDX WK-N-VDOC-RELTYPE)
045000     END-IF.
045100 F119-SCAN-ONE-RELTYPE-EX.
045200     EXIT.
045300
045400 F120-SCAN-ONE-TARGET.
045500     MOVE GNT-ITEM-REL-TGT(GNT-DOC-IDX WK-N-VDOC-RELTYPE
045600                           WK-N-VDOC-TGT)
045700                                 TO WK-C-VDOC-TARGET-ID.
045800     PERFORM Y100-ITEM-EXISTS THRU Y199-ITEM-EXISTS-EX.
045900     IF WK-C-VDOC-FOUND-FLAG = "Y"
046000        SET GNT-DOC-IDX2 TO GNT-DOC-IDX3
046100        IF GNT-ITEM-CHART-CNT(GNT-DOC-IDX) > ZERO
046200           PERFORM F130-SCAN-ONE-CHART
046300              THRU F139-SCAN-ONE-CHART-EX
046400              VARYING WK-N-VDOC-CHT FROM 1 BY 1
046500                 UNTIL WK-N-VDOC-CHT >
046600                    GNT-ITEM-CHART-CNT(GNT-DOC-IDX)
046700        END-IF
046800     END-IF.
046900 F129-SCAN-ONE-TARGET-EX.
047000     EXIT.
047100
047200 F130-SCAN-ONE-CHART.
047300     MOVE "N"                    TO WK-C-VDOC-HAS-FLAG.
047400     IF GNT-ITEM-CHART-CNT(GNT-DOC-IDX2) > ZERO
047500        PERFORM F140-TEST-D-CHART THRU F149-TEST-D-CHART-EX
047600           VARYING WK-N-VDOC-TGT FROM 1 BY 1
047700              UNTIL WK-N-VDOC-TGT >
047800                 GNT-ITEM-CHART-CNT(GNT-DOC-IDX2)
047900                 OR WK-C-VDOC-HAS-FLAG = "Y"
048000     END-IF.
048100     IF WK-C-VDOC-HAS-FLAG = "N"
048200        ADD 1 TO GNT-ISSUE-CNT
048300        MOVE "CH"                TO
048400                 GNT-ISSUE-ENT-TYPE(GNT-ISSUE-CNT)
048500        MOVE GNT-ITEM-ID(GNT-DOC-IDX2) TO
048600                 GNT-ISSUE-ENT-ITEM-ID(GNT-ISSUE-CNT)
048700        MOVE GNT-ITEM-ID(GNT-DOC-IDX) TO
048800                 GNT-ISSUE-ENT-RELATED-ID(GNT-ISSUE-CNT)
048900        STRING "ITEM IS RELATED TO ITEMS IN CHART '"
049000                 DELIMITED BY SIZE
049100                 GNT-ITEM-CHART(GNT-DOC-IDX WK-N-VDOC-CHT)
049200                 DELIMITED BY SIZE
049300                 "' BUT DOESN'T HAVE IT" DELIMITED BY SIZE
049400              INTO GNT-ISSUE-ENT-MESSAGE(GNT-ISSUE-CNT)
049500        STRING "ADD CHART '" DELIMITED BY SIZE
049600                 GNT-ITEM-CHART(GNT-DOC-IDX WK-N-VDOC-CHT)
049700                 DELIMITED BY SIZE
049800                 "' TO ITEM'S CHART LIST" DELIMITED BY SIZE
049900              INTO GNT-ISSUE-ENT-FIX(GNT-ISSUE-CNT)
050000     END-IF.
050100 F139-SCAN-ONE-CHART-EX.
050200     EXIT.
050300
050400 F140-TEST-D-CHART.
050500     IF GNT-ITEM-CHART(GNT-DOC-IDX2 WK-N-VDOC-TGT) =
050600              GNT-ITEM-CHART(GNT-DOC-IDX WK-N-VDOC-CHT)
050700        MOVE "Y"                 TO WK-C-VDOC-HAS-FLAG
050800     END-IF.
050900 F149-TEST-D-CHART-EX.
051000     EXIT.
051100
051200*---------------------------------------------------------------*
051300 G000-SCAN-TAG-CONSISTENCY.
051400*---------------------------------------------------------------*
051500*        SAME SHAPE AS F000, OVER THE TAG LIST INSTEAD OF CHARTS.
051600*---------------------------------------------------------------*
051700     IF GNT-DOC-ITEM-CNT > ZERO
051800        PERFORM G100-SCAN-ONE-SOURCE THRU G199-SCAN-ONE-SOURCE-EX
051900           VARYING GNT-DOC-IDX FROM 1 BY 1
052000              UNTIL GNT-DOC-IDX > GNT-DOC-ITEM-CNT
052100     END-IF.
052200 G099-SCAN-TAG-CONSISTENCY-EX.
052300     EXIT.
052400
052500 G100-SCAN-ONE-SOURCE.
052600     PERFORM G110-SCAN-ONE-RELTYPE THRU G119-SCAN-ONE-RELTYPE-EX
052700        VARYING WK-N-VDOC-RELTYPE FROM 1 BY 1
052800           UNTIL WK-N-VDOC-RELTYPE > 2.
052900 G199-SCAN-ONE-SOURCE-EX.
053000     EXIT.
053100
053200 G110-SCAN-ONE-RELTYPE.
053300     IF GNT-ITEM-REL-CNT(GNT-DOC-IDX WK-N-VDOC-RELTYPE) > ZERO
053400        PERFORM G120-SCAN-ONE-TARGET
053500           THRU G129-SCAN-ONE-TARGET-EX
053600           VARYING WK-N-VDOC-TGT FROM 1 BY 1
053700              UNTIL WK-N-VDOC-TGT >
053800                 GNT-ITEM-REL-CNT(GNT-DOC-IDX WK-N-VDOC-RELTYPE)
053900     END-IF.
054000 G119-SCAN-ONE-RELTYPE-EX.
054100     EXIT.
054200
054300 G120-SCAN-ONE-TARGET.
054400     MOVE GNT-ITEM-REL-TGT(GNT-DOC-IDX WK-N-VDOC-RELTYPE
054500                           WK-N-VDOC-TGT)
054600                                 TO WK-C-VDOC-TARGET-ID.
054700     PERFORM Y100-ITEM-EXISTS THRU Y199-ITEM-EXISTS-EX.
054800     IF WK-C-VDOC-FOUND-FLAG = "Y"
054900        SET GNT-DOC-IDX2 TO GNT-DOC-IDX3
055000        IF GNT-ITEM-TAG-CNT(GNT-DOC-IDX) > ZERO
055100           PERFORM G130-SCAN-ONE-TAG
055200              THRU G139-SCAN-ONE-TAG-EX
055300              VARYING WK-N-VDOC-CHT FROM 1 BY 1
055400                 UNTIL WK-N-VDOC-CHT >
055500                    GNT-ITEM-TAG-CNT(GNT-DOC-IDX)
055600        END-IF
055700     END-IF.
055800 G129-SCAN-ONE-TARGET-EX.
055900     EXIT.
056000
056100 G130-SCAN-ONE-TAG.
056200     MOVE "N"                    TO WK-C-VDOC-HAS-FLAG.
056300     IF GNT-ITEM-TAG-CNT(GNT-DOC-IDX2) > ZERO
056400        PERFORM G140-TEST-D-TAG THRU G149-TEST-D-TAG-EX
056500           VARYING WK-N-VDOC-TGT FROM 1 BY 1
056600              UNTIL WK-N-VDOC-TGT >
056700                 GNT-ITEM-TAG-CNT(GNT-DOC-IDX2)
056800                 OR WK-C-VDOC-HAS-FLAG = "Y"
056900     END-IF.
057000     IF WK-C-VDOC-HAS-FLAG = "N"
057100        ADD 1 TO GNT-ISSUE-CNT
057200        MOVE "TG"                TO
057300                 GNT-ISSUE-ENT-TYPE(GNT-ISSUE-CNT)
057400        MOVE GNT-ITEM-ID(GNT-DOC-IDX2) TO
057500                 GNT-ISSUE-ENT-ITEM-ID(GNT-ISSUE-CNT)
057600        MOVE GNT-ITEM-ID(GNT-DOC-IDX) TO
057700                 GNT-ISSUE-ENT-RELATED-ID(GNT-ISSUE-CNT)
057800        STRING "ITEM IS RELATED TO ITEMS WITH TAG '"
057900                 DELIMITED BY SIZE
058000                 GNT-ITEM-TAG(GNT-DOC-IDX WK-N-VDOC-CHT)
058100                 DELIMITED BY SIZE
058200                 "' BUT DOESN'T HAVE IT" DELIMITED BY SIZE
058300              INTO GNT-ISSUE-ENT-MESSAGE(GNT-ISSUE-CNT)
058400        STRING "ADD TAG '" DELIMITED BY SIZE
058500                 GNT-ITEM-TAG(GNT-DOC-IDX WK-N-VDOC-CHT)
058600                 DELIMITED BY SIZE
058700                 "' TO ITEM'S TAG LIST" DELIMITED BY SIZE
058800              INTO GNT-ISSUE-ENT-FIX(GNT-ISSUE-CNT)
058900     END-IF.
059000 G139-SCAN-ONE-TAG-EX.
059100     EXIT.
059200
059300 G140-TEST-D-TAG.
059400     IF GNT-ITEM-TAG(GNT-DOC-IDX2 WK-N-VDOC-TGT) =
059500              GNT-ITEM-TAG(GNT-DOC-IDX WK-N-VDOC-CHT)
059600        MOVE "Y"                 TO WK-C-VDOC-HAS-FLAG
059700     END-IF.
059800 G149-TEST-D-TAG-EX.
059900     EXIT.
060000
060100*---------------------------------------------------------------*
060200 H000-APPLY-FIXES.
060300*---------------------------------------------------------------*
060400*        AUTOMATIC FIXES FOR EVERY ISSUE TYPE EXCEPT ORPHANED-
060500*        ITEM (ADVISORY ONLY).  EACH FIX TOUCHES THE LOCAL TABLE
060600*        AND MARKS THE ITEM DIRTY; DIRTY ITEMS ARE THEN PUSHED
060700*        BACK INTO GNTVGRF.
060800*---------------------------------------------------------------*
060900     IF GNT-ISSUE-CNT > ZERO
061000        PERFORM H100-APPLY-ONE-ISSUE THRU H199-APPLY-ONE-ISSUE-EX
061100           VARYING GNT-ISSUE-IDX FROM 1 BY 1
061200              UNTIL GNT-ISSUE-IDX > GNT-ISSUE-CNT
061300     END-IF.
061400
061500     IF GNT-DOC-ITEM-CNT > ZERO
061600        PERFORM H300-PUSH-ONE-ITEM THRU H399-PUSH-ONE-ITEM-EX
061700           VARYING GNT-DOC-IDX FROM 1 BY 1
061800              UNTIL GNT-DOC-IDX > GNT-DOC-ITEM-CNT
061900     END-IF.
062000 H099-APPLY-FIXES-EX.
062100     EXIT.
062200
062300 H100-APPLY-ONE-ISSUE.
062400     EVALUATE GNT-ISSUE-ENT-TYPE(GNT-ISSUE-IDX)
062500        WHEN "DR"
062600           PERFORM H110-FIX-DANGLING THRU H119-FIX-DANGLING-EX
062700        WHEN "IC"
062800           PERFORM H120-FIX-INCOMPLETE THRU H129-FIX-INCOMPLETE-EX
062900        WHEN "CH"
063000           PERFORM H130-FIX-CHART THRU H139-FIX-CHART-EX
063100        WHEN "TG"
063200           PERFORM H140-FIX-TAG THRU H149-FIX-TAG-EX
063300        WHEN OTHER
063400           CONTINUE
063500     END-EVALUATE.
063600 H199-APPLY-ONE-ISSUE-EX.
063700     EXIT.
063800
063900 H110-FIX-DANGLING.
064000*        REMOVE THE DANGLING TARGET FROM ITS OWNER'S RELATION
064100*        LIST, THEN CLOSE THE GAP.
064200     PERFORM Y300-FIND-ITEM THRU Y399-FIND-ITEM-EX.
064300     IF WK-C-VDOC-FOUND-FLAG = "Y"
064400        SET GNT-DOC-IDX TO GNT-DOC-IDX3
064500        PERFORM H111-REMOVE-FROM-ALL-RELS
064600           THRU H111-REMOVE-FROM-ALL-RELS-EX
064700           VARYING WK-N-VDOC-RELTYPE FROM 1 BY 1
064800              UNTIL WK-N-VDOC-RELTYPE > 7
064900     END-IF.
065000 H119-FIX-DANGLING-EX.
065100     EXIT.
065200
065300 H111-REMOVE-FROM-ALL-RELS.
065400     IF GNT-ITEM-REL-CNT(GNT-DOC-IDX WK-N-VDOC-RELTYPE) > ZERO
065500        PERFORM H112-REMOVE-ONE-TARGET
065600           THRU H112-REMOVE-ONE-TARGET-EX
065700           VARYING WK-N-VDOC-TGT FROM 1 BY 1
065800              UNTIL WK-N-VDOC-TGT >
065900                 GNT-ITEM-REL-CNT(GNT-DOC-IDX WK-N-VDOC-RELTYPE)
066000     END-IF.
066100 H111-REMOVE-FROM-ALL-RELS-EX.
066200     EXIT.
066300
066400 H112-REMOVE-ONE-TARGET.
066500     IF GNT-ITEM-REL-TGT(GNT-DOC-IDX WK-N-VDOC-RELTYPE
066600                          WK-N-VDOC-TGT) =
066700              WK-C-VDOC-TARGET-ID
066800        PERFORM H113-CLOSE-GAP THRU H113-CLOSE-GAP-EX
066900           VARYING WK-N-VDOC-CHT FROM WK-N-VDOC-TGT BY 1
067000              UNTIL WK-N-VDOC-CHT >=
067100                 GNT-ITEM-REL-CNT(GNT-DOC-IDX WK-N-VDOC-RELTYPE)
067200        SUBTRACT 1 FROM
067300                 GNT-ITEM-REL-CNT(GNT-DOC-IDX WK-N-VDOC-RELTYPE)
067400        MOVE "Y"                 TO
067500                 GNT-DOC-ITEM-DIRTY(GNT-DOC-IDX)
067600     END-IF.
067700 H112-REMOVE-ONE-TARGET-EX.
067800     EXIT.
067900
068000 H113-CLOSE-GAP.
068100     MOVE GNT-ITEM-REL-TGT(GNT-DOC-IDX WK-N-VDOC-RELTYPE
068200                           WK-N-VDOC-CHT + 1)
068300                                 TO
068400              GNT-ITEM-REL-TGT(GNT-DOC-IDX WK-N-VDOC-RELTYPE
068500                               WK-N-VDOC-CHT).
068600 H113-CLOSE-GAP-EX.
068700     EXIT.
068800
068900 H120-FIX-INCOMPLETE.
069000*        APPEND THE UNLOCKING ITEM'S ID TO THE TARGET'S REQUIRES
069100*        LIST.
069200     PERFORM Y300-FIND-ITEM THRU Y399-FIND-ITEM-EX.
069300     IF WK-C-VDOC-FOUND-FLAG = "Y"
069400        SET GNT-DOC-IDX TO GNT-DOC-IDX3
069500        IF GNT-ITEM-REL-CNT(GNT-DOC-IDX 1) < 5
069600           ADD 1 TO GNT-ITEM-REL-CNT(GNT-DOC-IDX 1)
069700           MOVE GNT-ISSUE-ENT-ITEM-ID(GNT-ISSUE-IDX) TO
069800                    GNT-ITEM-REL-TGT(GNT-DOC-IDX 1
069900                       GNT-ITEM-REL-CNT(GNT-DOC-IDX 1))
070000           MOVE "Y"              TO
070100                    GNT-DOC-ITEM-DIRTY(GNT-DOC-IDX)
070200        END-IF
070300     END-IF.
070400 H129-FIX-INCOMPLETE-EX.
070500     EXIT.
070600
070700 H130-FIX-CHART.
070800*        APPEND THE MISSING CHART TO THE ITEM'S CHART LIST,
070900*        IDEMPOTENTLY.
071000     SET GNT-DOC-IDX3 TO 1.
071100     SEARCH GNT-DOC-ITEM-ENT
071200        AT END CONTINUE
071300        WHEN GNT-ITEM-ID(GNT-DOC-IDX3) =
071400                 GNT-ISSUE-ENT-ITEM-ID(GNT-ISSUE-IDX)
071500           SET GNT-DOC-IDX TO GNT-DOC-IDX3
071600           MOVE "N"              TO WK-C-VDOC-HAS-FLAG
071700           IF GNT-ITEM-CHART-CNT(GNT-DOC-IDX) > ZERO
071800              PERFORM H131-TEST-HAS-CHART
071900                 THRU H139-TEST-HAS-CHART-EX
072000                 VARYING WK-N-VDOC-TGT FROM 1 BY 1
072100                    UNTIL WK-N-VDOC-TGT >
072200                       GNT-ITEM-CHART-CNT(GNT-DOC-IDX)
072300                       OR WK-C-VDOC-HAS-FLAG = "Y"
072400           END-IF
072500           IF WK-C-VDOC-HAS-FLAG = "N"
072600                 AND GNT-ITEM-CHART-CNT(GNT-DOC-IDX) < 5
072700              ADD 1 TO GNT-ITEM-CHART-CNT(GNT-DOC-IDX)
072800              MOVE GNT-ISSUE-ENT-RELATED-ID(GNT-ISSUE-IDX)
072900                       TO WK-C-VDOC-TARGET-ID
073000              MOVE GNT-ITEM-CHART(GNT-DOC-IDX
073100                       GNT-ITEM-CHART-CNT(GNT-DOC-IDX))
073200                       TO WK-C-VDOC-TARGET-ID
073300              MOVE "Y"           TO
073400                       GNT-DOC-ITEM-DIRTY(GNT-DOC-IDX)
073500           END-IF
073600     END-SEARCH.
073700 H139-FIX-CHART-EX.
073800     EXIT.
073900
074000 H131-TEST-HAS-CHART.
074100     IF GNT-ITEM-CHART(GNT-DOC-IDX WK-N-VDOC-TGT) =
074200              GNT-ISSUE-ENT-MESSAGE(GNT-ISSUE-IDX) (35:20)
074300        MOVE "Y"                 TO WK-C-VDOC-HAS-FLAG
074400     END-IF.
074500 H139-TEST-HAS-CHART-EX.
074600     EXIT.
074700
074800 H140-FIX-TAG.
074900*        SAME SHAPE AS H130, OVER THE TAG LIST.
075000     SET GNT-DOC-IDX3 TO 1.
075100     SEARCH GNT-DOC-ITEM-ENT
075200        AT END CONTINUE
075300        WHEN GNT-ITEM-ID(GNT-DOC-IDX3) =
075400                 GNT-ISSUE-ENT-ITEM-ID(GNT-ISSUE-IDX)
075500           SET GNT-DOC-IDX TO GNT-DOC-IDX3
075600           MOVE "N"              TO WK-C-VDOC-HAS-FLAG
075700           IF GNT-ITEM-TAG-CNT(GNT-DOC-IDX) > ZERO
075800              PERFORM H141-TEST-HAS-TAG
075900                 THRU H141-TEST-HAS-TAG-EX
076000                 VARYING WK-N-VDOC-TGT FROM 1 BY 1
076100                    UNTIL WK-N-VDOC-TGT >
076200                       GNT-ITEM-TAG-CNT(GNT-DOC-IDX)
076300                       OR WK-C-VDOC-HAS-FLAG = "Y"
076400           END-IF
076500           IF WK-C-VDOC-HAS-FLAG = "N"
076600                 AND GNT-ITEM-TAG-CNT(GNT-DOC-IDX) < 5
076700              ADD 1 TO GNT-ITEM-TAG-CNT(GNT-DOC-IDX)
076800              MOVE "Y"           TO
076900                       GNT-DOC-ITEM-DIRTY(GNT-DOC-IDX)
077000           END-IF
077100     END-SEARCH.
077200 H149-FIX-TAG-EX.
077300     EXIT.
077400
077500 H141-TEST-HAS-TAG.
077600     IF GNT-ITEM-TAG(GNT-DOC-IDX WK-N-VDOC-TGT) =
077700              GNT-ISSUE-ENT-MESSAGE(GNT-ISSUE-IDX) (33:20)
077800        MOVE "Y"                 TO WK-C-VDOC-HAS-FLAG
077900     END-IF.
078000 H141-TEST-HAS-TAG-EX.
078100     EXIT.
078200
078300 H300-PUSH-ONE-ITEM.
078400     IF GNT-DOC-ITEM-DIRTY(GNT-DOC-IDX) = "Y"
078500        MOVE 02                  TO WK-N-VGRF-OPTION
078600        MOVE GNT-ITEMR(GNT-DOC-IDX) TO GNT-ITEMR-IN
078700        CALL "GNTVGRF"           USING WK-C-VGRF-RECORD
078800     END-IF.
078900 H399-PUSH-ONE-ITEM-EX.
079000     EXIT.
079100
079200*---------------------------------------------------------------*
079300 I000-WRITE-DIAGNOSTICS-RPT.
079400*---------------------------------------------------------------*
079500     OPEN OUTPUT DIAG-RPT-FILE.
079600     IF NOT WK-C-SUCCESSFUL
079700        GO TO Y900-ABNORMAL-TERMINATION.
079800
079900     IF GNT-ISSUE-CNT = ZERO
080000        MOVE "OK - GRAPH IS HEALTHY!" TO DIAG-RPT-RECORD
080100        WRITE DIAG-RPT-RECORD
080200     ELSE
080300        MOVE SPACES              TO WK-C-VDOC-RPT-LINE
080400        MOVE GNT-ISSUE-CNT        TO WK-N-VDOC-LIST-CNT-ALT
080500        STRING "FOUND " DELIMITED BY SIZE
080600                 WK-N-VDOC-LIST-CNT-ALT DELIMITED BY SIZE
080700                 " ISSUE(S):" DELIMITED BY SIZE
080800              INTO DIAG-RPT-RECORD
080900        WRITE DIAG-RPT-RECORD
081000        PERFORM I100-WRITE-ONE-TYPE-BLOCK
081100           THRU I199-WRITE-ONE-TYPE-BLOCK-EX
081200           VARYING WK-N-VDOC-RELTYPE FROM 1 BY 1
081300              UNTIL WK-N-VDOC-RELTYPE > 5
081400     END-IF.
081500
081600     CLOSE DIAG-RPT-FILE.
081700 I099-WRITE-DIAGNOSTICS-RPT-EX.
081800     EXIT.
081900
082000 I100-WRITE-ONE-TYPE-BLOCK.
082100*        WK-N-VDOC-RELTYPE HERE IS RE-USED AS A 1-5 TYPE SELECTOR
082200*        (DR/OR/IC/CH/TG), NOT A RELATION-TYPE SUBSCRIPT.
082300     EVALUATE WK-N-VDOC-RELTYPE
082400        WHEN 1  MOVE "DR"  TO WK-N-VDOC-RELTYPE-ALT
082500                 MOVE "DANGLING-REFERENCE"
082600                       TO WK-C-VDOC-RPT-LINE
082700        WHEN 2  MOVE "OR"  TO WK-N-VDOC-RELTYPE-ALT
082800                 MOVE "ORPHANED-ITEM"
082900                       TO WK-C-VDOC-RPT-LINE
083000        WHEN 3  MOVE "IC"  TO WK-N-VDOC-RELTYPE-ALT
083100                 MOVE "INCOMPLETE-CHAIN"
083200                       TO WK-C-VDOC-RPT-LINE
083300        WHEN 4  MOVE "CH"  TO WK-N-VDOC-RELTYPE-ALT
083400                 MOVE "CHART-INCONSISTENCY"
083500                       TO WK-C-VDOC-RPT-LINE
083600        WHEN 5  MOVE "TG"  TO WK-N-VDOC-RELTYPE-ALT
083700                 MOVE "TAG-INCONSISTENCY"
083800                       TO WK-C-VDOC-RPT-LINE
083900     END-EVALUATE.
084000
084100     MOVE ZERO                   TO WK-N-VDOC-LIST-CNT.
084200     PERFORM I200-COUNT-ONE-ISSUE THRU I299-COUNT-ONE-ISSUE-EX
084300        VARYING GNT-ISSUE-IDX FROM 1 BY 1
084400           UNTIL GNT-ISSUE-IDX > GNT-ISSUE-CNT.
084500
084600     IF WK-N-VDOC-LIST-CNT > ZERO
084700        MOVE WK-C-VDOC-RPT-LINE  TO DIAG-RPT-RECORD
084800        WRITE DIAG-RPT-RECORD
084900        PERFORM I210-WRITE-ONE-ISSUE-LINE
085000           THRU I219-WRITE-ONE-ISSUE-LINE-EX
085100           VARYING GNT-ISSUE-IDX FROM 1 BY 1
085200              UNTIL GNT-ISSUE-IDX > GNT-ISSUE-CNT
085300     END-IF.
085400 I199-WRITE-ONE-TYPE-BLOCK-EX.
085500     EXIT.
085600
085700 I200-COUNT-ONE-ISSUE.
085800     IF GNT-ISSUE-ENT-TYPE(GNT-ISSUE-IDX) = WK-N-VDOC-RELTYPE-ALT
085900        ADD 1 TO WK-N-VDOC-LIST-CNT
086000     END-IF.
086100 I299-COUNT-ONE-ISSUE-EX.
086200     EXIT.
086300
086400 I210-WRITE-ONE-ISSUE-LINE.
086500     IF GNT-ISSUE-ENT-TYPE(GNT-ISSUE-IDX) = WK-N-VDOC-RELTYPE-ALT
086600        STRING "  - " DELIMITED BY SIZE
086700                 GNT-ISSUE-ENT-ITEM-ID(GNT-ISSUE-IDX)
086800                    DELIMITED BY SPACE
086900                 ": " DELIMITED BY SIZE
087000                 GNT-ISSUE-ENT-MESSAGE(GNT-ISSUE-IDX)
087100                    DELIMITED BY SIZE
087200              INTO DIAG-RPT-RECORD
087300        WRITE DIAG-RPT-RECORD
087400        IF GNT-ISSUE-ENT-FIX(GNT-ISSUE-IDX) NOT = SPACES
087500           STRING "    SUGGESTED FIX: " DELIMITED BY SIZE
087600                    GNT-ISSUE-ENT-FIX(GNT-ISSUE-IDX)
087700                       DELIMITED BY SIZE
087800                 INTO DIAG-RPT-RECORD
087900           WRITE DIAG-RPT-RECORD
088000        END-IF
088100     END-IF.
088200 I219-WRITE-ONE-ISSUE-LINE-EX.
088300     EXIT.
088400
088500*---------------------------------------------------------------*
088600 Y100-ITEM-EXISTS.
088700*---------------------------------------------------------------*
088800     MOVE "N"                    TO WK-C-VDOC-FOUND-FLAG.
088900     SET GNT-DOC-IDX2 TO 1.
089000     SEARCH GNT-DOC-ITEM-ENT
089100        AT END CONTINUE
089200        WHEN GNT-ITEM-ID(GNT-DOC-IDX2) = WK-C-VDOC-TARGET-ID
089300           MOVE "Y"              TO WK-C-VDOC-FOUND-FLAG
089400           SET GNT-DOC-IDX3 TO GNT-DOC-IDX2
089500     END-SEARCH.
089600 Y199-ITEM-EXISTS-EX.
089700     EXIT.
089800
089900*---------------------------------------------------------------*
090000 Y200-HAS-OUTGOING.
090100*---------------------------------------------------------------*
090200     MOVE "N"                    TO WK-C-VDOC-HAS-FLAG.
090300     PERFORM Y210-TEST-ONE-RELTYPE THRU Y219-TEST-ONE-RELTYPE-EX
090400        VARYING WK-N-VDOC-RELTYPE FROM 1 BY 1
090500           UNTIL WK-N-VDOC-RELTYPE > 7
090600              OR WK-C-VDOC-HAS-FLAG = "Y".
090700 Y299-HAS-OUTGOING-EX.
090800     EXIT.
090900
091000 Y210-TEST-ONE-RELTYPE.
091100     IF GNT-ITEM-REL-CNT(GNT-DOC-IDX WK-N-VDOC-RELTYPE) > ZERO
091200        MOVE "Y"                 TO WK-C-VDOC-HAS-FLAG
091300     END-IF.
091400 Y219-TEST-ONE-RELTYPE-EX.
091500     EXIT.
091600
091700*---------------------------------------------------------------*
091800 Y300-FIND-ITEM.
091900*---------------------------------------------------------------*
092000*        LOCATES THE ISSUE'S OWNING ITEM (ITEM-ID) IN THE LOCAL
092100*        TABLE AND SETS WK-C-VDOC-TARGET-ID TO THE RELATED ID.
092200*---------------------------------------------------------------*
092300     MOVE "N"                    TO WK-C-VDOC-FOUND-FLAG.
092400     MOVE GNT-ISSUE-ENT-RELATED-ID(GNT-ISSUE-IDX)
092500                                 TO WK-C-VDOC-TARGET-ID.
092600     SET GNT-DOC-IDX3 TO 1.
092700     SEARCH GNT-DOC-ITEM-ENT
092800        AT END CONTINUE
092900        WHEN GNT-ITEM-ID(GNT-DOC-IDX3) =
093000                 GNT-ISSUE-ENT-ITEM-ID(GNT-ISSUE-IDX)
093100           MOVE "Y"              TO WK-C-VDOC-FOUND-FLAG
093200     END-SEARCH.
093300 Y399-FIND-ITEM-EX.
093400     EXIT.
093500
093600*---------------------------------------------------------------*
093700 Y900-ABNORMAL-TERMINATION.
093800*---------------------------------------------------------------*
093900     MOVE "SUP0099"              TO WK-C-VDOC-ERROR-CD.
094000     GOBACK.
094100
094200******************************************************************
094300************** END OF PROGRAM SOURCE -  GNTVDOC ****************
094400******************************************************************

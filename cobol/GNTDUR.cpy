000100* GNTDUR.cpybk
000200* HISTORY OF MODIFICATION:
000300* ================================================================
000400* TAG NAME DATE DESCRIPTION
000500* ----------------------------------------------------------------
000600* G4DFR1 TMPFRN 19/02/2004 - G3T-489 DURATION ENGINE REWRITE
000700*                          - Widened GNT-DUR-AMOUNT from S9(7)V9(2)
000800*                            to S9(9)V9(2) (multi-year durations
000900*                            were truncating on the 'y' unit).
001000* ----------------------------------------------------------------
001100 01 GNT-DUR-RECORD                    PIC X(160).
001200 01 GNT-DURR REDEFINES GNT-DUR-RECORD.
001300     05 GNT-DUR-PART-CNT              PIC 9(02).
001400*                        NUMBER OF PARTS ACTUALLY USED
001500     05 GNT-DUR-PART OCCURS 10 TIMES.
001600        10 GNT-DUR-AMOUNT             PIC S9(09)V9(02).
001700*                        NUMERIC AMOUNT, 2 DECIMALS KEPT
001800        10 GNT-DUR-UNIT               PIC X(03).
001900*                        NORMALIZED UNIT CODE (S/MIN/H/D/W/MO/Y)
002000     05 FILLER                        PIC X(018).
002100*
002200*        CALL-INTERFACE RECORD FOR GNTVDUR (COPY UNDER
002300*        LINKAGE SECTION AS WK-C-VDUR-RECORD).
002400*
002500 01 WK-C-VDUR-RECORD.
002600     05 WK-C-VDUR-INPUT.
002700        10 WK-N-VDUR-OPTION           PIC 9(01).
002800*                        1 PARSE  2 RENDER  3 ADD  4 COMPARE
002900        10 WK-C-VDUR-TEXT             PIC X(40).
003000*                        COMPOUND DURATION STRING (OPTION 1)
003100        10 WK-N-VDUR-SECONDS-1        PIC S9(11) COMP-3.
003200*                        FIRST OPERAND (OPTIONS 2,3,4)
003300        10 WK-N-VDUR-SECONDS-2        PIC S9(11) COMP-3.
003400*                        SECOND OPERAND (OPTIONS 3,4)
003500     05 WK-C-VDUR-OUTPUT.
003600        10 WK-N-VDUR-SECONDS          PIC S9(11) COMP-3.
003700*                        RESULT TOTAL SECONDS (OPTIONS 1,3)
003800        10 WK-C-VDUR-RENDERED         PIC X(40).
003900*                        RENDERED DURATION TEXT (OPTIONS 2,3)
004000        10 WK-C-VDUR-COMPARE          PIC X(01).
004100*                        "<" "=" ">" RESULT (OPTION 4)
004200        10 WK-C-VDUR-ERROR-CD         PIC X(07).
004300*                        SPACES = OK, ELSE SUP/COM ERROR CODE

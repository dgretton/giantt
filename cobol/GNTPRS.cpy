000100* GNTPRS.cpybk
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* G2P0001 02/02/1994 KIMWL   - INITIAL VERSION -- CALL INTERFACE
000600*                               FOR GNTVPRS (COPY UNDER LINKAGE
000700*                               SECTION AS WK-C-VPRS-RECORD).
000800*-----------------------------------------------------------------
000900*
001000 01 WK-C-VPRS-RECORD.
001100     05 WK-C-VPRS-INPUT.
001200        10 WK-N-VPRS-OPTION           PIC 9(01).
001300*                        1 PARSE-LINE   2 FORMAT-LINE
001400        10 WK-C-VPRS-LINE-IN          PIC X(400).
001500*                        RAW TEXT LINE (OPTION 1)
001600        10 GNT-ITEMR-IN.
001700           COPY GNTITEM REPLACING LEADING ==GNT-ITEM== BY
001800                                        ==GNT-ITEM-IN==.
001900     05 WK-C-VPRS-OUTPUT.
002000        10 GNT-ITEMR-OUT.
002100           COPY GNTITEM REPLACING LEADING ==GNT-ITEM== BY
002200                                        ==GNT-ITEM-OUT==.
002300        10 WK-C-VPRS-LINE-OUT         PIC X(400).
002400*                        REBUILT TEXT LINE (OPTION 2)
002500        10 WK-C-VPRS-ERROR-CD         PIC X(07).
002600*                        SPACES = OK, ELSE SUP/COM ERROR CODE
002700        10 FILLER                     PIC X(10).

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GNTVPRS.
000500 AUTHOR.         KIM WALLACE.
000600 INSTALLATION.   GIANTT PROJECT SUPPORT.
000700 DATE-WRITTEN.   04 FEB 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO PARSE ONE RAW GIANTT ITEM TEXT
001200*               LINE INTO A GNT-ITEM RECORD, AND TO FORMAT A
001300*               GNT-ITEM RECORD BACK OUT TO TEXT.  CALLS GNTVDUR
001400*               AND GNTVCON FOR THE DURATION AND CONSTRAINT
001500*               SUB-CLAUSES.
001600*
001700*______________________________________________________________*
001800* HISTORY OF MODIFICATION:                                      *
001900*================================================================*
002000* G2P0007 09/08/2026 TMPJLS  - REQ 8821 - B100/B300 SLICED THE   *
002100*                            ID+PRIORITY AND DURATION TOKENS BY  *
002200*                            FIXED COLUMN, WHICH ONLY FIT ONE ID *
002300*                            LENGTH -- OTHERS COLLAPSED THE      *
002400*                            PRIORITY TO NEUTRAL AND GARBLED THE *
002500*                            DURATION.  REBUILT TO UNSTRING ON   *
002600*                            THE BLANKS AND STRIP PRIORITY BY A  *
002700*                            RIGHT-TO-LEFT LONGEST-MATCH SCAN    *
002800*                            (NEW B310).  ALSO FIXED A BAD 4-CHAR*
002900*                            LITERAL IN THE 3-BYTE HIGH-PRIORITY *
003000*                            CODE IN GNTCOMN.                    *
003100*----------------------------------------------------------------*
003200* G2P0006A 22/07/2026 TMPRLS  - REQ 8814 - FORMAT-LINE WAS ONLY  *
003300*                          - EMITTING STATUS/ID/DURATION/TITLE   *
003400*                            AND THE TWO COMMENT CLAUSES -- THE  *
003500*                            CHARTS/TAGS/RELATIONS/CONSTRAINT    *
003600*                            TAIL WAS BEING DROPPED ON EVERY     *
003700*                            REWRITE OF THE ITEMS FILE.  ADDED   *
003800*                            C100-C329 TO REBUILD THE FULL TAIL. *
003900*----------------------------------------------------------------*
004000* G2P0006 08/11/1999 KIMWL   - Y2K COMPLIANCE PROJECT            *
004100*                          - NO DATE FIELDS ON THIS PROGRAM,     *
004200*                            RECOMPILED ONLY.                    *
004300*----------------------------------------------------------------*
004400* G2P0005 12/05/2007 TMPKWL  - INSERT-BETWEEN PROJECT            *
004500*                          - FORMAT-LINE NO LONGER PADS TRAILING *
004600*                            BLANK CHART/TAG SLOTS -- WAS        *
004700*                            PRODUCING GARBAGE COMMAS.           *
004800*----------------------------------------------------------------*
004900* G2P0004 19/06/1997 TMPKWL  - REQ 6320 - PARSE-LINE NOW REJECTS *
005000*                            A RELATION GROUP REPEATED FOR THE   *
005100*                            SAME SYMBOL (SPEC: FIRST GROUP ONLY *
005200*                            IS KEPT, BUT A SECOND GROUP IS AN   *
005300*                            ERROR, NOT A SILENT DROP).          *
005400*----------------------------------------------------------------*
005500* G2P0003 30/03/1995 TMPKWL  - REQ 4211 - ADDED @@@ CONSTRAINT   *
005600*                            CLAUSE SUPPORT VIA GNTVCON.         *
005700*----------------------------------------------------------------*
005800* G2P0002 14/02/1994 KIMWL   - ADDED ### AUTO-COMMENT SPLIT.     *
005900*----------------------------------------------------------------*
006000* G2P0001 04/02/1994 KIMWL   - INITIAL VERSION.                  *
006100*================================================================*
006200 EJECT
006300**********************
006400 ENVIRONMENT DIVISION.
006500**********************
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  IBM-AS400.
006800 OBJECT-COMPUTER.  IBM-AS400.
006900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007000                   UPSI-0 IS UPSI-SWITCH-0
007100                     ON  STATUS IS U0-ON
007200                     OFF STATUS IS U0-OFF
007300                   UPSI-1 IS UPSI-SWITCH-1
007400                     ON  STATUS IS U0-ON
007500                     OFF STATUS IS U0-OFF.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900
008000***************
008100 DATA DIVISION.
008200***************
008300 FILE SECTION.
008400**************
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER                          PIC X(24)        VALUE
008800     "** PROGRAM GNTVPRS **".
008900
009000* ------------------ PROGRAM WORKING STORAGE -------------------*
009100 01    WK-C-COMMON.
009200       COPY GNTCOMN.
009300
009400 COPY GNTDUR.
009500 COPY GNTCONS.
009600 COPY GNTLINE.
009700
009800*        SCRATCH COUNTERS AND SWITCHES WHILE SCANNING ONE LINE.
009900 01  WK-C-VPRS-SCRATCH.
010000     05  WK-N-VPRS-PTR             PIC 9(03)   COMP-3.
010100     05  WK-N-VPRS-SUB             PIC 9(03)   COMP-3.
010200     05  WK-N-VPRS-SUB2            PIC 9(03)   COMP-3.
010300     05  WK-N-VPRS-LEN             PIC 9(03)   COMP-3.
010400     05  WK-C-VPRS-ONE-CHAR        PIC X(01).
010500     05  WK-N-VPRS-ONE-CHAR-ALT REDEFINES WK-C-VPRS-ONE-CHAR
010600                                  PIC 9(01).
010700     05  WK-C-VPRS-PRIORITY-SFX    PIC X(03).
010800     05  WK-N-VPRS-PRIORITY-ALT REDEFINES
010900               WK-C-VPRS-PRIORITY-SFX PIC X(03).
011000     05  WK-C-VPRS-BUILD           PIC X(400).
011100     05  WK-N-VPRS-BUILD-LEN REDEFINES WK-C-VPRS-BUILD
011200                                  PIC X(400).
011300     05  WK-C-VPRS-DUR-CALL        PIC X(01).
011400*        USED BY B300/B310 TO PEEL THE PRIORITY SUFFIX OFF THE
011500*        ID+PRIORITY TOKEN BY A RIGHT-TO-LEFT LONGEST-MATCH SCAN
011600*        OF GNT-PRIORITY-ENT (SUP0011/G3P0009 -- SEE HISTORY).
011700     05  WK-N-VPRS-IDPRI-LEN       PIC 9(02)   COMP-3.
011800     05  WK-N-VPRS-PRI-LEN         PIC 9(02)   COMP-3.
011900     05  WK-N-VPRS-BEST-LEN        PIC 9(02)   COMP-3.
012000     05  WK-S-VPRS-BEST-IDX        PIC 9(01)   COMP-3.
012100     05  FILLER                    PIC X(13).
012200
012300*        SCRATCH AREA FOR C000-FORMAT-ITEM-LINE -- REBUILDS THE
012400*        CHARTS/TAGS/RELATIONS/CONSTRAINT TAIL OF THE OUTPUT LINE
012500*        (ADDED G2P0006A -- SEE HISTORY).
012600 01  WK-C-VPRS-FMT-SCRATCH.
012700     05  WK-C-VPRS-CHARTS-TXT      PIC X(120).
012800     05  WK-C-VPRS-TAGS-TXT        PIC X(120).
012900     05  WK-C-VPRS-RELS-TXT        PIC X(200).
013000     05  WK-C-VPRS-ONE-RELGRP-TXT  PIC X(110).
013100     05  WK-N-VPRS-FMT-SUB         PIC 9(03)   COMP-3.
013200     05  FILLER                    PIC X(20).
013300
013400*****************
013500 LINKAGE SECTION.
013600*****************
013700 COPY GNTPRS.
013800 EJECT
013900********************************************
014000 PROCEDURE DIVISION USING WK-C-VPRS-RECORD.
014100********************************************
014200 MAIN-MODULE.
014300     PERFORM A000-PROCESS-CALLED-ROUTINE
014400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014500     GOBACK.
014600
014700*---------------------------------------------------------------*
014800 A000-PROCESS-CALLED-ROUTINE.
014900*---------------------------------------------------------------*
015000     MOVE SPACES              TO WK-C-VPRS-OUTPUT.
015100     MOVE SPACES              TO WK-C-VPRS-ERROR-CD.
015200
015300     EVALUATE WK-N-VPRS-OPTION
015400        WHEN 1
015500           PERFORM B000-PARSE-ITEM-LINE
015600              THRU B999-PARSE-ITEM-LINE-EX
015700        WHEN 2
015800           PERFORM C000-FORMAT-ITEM-LINE
015900              THRU C999-FORMAT-ITEM-LINE-EX
016000        WHEN OTHER
016100           MOVE "COM0401"       TO WK-C-VPRS-ERROR-CD
016200     END-EVALUATE.
016300
016400 A099-PROCESS-CALLED-ROUTINE-EX.
016500     EXIT.
016600
016700*---------------------------------------------------------------*
016800 B000-PARSE-ITEM-LINE.
016900*---------------------------------------------------------------*
017000     INITIALIZE                 WK-C-GNTLINE
017100                                 GNT-ITEMR-OUT.
017200     MOVE WK-C-VPRS-LINE-IN     TO GNT-LINE-RAW.
017300
017400     IF GNT-LINE-RAW(1:1) = SPACES OR GNT-LINE-RAW(1:1) = "#"
017500        MOVE "SUP0051"          TO WK-C-VPRS-ERROR-CD
017600        GO TO B999-PARSE-ITEM-LINE-EX.
017700
017800     PERFORM B100-SPLIT-TITLE-BOUNDARIES
017900        THRU B199-SPLIT-TITLE-BOUNDARIES-EX.
018000     IF WK-C-VPRS-ERROR-CD NOT = SPACES
018100        GO TO B999-PARSE-ITEM-LINE-EX.
018200
018300     PERFORM B200-VALIDATE-STATUS
018400        THRU B299-VALIDATE-STATUS-EX.
018500     IF WK-C-VPRS-ERROR-CD NOT = SPACES
018600        GO TO B999-PARSE-ITEM-LINE-EX.
018700
018800     PERFORM B300-VALIDATE-ID-PRIORITY
018900        THRU B399-VALIDATE-ID-PRIORITY-EX.
019000     IF WK-C-VPRS-ERROR-CD NOT = SPACES
019100        GO TO B999-PARSE-ITEM-LINE-EX.
019200
019300     PERFORM B400-VALIDATE-DURATION
019400        THRU B499-VALIDATE-DURATION-EX.
019500     IF WK-C-VPRS-ERROR-CD NOT = SPACES
019600        GO TO B999-PARSE-ITEM-LINE-EX.
019700
019800     MOVE GNT-LINE-TITLE-TOK    TO GNT-ITEM-OUT-TITLE.
019900
020000     PERFORM B500-SPLIT-POST-TITLE
020100        THRU B599-SPLIT-POST-TITLE-EX.
020200
020300     PERFORM B550-VALIDATE-CHARTS-TAGS
020400        THRU B559-VALIDATE-CHARTS-TAGS-EX.
020500
020600     PERFORM B600-VALIDATE-RELATIONS
020700        THRU B699-VALIDATE-RELATIONS-EX.
020800
020900     IF GNT-LINE-CONSTRAINT-BLK NOT = SPACES
021000        MOVE 1                  TO WK-N-VCON-OPTION
021100        MOVE GNT-LINE-CONSTRAINT-BLK TO WK-C-VCON-TEXT
021200        CALL "GNTVCON"          USING WK-C-VCON-RECORD
021300        MOVE WK-C-VCON-RENDERED TO GNT-ITEM-OUT-CONSTRAINT
021400     END-IF.
021500
021600     MOVE GNT-LINE-USER-COMM-BLK TO GNT-ITEM-OUT-USER-COMM.
021700     MOVE GNT-LINE-AUTO-COMM-BLK TO GNT-ITEM-OUT-AUTO-COMM.
021800
021900 B999-PARSE-ITEM-LINE-EX.
022000     EXIT.
022100
022200*---------------------------------------------------------------*
022300 B100-SPLIT-TITLE-BOUNDARIES.
022400*---------------------------------------------------------------*
022500*        THE TITLE IS THE QUOTED SEGMENT.  EVERYTHING BEFORE THE
022600*        OPENING QUOTE IS THE STATUS/ID/DURATION TOKEN GROUP;
022700*        EVERYTHING AFTER THE CLOSING QUOTE IS CHARTS/TAGS/
022800*        RELATIONS/CONSTRAINT/COMMENTS.
022900*---------------------------------------------------------------*
023000     UNSTRING GNT-LINE-RAW DELIMITED BY '"'
023100              INTO GNT-LINE-PRE-TITLE
023200                   GNT-LINE-TITLE-TOK
023300                   GNT-LINE-POST-TITLE
023400              COUNT IN WK-N-VPRS-LEN.
023500     IF WK-N-VPRS-LEN = ZERO
023600        MOVE "SUP0052"          TO WK-C-VPRS-ERROR-CD
023700        GO TO B199-SPLIT-TITLE-BOUNDARIES-EX.
023800*
023900*        SUP0011/G3P0009 -- THE PRE-TITLE USED TO BE SLICED UP
024000*        BY FIXED COLUMN, WHICH ONLY LINED UP FOR ONE PARTICULAR
024100*        ID+PRIORITY LENGTH.  IT IS ACTUALLY THREE TOKENS
024200*        SEPARATED BY RUNS OF SPACES -- STATUS, ID+PRIORITY, AND
024300*        DURATION -- SO UNSTRING ON THE SPACES INSTEAD.
024400*
024500     MOVE SPACES                TO GNT-LINE-STATUS-TOK
024600                                    GNT-LINE-IDPRI-TOK
024700                                    GNT-LINE-DUR-TOK.
024800     MOVE 1                      TO WK-N-VPRS-PTR.
024900     UNSTRING GNT-LINE-PRE-TITLE DELIMITED BY ALL SPACES
025000              INTO GNT-LINE-STATUS-TOK
025100                   GNT-LINE-IDPRI-TOK
025200                   GNT-LINE-DUR-TOK
025300              WITH POINTER WK-N-VPRS-PTR.
025400     IF GNT-LINE-STATUS-TOK = SPACES
025500        OR GNT-LINE-IDPRI-TOK = SPACES
025600        OR GNT-LINE-DUR-TOK = SPACES
025700        MOVE "SUP0052"          TO WK-C-VPRS-ERROR-CD
025800        GO TO B199-SPLIT-TITLE-BOUNDARIES-EX.
025900     IF WK-N-VPRS-PTR NOT > LENGTH OF GNT-LINE-PRE-TITLE
026000        IF GNT-LINE-PRE-TITLE(WK-N-VPRS-PTR:) NOT = SPACES
026100           MOVE "SUP0052"       TO WK-C-VPRS-ERROR-CD
026200        END-IF
026300     END-IF.
026400 B199-SPLIT-TITLE-BOUNDARIES-EX.
026500     EXIT.
026600
026700*---------------------------------------------------------------*
026800 B200-VALIDATE-STATUS.
026900*---------------------------------------------------------------*
027000     MOVE GNT-LINE-STATUS-TOK     TO GNT-ITEM-OUT-STATUS.
027100     SET GNT-STATUS-IDX TO 1.
027200     SEARCH GNT-STATUS-ENT
027300        AT END
027400           MOVE "SUP0053"       TO WK-C-VPRS-ERROR-CD
027500        WHEN GNT-STATUS-CODE(GNT-STATUS-IDX) = GNT-LINE-STATUS-TOK
027600           CONTINUE
027700     END-SEARCH.
027800 B299-VALIDATE-STATUS-EX.
027900     EXIT.
028000
028100*---------------------------------------------------------------*
028200 B300-VALIDATE-ID-PRIORITY.
028300*---------------------------------------------------------------*
028400*        SECOND TOKEN IS THE ITEM ID, OPTIONALLY GLUED TO A
028500*        PRIORITY SUFFIX SUCH AS "!!!" OR "?".  THE SUFFIX IS
028600*        FOUND BY A RIGHT-TO-LEFT, LONGEST-CODE-FIRST SCAN OF
028700*        GNT-PRIORITY-ENT (SUP0011/G3P0009 -- THE SAME IDEA AS
028800*        B150/B155 IN GNTVDUR, WHICH PEELS DURATION UNITS OFF
028900*        THE RIGHT OF ITS TOKEN).  NO SUFFIX FOUND MEANS THE
029000*        ITEM IS NEUTRAL PRIORITY.
029100*---------------------------------------------------------------*
029200     MOVE SPACES                TO GNT-ITEM-OUT-PRIORITY
029300                                    WK-C-VPRS-PRIORITY-SFX.
029400     MOVE ZERO                  TO WK-N-VPRS-BEST-LEN
029500                                    WK-S-VPRS-BEST-IDX
029600                                    WK-N-VPRS-IDPRI-LEN.
029700     INSPECT GNT-LINE-IDPRI-TOK TALLYING WK-N-VPRS-IDPRI-LEN
029800              FOR CHARACTERS BEFORE INITIAL " ".
029900
030000     PERFORM B310-TEST-ONE-PRIORITY-CODE
030100        THRU B319-TEST-ONE-PRIORITY-CODE-EX
030200        VARYING GNT-PRIORITY-IDX FROM 1 BY 1
030300           UNTIL GNT-PRIORITY-IDX > 7.
030400
030500     IF WK-N-VPRS-BEST-LEN > ZERO
030600        SET GNT-PRIORITY-IDX    TO WK-S-VPRS-BEST-IDX
030700        MOVE GNT-PRIORITY-CODE(GNT-PRIORITY-IDX)
030800                                TO GNT-ITEM-OUT-PRIORITY
030900        COMPUTE WK-N-VPRS-SUB = WK-N-VPRS-IDPRI-LEN
031000                              - WK-N-VPRS-BEST-LEN + 1
031100        MOVE SPACES             TO
031200           GNT-LINE-IDPRI-TOK(WK-N-VPRS-SUB:WK-N-VPRS-BEST-LEN)
031300     END-IF.
031400
031500     MOVE GNT-LINE-IDPRI-TOK   TO GNT-ITEM-OUT-ID.
031600     IF GNT-ITEM-OUT-ID = SPACES
031700        MOVE "SUP0054"          TO WK-C-VPRS-ERROR-CD.
031800 B399-VALIDATE-ID-PRIORITY-EX.
031900     EXIT.
032000*
032100 B310-TEST-ONE-PRIORITY-CODE.
032200*        THE ALL-SPACES (NEUTRAL) ENTRY IS THE FALL-THROUGH WHEN
032300*        NOTHING ELSE MATCHES -- IT IS NOT SOMETHING WE SCAN FOR.
032400     MOVE ZERO                  TO WK-N-VPRS-PRI-LEN.
032500     IF GNT-PRIORITY-CODE(GNT-PRIORITY-IDX) = SPACES
032600        GO TO B319-TEST-ONE-PRIORITY-CODE-EX.
032700     INSPECT GNT-PRIORITY-CODE(GNT-PRIORITY-IDX)
032800              TALLYING WK-N-VPRS-PRI-LEN
032900              FOR CHARACTERS BEFORE INITIAL " ".
033000     IF WK-N-VPRS-PRI-LEN = ZERO
033100        OR WK-N-VPRS-PRI-LEN > WK-N-VPRS-IDPRI-LEN
033200        OR WK-N-VPRS-PRI-LEN NOT > WK-N-VPRS-BEST-LEN
033300        GO TO B319-TEST-ONE-PRIORITY-CODE-EX.
033400     COMPUTE WK-N-VPRS-SUB2 = WK-N-VPRS-IDPRI-LEN
033500                            - WK-N-VPRS-PRI-LEN + 1.
033600     IF GNT-LINE-IDPRI-TOK(WK-N-VPRS-SUB2:WK-N-VPRS-PRI-LEN)
033700           = GNT-PRIORITY-CODE(GNT-PRIORITY-IDX)
033800                              (1:WK-N-VPRS-PRI-LEN)
033900        MOVE WK-N-VPRS-PRI-LEN  TO WK-N-VPRS-BEST-LEN
034000        SET  WK-S-VPRS-BEST-IDX TO GNT-PRIORITY-IDX
034100     END-IF.
034200 B319-TEST-ONE-PRIORITY-CODE-EX.
034300     EXIT.
034400
034500*---------------------------------------------------------------*
034600 B400-VALIDATE-DURATION.
034700*---------------------------------------------------------------*
034800     MOVE GNT-LINE-DUR-TOK      TO GNT-ITEM-OUT-DUR-TEXT.
034900     IF GNT-LINE-DUR-TOK NOT = SPACES
035000        MOVE 1                  TO WK-N-VDUR-OPTION
035100        MOVE GNT-LINE-DUR-TOK   TO WK-C-VDUR-TEXT
035200        CALL "GNTVDUR"          USING WK-C-VDUR-RECORD
035300        IF WK-C-VDUR-ERROR-CD NOT = SPACES
035400           MOVE "SUP0055"       TO WK-C-VPRS-ERROR-CD
035500        ELSE
035600           MOVE WK-N-VDUR-SECONDS TO GNT-ITEM-OUT-DUR-SECONDS
035700        END-IF
035800     END-IF.
035900 B499-VALIDATE-DURATION-EX.
036000     EXIT.
036100
036200*---------------------------------------------------------------*
036300 B500-SPLIT-POST-TITLE.
036400*---------------------------------------------------------------*
036500*        ORDER IN THE TAIL IS ALWAYS {CHARTS} TAGS >>>RELS@@@CON
036600*        # USER-COMMENT ### AUTO-COMMENT, ANY OF WHICH MAY BE
036700*        ABSENT.
036800*---------------------------------------------------------------*
036900     UNSTRING GNT-LINE-POST-TITLE DELIMITED BY "###"
037000              INTO WK-C-VPRS-BUILD GNT-LINE-AUTO-COMM-BLK.
037100     UNSTRING WK-C-VPRS-BUILD DELIMITED BY "#"
037200              INTO WK-C-VPRS-BUILD GNT-LINE-USER-COMM-BLK.
037300     UNSTRING WK-C-VPRS-BUILD DELIMITED BY "@@@"
037400              INTO WK-C-VPRS-BUILD GNT-LINE-CONSTRAINT-BLK.
037500     UNSTRING WK-C-VPRS-BUILD DELIMITED BY ">>>"
037600              INTO WK-C-VPRS-BUILD GNT-LINE-RELS-BLK.
037700     UNSTRING WK-C-VPRS-BUILD DELIMITED BY "{" INTO WK-C-VPRS-BUILD.
037800     UNSTRING WK-C-VPRS-BUILD DELIMITED BY "}"
037900              INTO GNT-LINE-CHARTS-BLK GNT-LINE-TAGS-BLK.
038000 B599-SPLIT-POST-TITLE-EX.
038100     EXIT.
038200
038300*---------------------------------------------------------------*
038400 B550-VALIDATE-CHARTS-TAGS.
038500*---------------------------------------------------------------*
038600     MOVE ZERO TO GNT-ITEM-OUT-CHART-CNT GNT-ITEM-OUT-TAG-CNT.
038700     MOVE 1    TO WK-N-VPRS-PTR.
038800     PERFORM B551-SPLIT-ONE-CHART THRU B551-SPLIT-ONE-CHART-EX
038900        VARYING WK-N-VPRS-SUB FROM 1 BY 1
039000           UNTIL WK-N-VPRS-SUB > 5
039100              OR WK-N-VPRS-PTR > 120.
039200
039300     MOVE 1    TO WK-N-VPRS-PTR.
039400     PERFORM B552-SPLIT-ONE-TAG THRU B552-SPLIT-ONE-TAG-EX
039500        VARYING WK-N-VPRS-SUB FROM 1 BY 1
039600           UNTIL WK-N-VPRS-SUB > 5
039700              OR WK-N-VPRS-PTR > 120.
039800 B559-VALIDATE-CHARTS-TAGS-EX.
039900     EXIT.
040000
040100*---------------------------------------------------------------*
040200 B551-SPLIT-ONE-CHART.
040300*---------------------------------------------------------------*
040400     UNSTRING GNT-LINE-CHARTS-BLK DELIMITED BY ","
040500              INTO GNT-ITEM-OUT-CHART(WK-N-VPRS-SUB)
040600              WITH POINTER WK-N-VPRS-PTR.
040700     IF GNT-ITEM-OUT-CHART(WK-N-VPRS-SUB) NOT = SPACES
040800        ADD 1 TO GNT-ITEM-OUT-CHART-CNT.
040900 B551-SPLIT-ONE-CHART-EX.
041000     EXIT.
041100
041200*---------------------------------------------------------------*
041300 B552-SPLIT-ONE-TAG.
041400*---------------------------------------------------------------*
041500     UNSTRING GNT-LINE-TAGS-BLK DELIMITED BY ","
041600              INTO GNT-ITEM-OUT-TAG(WK-N-VPRS-SUB)
041700              WITH POINTER WK-N-VPRS-PTR.
041800     IF GNT-ITEM-OUT-TAG(WK-N-VPRS-SUB) NOT = SPACES
041900        ADD 1 TO GNT-ITEM-OUT-TAG-CNT.
042000 B552-SPLIT-ONE-TAG-EX.
042100     EXIT.
042200
042300*---------------------------------------------------------------*
042400 B600-VALIDATE-RELATIONS.
042500*---------------------------------------------------------------*
042600*        GNT-LINE-RELS-BLK LOOKS LIKE "R[A,B] U[C]" -- ONE
042700*        BRACKET GROUP PER SYMBOL, IN GNT-RELATION-TBL ORDER.
042800*        A SYMBOL SEEN TWICE IS A PARSE ERROR (SEE G2P0004).
042900*---------------------------------------------------------------*
043000     MOVE 1 TO WK-N-VPRS-PTR.
043100     PERFORM B610-SCAN-ONE-RELGRP THRU B619-SCAN-ONE-RELGRP-EX
043200        UNTIL WK-N-VPRS-PTR > 200
043300           OR WK-C-VPRS-ERROR-CD NOT = SPACES.
043400
043500     PERFORM B650-SPLIT-ONE-RELGRP THRU B659-SPLIT-ONE-RELGRP-EX
043600        VARYING GNT-RELATION-IDX FROM 1 BY 1
043700           UNTIL GNT-RELATION-IDX > 7.
043800 B699-VALIDATE-RELATIONS-EX.
043900     EXIT.
044000
044100*---------------------------------------------------------------*
044200 B650-SPLIT-ONE-RELGRP.
044300*---------------------------------------------------------------*
044400     MOVE 1 TO WK-N-VPRS-PTR.
044500     PERFORM B651-SPLIT-ONE-TARGET THRU B651-SPLIT-ONE-TARGET-EX
044600        VARYING WK-N-VPRS-SUB FROM 1 BY 1
044700           UNTIL WK-N-VPRS-SUB > 5
044800              OR WK-N-VPRS-PTR > 100.
044900 B659-SPLIT-ONE-RELGRP-EX.
045000     EXIT.
045100
045200*---------------------------------------------------------------*
045300 B651-SPLIT-ONE-TARGET.
045400*---------------------------------------------------------------*
045500     UNSTRING GNT-LINE-RELGRP-LIST(GNT-RELATION-IDX)
045600              DELIMITED BY ","
045700              INTO GNT-ITEM-OUT-REL-TGT(GNT-RELATION-IDX
045800                                     WK-N-VPRS-SUB)
045900              WITH POINTER WK-N-VPRS-PTR.
046000     IF GNT-ITEM-OUT-REL-TGT(GNT-RELATION-IDX WK-N-VPRS-SUB)
046100           NOT = SPACES
046200        ADD 1 TO GNT-ITEM-OUT-REL-CNT(GNT-RELATION-IDX).
046300 B651-SPLIT-ONE-TARGET-EX.
046400     EXIT.
046500
046600*---------------------------------------------------------------*
046700 B610-SCAN-ONE-RELGRP.
046800*---------------------------------------------------------------*
046900     MOVE GNT-LINE-RELS-BLK(WK-N-VPRS-PTR:1) TO
047000          WK-C-VPRS-ONE-CHAR.
047100     IF WK-C-VPRS-ONE-CHAR = SPACES
047200        ADD 1 TO WK-N-VPRS-PTR
047300        GO TO B619-SCAN-ONE-RELGRP-EX.
047400
047500     SET GNT-RELATION-IDX TO 1.
047600     SEARCH GNT-RELATION-ENT
047700        AT END
047800           ADD 1 TO WK-N-VPRS-PTR
047900        WHEN GNT-RELATION-CODE(GNT-RELATION-IDX) =
048000                WK-C-VPRS-ONE-CHAR
048100           IF GNT-LINE-RELGRP-SEEN(GNT-RELATION-IDX) = "Y"
048200              MOVE "SUP0056"    TO WK-C-VPRS-ERROR-CD
048300           ELSE
048400              MOVE "Y"          TO
048500                   GNT-LINE-RELGRP-SEEN(GNT-RELATION-IDX)
048600              ADD 2 TO WK-N-VPRS-PTR
048700              UNSTRING GNT-LINE-RELS-BLK DELIMITED BY "]"
048800                       INTO GNT-LINE-RELGRP-LIST(GNT-RELATION-IDX)
048900                       WITH POINTER WK-N-VPRS-PTR
049000           END-IF
049100     END-SEARCH.
049200 B619-SCAN-ONE-RELGRP-EX.
049300     EXIT.
049400
049500*---------------------------------------------------------------*
049600 C000-FORMAT-ITEM-LINE.
049700*---------------------------------------------------------------*
049800*        REBUILD THE EXTERNAL TEXT LINE FROM A GNT-ITEM RECORD --
049900*        USED BY THE FILE-WRITER WHEN IT REWRITES THE ITEMS FILE
050000*        AFTER A SORT OR A DRIVER OPERATION.  TAIL ORDER MATCHES
050100*        B500-SPLIT-POST-TITLE -- {CHARTS} TAGS >>>RELS @@@CONSTR
050200*        # USER-COMMENT ### AUTO-COMMENT (SEE G2P0006A HISTORY).
050300*---------------------------------------------------------------*
050400     MOVE SPACES               TO WK-C-VPRS-LINE-OUT.
050500
050600     STRING GNT-ITEM-IN-STATUS  DELIMITED BY SIZE
050700            " "                 DELIMITED BY SIZE
050800            GNT-ITEM-IN-ID      DELIMITED BY "  "
050900            GNT-ITEM-IN-PRIORITY DELIMITED BY "  "
051000            "  "                DELIMITED BY SIZE
051100            GNT-ITEM-IN-DUR-TEXT DELIMITED BY "  "
051200            ' "'                DELIMITED BY SIZE
051300            GNT-ITEM-IN-TITLE   DELIMITED BY "  "
051400            '"'                 DELIMITED BY SIZE
051500            INTO WK-C-VPRS-LINE-OUT.
051600
051700     PERFORM C100-BUILD-CHARTS-TXT THRU C199-BUILD-CHARTS-TXT-EX.
051800     STRING WK-C-VPRS-LINE-OUT   DELIMITED BY "  "
051900            " "                  DELIMITED BY SIZE
052000            WK-C-VPRS-CHARTS-TXT DELIMITED BY "  "
052100            INTO WK-C-VPRS-LINE-OUT.
052200
052300     IF GNT-ITEM-IN-TAG-CNT NOT = ZERO
052400        PERFORM C200-BUILD-TAGS-TXT THRU C299-BUILD-TAGS-TXT-EX
052500        STRING WK-C-VPRS-LINE-OUT DELIMITED BY "  "
052600               " "                DELIMITED BY SIZE
052700               WK-C-VPRS-TAGS-TXT DELIMITED BY "  "
052800               INTO WK-C-VPRS-LINE-OUT
052900     END-IF.
053000
053100     PERFORM C300-BUILD-RELS-TXT THRU C399-BUILD-RELS-TXT-EX.
053200     IF WK-C-VPRS-RELS-TXT NOT = SPACES
053300        STRING WK-C-VPRS-LINE-OUT DELIMITED BY "  "
053400               " >>> "            DELIMITED BY SIZE
053500               WK-C-VPRS-RELS-TXT DELIMITED BY "  "
053600               INTO WK-C-VPRS-LINE-OUT
053700     END-IF.
053800
053900     IF GNT-ITEM-IN-CONSTRAINT NOT = SPACES
054000        STRING WK-C-VPRS-LINE-OUT DELIMITED BY "  "
054100               " @@@ "            DELIMITED BY SIZE
054200               GNT-ITEM-IN-CONSTRAINT DELIMITED BY "  "
054300               INTO WK-C-VPRS-LINE-OUT
054400     END-IF.
054500
054600     IF GNT-ITEM-IN-USER-COMM NOT = SPACES
054700        STRING WK-C-VPRS-LINE-OUT DELIMITED BY "  "
054800               " #"             DELIMITED BY SIZE
054900               GNT-ITEM-IN-USER-COMM DELIMITED BY "  "
055000               INTO WK-C-VPRS-LINE-OUT
055100     END-IF.
055200     IF GNT-ITEM-IN-AUTO-COMM NOT = SPACES
055300        STRING WK-C-VPRS-LINE-OUT DELIMITED BY "  "
055400               " ###"           DELIMITED BY SIZE
055500               GNT-ITEM-IN-AUTO-COMM DELIMITED BY "  "
055600               INTO WK-C-VPRS-LINE-OUT
055700     END-IF.
055800 C999-FORMAT-ITEM-LINE-EX.
055900     EXIT.
056000
056100*---------------------------------------------------------------*
056200 C100-BUILD-CHARTS-TXT.
056300*---------------------------------------------------------------*
056400*        "{CHART,CHART,...}" -- CHARTS BLOCK IS ALWAYS PRESENT ON
056500*        A VALID ITEM (AT LEAST ONE CHART EXPECTED).
056600*---------------------------------------------------------------*
056700     MOVE SPACES                TO WK-C-VPRS-CHARTS-TXT.
056800     STRING "{"                 DELIMITED BY SIZE
056900            INTO WK-C-VPRS-CHARTS-TXT.
057000     PERFORM C110-ADD-ONE-CHART THRU C119-ADD-ONE-CHART-EX
057100        VARYING WK-N-VPRS-FMT-SUB FROM 1 BY 1
057200           UNTIL WK-N-VPRS-FMT-SUB > GNT-ITEM-IN-CHART-CNT.
057300     STRING WK-C-VPRS-CHARTS-TXT DELIMITED BY "  "
057400            "}"                 DELIMITED BY SIZE
057500            INTO WK-C-VPRS-CHARTS-TXT.
057600 C199-BUILD-CHARTS-TXT-EX.
057700     EXIT.
057800
057900*---------------------------------------------------------------*
058000 C110-ADD-ONE-CHART.
058100*---------------------------------------------------------------*
058200     IF WK-N-VPRS-FMT-SUB > 1
058300        STRING WK-C-VPRS-CHARTS-TXT DELIMITED BY "  "
058400               ","                 DELIMITED BY SIZE
058500               GNT-ITEM-IN-CHART(WK-N-VPRS-FMT-SUB)
058600                                    DELIMITED BY "  "
058700               INTO WK-C-VPRS-CHARTS-TXT
058800     ELSE
058900        STRING WK-C-VPRS-CHARTS-TXT DELIMITED BY "  "
059000               GNT-ITEM-IN-CHART(WK-N-VPRS-FMT-SUB)
059100                                    DELIMITED BY "  "
059200               INTO WK-C-VPRS-CHARTS-TXT
059300     END-IF.
059400 C119-ADD-ONE-CHART-EX.
059500     EXIT.
059600
059700*---------------------------------------------------------------*
059800 C200-BUILD-TAGS-TXT.
059900*---------------------------------------------------------------*
060000     MOVE SPACES                TO WK-C-VPRS-TAGS-TXT.
060100     PERFORM C210-ADD-ONE-TAG THRU C219-ADD-ONE-TAG-EX
060200        VARYING WK-N-VPRS-FMT-SUB FROM 1 BY 1
060300           UNTIL WK-N-VPRS-FMT-SUB > GNT-ITEM-IN-TAG-CNT.
060400 C299-BUILD-TAGS-TXT-EX.
060500     EXIT.
060600
060700*---------------------------------------------------------------*
060800 C210-ADD-ONE-TAG.
060900*---------------------------------------------------------------*
061000     IF WK-N-VPRS-FMT-SUB > 1
061100        STRING WK-C-VPRS-TAGS-TXT DELIMITED BY "  "
061200               ","               DELIMITED BY SIZE
061300               GNT-ITEM-IN-TAG(WK-N-VPRS-FMT-SUB)
061400                                  DELIMITED BY "  "
061500               INTO WK-C-VPRS-TAGS-TXT
061600     ELSE
061700        STRING WK-C-VPRS-TAGS-TXT DELIMITED BY "  "
061800               GNT-ITEM-IN-TAG(WK-N-VPRS-FMT-SUB)
061900                                  DELIMITED BY "  "
062000               INTO WK-C-VPRS-TAGS-TXT
062100     END-IF.
062200 C219-ADD-ONE-TAG-EX.
062300     EXIT.
062400
062500*---------------------------------------------------------------*
062600 C300-BUILD-RELS-TXT.
062700*---------------------------------------------------------------*
062800*        ONE "<SYM>[TGT,TGT,...]" GROUP PER RELATION TYPE THAT
062900*        HAS ANY TARGETS, GROUPS SEPARATED BY A SINGLE SPACE, IN
063000*        GNT-RELATION-TBL ORDER (SAME ORDER B600 SCANS ON INPUT).
063100*---------------------------------------------------------------*
063200     MOVE SPACES                TO WK-C-VPRS-RELS-TXT.
063300     PERFORM C310-ADD-ONE-RELGRP THRU C319-ADD-ONE-RELGRP-EX
063400        VARYING GNT-RELATION-IDX FROM 1 BY 1
063500           UNTIL GNT-RELATION-IDX > 7.
063600 C399-BUILD-RELS-TXT-EX.
063700     EXIT.
063800
063900*---------------------------------------------------------------*
064000 C310-ADD-ONE-RELGRP.
064100*---------------------------------------------------------------*
064200     IF GNT-ITEM-IN-REL-CNT(GNT-RELATION-IDX) = ZERO
064300        GO TO C319-ADD-ONE-RELGRP-EX.
064400
064500     MOVE SPACES                TO WK-C-VPRS-ONE-RELGRP-TXT.
064600     STRING GNT-RELATION-CODE(GNT-RELATION-IDX) DELIMITED BY SIZE
064700            "["                 DELIMITED BY SIZE
064800            INTO WK-C-VPRS-ONE-RELGRP-TXT.
064900     PERFORM C320-ADD-ONE-REL-TGT THRU C329-ADD-ONE-REL-TGT-EX
065000        VARYING WK-N-VPRS-FMT-SUB FROM 1 BY 1
065100           UNTIL WK-N-VPRS-FMT-SUB >
065200                    GNT-ITEM-IN-REL-CNT(GNT-RELATION-IDX).
065300     STRING WK-C-VPRS-ONE-RELGRP-TXT DELIMITED BY "  "
065400            "]"                     DELIMITED BY SIZE
065500            INTO WK-C-VPRS-ONE-RELGRP-TXT.
065600
065700     IF WK-C-VPRS-RELS-TXT = SPACES
065800        STRING WK-C-VPRS-ONE-RELGRP-TXT DELIMITED BY "  "
065900               INTO WK-C-VPRS-RELS-TXT
066000     ELSE
066100        STRING WK-C-VPRS-RELS-TXT DELIMITED BY "  "
066200               " "               DELIMITED BY SIZE
066300               WK-C-VPRS-ONE-RELGRP-TXT DELIMITED BY "  "
066400               INTO WK-C-VPRS-RELS-TXT
066500     END-IF.
066600 C319-ADD-ONE-RELGRP-EX.
066700     EXIT.
066800
066900*---------------------------------------------------------------*
067000 C320-ADD-ONE-REL-TGT.
067100*---------------------------------------------------------------*
067200     IF WK-N-VPRS-FMT-SUB > 1
067300        STRING WK-C-VPRS-ONE-RELGRP-TXT DELIMITED BY "  "
067400               ","                      DELIMITED BY SIZE
067500               GNT-ITEM-IN-REL-TGT(GNT-RELATION-IDX WK-N-VPRS-FMT-SUB)
067600                                        DELIMITED BY "  "
067700               INTO WK-C-VPRS-ONE-RELGRP-TXT
067800     ELSE
067900        STRING WK-C-VPRS-ONE-RELGRP-TXT DELIMITED BY "  "
068000               GNT-ITEM-IN-REL-TGT(GNT-RELATION-IDX WK-N-VPRS-FMT-SUB)
068100                                        DELIMITED BY "  "
068200               INTO WK-C-VPRS-ONE-RELGRP-TXT
068300     END-IF.
068400 C329-ADD-ONE-REL-TGT-EX.
068500     EXIT.
068600
068700******************************************************************
068800************** END OF PROGRAM SOURCE -  GNTVPRS ****************
068900******************************************************************

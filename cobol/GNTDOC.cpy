000100* GNTDOC.cpybk
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* G9D0001 30/01/1995 KIMWL   - INITIAL VERSION -- CALL INTERFACE
000600*                               FOR GNTVDOC (COPY UNDER LINKAGE
000700*                               SECTION AS WK-C-VDOC-RECORD).
000800*-----------------------------------------------------------------
000900*
001000 01 WK-C-VDOC-RECORD.
001100     05 WK-C-VDOC-INPUT.
001200        10 WK-N-VDOC-OPTION           PIC 9(01).
001300*                        1 FULL-DIAGNOSIS-REPORT
001400*                        2 FULL-DIAGNOSIS-AND-APPLY-FIXES
001500*                        3 QUICK-CHECK
001600     05 WK-C-VDOC-OUTPUT.
001700        10 WK-N-VDOC-ISSUE-CNT        PIC 9(03) COMP-3.
001800        10 WK-C-VDOC-CLEAN-FLAG       PIC X(01).
001900*                        "Y" IF NO ISSUES FOUND
002000        10 WK-C-VDOC-ERROR-CD         PIC X(07).
002100*                        SPACES = OK, ELSE SUP/COM ERROR CODE
002200        10 FILLER                     PIC X(10).

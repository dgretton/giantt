000100* GNTWRT.cpybk
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* G10W001 30/01/1995 KIMWL   - INITIAL VERSION -- CALL INTERFACE
000600*                               FOR GNTVWRT (COPY UNDER LINKAGE
000700*                               SECTION AS WK-C-VWRT-RECORD).
000800*-----------------------------------------------------------------
000900*
001000 01 WK-C-VWRT-RECORD.
001100     05 WK-C-VWRT-INPUT.
001200        10 WK-N-VWRT-OPTION           PIC 9(01).
001300*                        1 REWRITE-ITEMS-FILE (BANNER + SORTED
001400*                          BODY, TABLE ORDER AS GIVEN BY GNTVGRF)
001500     05 WK-C-VWRT-OUTPUT.
001600        10 WK-N-VWRT-LINES-WRITTEN    PIC 9(05) COMP-3.
001700        10 WK-C-VWRT-ERROR-CD         PIC X(07).
001800*                        SPACES = OK, ELSE SUP/COM ERROR CODE
001900        10 FILLER                     PIC X(10).

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GNTVGRF.
000500 AUTHOR.         KIM WALLACE.
000600 INSTALLATION.   GIANTT PROJECT SUPPORT.
000700 DATE-WRITTEN.   07 FEB 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE HOLDING THE IN-MEMORY GIANTT ITEM
001200*               TABLE FOR ONE BATCH RUN.  NOT INITIAL -- THE
001300*               TABLE MUST SURVIVE ACROSS EVERY CALL GNTBDRV
001400*               MAKES DURING THE RUN, THE SAME WAY THE SHOP'S
001500*               OPTION-DRIVEN COMMON MODULES HOLD THEIR LAST
001600*               LOOKUP ACROSS CALLS.  PROVIDES ID/TITLE LOOKUP,
001700*               THE REQUIRES-GRAPH TOPOLOGICAL SORT (KAHN'S
001800*               ALGORITHM) AND CYCLE DETECTION.
001900*
002000*______________________________________________________________*
002100* HISTORY OF MODIFICATION:                                      *
002200*================================================================*
002300* G6G0008 09/08/2026 TMPRLS  - REQ 8902 - E100-COMPUTE-INDEGREE  *
002400*                            SEEDED IN-DEGREE FROM THE RAW        *
002500*                            REQUIRES COUNT, SO A REQUIRES TARGET *
002600*                            THAT DOES NOT EXIST IN THE ITEM      *
002700*                            TABLE COULD NEVER BE RELEASED AND    *
002800*                            THE ITEM WAS FALSELY REPORTED AS PART*
002900*                            OF A CYCLE.  E100 NOW CALLS E110 TO  *
003000*                            COUNT ONLY THOSE REQUIRES TARGETS    *
003100*                            THAT RESOLVE TO A REAL ITEM.  ALSO   *
003200*                            ADDED GNT-SORT-DONE-R AND THE SWAP-  *
003300*                            HOLD NUMERIC ALTERNATE VIEW BELOW.   *
003400*----------------------------------------------------------------*
003500* G6G0007 09/08/2026 TMPJLS  - REQ 8821 - D210-TEST-ONE-TITLE AND*
003600*                            D310-TEST-ONE-CONFLICT WERE USING   *
003700*                            WK-N-VGRF-MATCH-IDX BOTH AS THE     *
003800*                            INSPECT TALLYING REGISTER AND AS THE*
003900*                            MATCHED ITEM INDEX, AND NEVER RESET *
004000*                            IT TO ZERO -- SINCE THIS PROGRAM IS *
004100*                            NOT INITIAL, A STALE NONZERO VALUE  *
004200*                            FROM AN EARLIER ITEM OR CALL MADE   *
004300*                            LATER ITEMS LOOK LIKE MATCHES WHEN  *
004400*                            THEY WERE NOT.  ADDED WK-N-VGRF-    *
004500*                            MATCH-AT TO HOLD THE MATCHED INDEX  *
004600*                            SEPARATELY AND ZERO THE TALLY BEFORE*
004700*                            EVERY INSPECT.                      *
004800*----------------------------------------------------------------*
004900* G6G0006 12/05/2007 TMPKWL  - INSERT-BETWEEN PROJECT            *
005000*                          - ADDED OPTION 09, F000-INSERT-        *
005100*                            BETWEEN.                            *
005200*----------------------------------------------------------------*
005300* G6G0005 21/03/1998 TMPRTS  - Y2K COMPLIANCE PROJECT / WIDENED   *
005400*                            TABLE FROM 100 TO 200 ITEMS.        *
005500*----------------------------------------------------------------*
005600* G6G0004 08/09/1996 KIMWL   - REQ 5510 - E500-FIND-CYCLE ADDED,  *
005700*                            DOCTOR NEEDED THE ACTUAL CYCLE PATH  *
005800*                            TEXT, NOT JUST A YES/NO FLAG.        *
005900*----------------------------------------------------------------*
006000* G6G0003 30/03/1995 TMPKWL  - REQ 4211 - ADDED OPTION 05,        *
006100*                            SUBSTRING-SCAN, FOR ADD CONFLICT     *
006200*                            CHECKING.                            *
006300*----------------------------------------------------------------*
006400* G6G0002 14/02/1994 KIMWL   - ADDED OPTION 08, TOPO-SORT.        *
006500*----------------------------------------------------------------*
006600* G6G0001 07/02/1994 KIMWL   - INITIAL VERSION.                   *
006700*================================================================*
006800 EJECT
006900**********************
007000 ENVIRONMENT DIVISION.
007100**********************
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.  IBM-AS400.
007400 OBJECT-COMPUTER.  IBM-AS400.
007500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007600                   UPSI-0 IS UPSI-SWITCH-0
007700                     ON  STATUS IS U0-ON
007800                     OFF STATUS IS U0-OFF
007900                   UPSI-1 IS UPSI-SWITCH-1
008000                     ON  STATUS IS U0-ON
008100                     OFF STATUS IS U0-OFF.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500
008600***************
008700 DATA DIVISION.
008800***************
008900 FILE SECTION.
009000**************
009100 WORKING-STORAGE SECTION.
009200*************************
009300 01  FILLER                          PIC X(24)        VALUE
009400     "** PROGRAM GNTVGRF **".
009500
009600* ------------------ PROGRAM WORKING STORAGE -------------------*
009700 01    WK-C-COMMON.
009800       COPY GNTCOMN.
009900
010000*        THE ITEM TABLE ITSELF.  GNT-ITEM-TBL-ENT IS DECLARED AT
010100*        LEVEL 03 SO GNTITEM (WHICH OPENS AT LEVEL 05) CAN BE
010200*        COPY'D STRAIGHT IN AS ITS SUBORDINATE ITEM, THE SAME AS
010300*        IT IS UNDER A CALLER'S LINKAGE-SECTION 01.
010400 01  GNT-ITEM-TBL.
010500     03  GNT-ITEM-TBL-CNT           PIC 9(03) COMP-3 VALUE ZERO.
010600     03  GNT-ITEM-TBL-ENT OCCURS 200 TIMES
010700                           INDEXED BY GNT-ITEM-IDX
010800                                      GNT-ITEM-IDX2.
010900         COPY GNTITEM.
011000
011100*        PARALLEL WORK ARRAYS FOR THE TOPOLOGICAL SORT.  KEPT
011200*        OUTSIDE THE TABLE ITSELF SO A RESET-TABLE DOES NOT HAVE
011300*        TO CLEAR THEM.
011400 01  GNT-SORT-WORK.
011500     05  GNT-SORT-INDEG OCCURS 200 TIMES INDEXED BY GNT-SORT-IDX
011600                           PIC S9(03) COMP-3.
011700     05  GNT-SORT-DONE  OCCURS 200 TIMES
011800                           PIC X(01).
011900     05  GNT-SORT-DONE-R REDEFINES GNT-SORT-DONE
012000                           PIC X(200).
012100     05  FILLER                       PIC X(20).
012200
012300*        SCRATCH AREA FOR EVERY OTHER OPTION.
012400 01  WK-C-VGRF-SCRATCH.
012500     05  WK-N-VGRF-MATCH-CNT         PIC 9(03) COMP-3.
012600     05  WK-N-VGRF-MATCH-IDX         PIC 9(03) COMP-3.
012700*        HOLDS THE ITEM-TABLE INDEX OF THE ONE SUBSTRING MATCH
012800*        D200/D210 FOUND -- KEPT SEPARATE FROM THE INSPECT
012900*        TALLYING REGISTER ABOVE SO RESETTING THE TALLY FOR THE
013000*        NEXT ITEM DOES NOT ALSO WIPE OUT WHICH ITEM MATCHED
013100*        (SUP0012/G6G0007 -- SEE HISTORY).
013200     05  WK-N-VGRF-MATCH-AT          PIC 9(03) COMP-3.
013300     05  WK-C-VGRF-CONFLICT-TYPE     PIC X(07).
013400     05  WK-N-VGRF-DFS-PTR           PIC 9(03) COMP-3.
013500     05  WK-C-VGRF-DFS-STACK OCCURS 200 TIMES
013600                              PIC X(20).
013700     05  WK-C-VGRF-DFS-STACK-R REDEFINES WK-C-VGRF-DFS-STACK
013800                              PIC X(4000).
013900     05  WK-C-VGRF-FOUND-THIS-PASS   PIC X(01).
014000     05  WK-C-VGRF-SWAP-HOLD         PIC X(20).
014100     05  WK-N-VGRF-SWAP-HOLD-ALT REDEFINES WK-C-VGRF-SWAP-HOLD
014200                                 PIC 9(20).
014300     05  FILLER                      PIC X(07).
014400
014500*****************
014600 LINKAGE SECTION.
014700*****************
014800 COPY GNTGRF.
014900 EJECT
015000********************************************
015100 PROCEDURE DIVISION USING WK-C-VGRF-RECORD.
015200********************************************
015300 MAIN-MODULE.
015400     PERFORM A000-PROCESS-CALLED-ROUTINE
015500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
015600     GOBACK.
015700
015800*---------------------------------------------------------------*
015900 A000-PROCESS-CALLED-ROUTINE.
016000*---------------------------------------------------------------*
016100     MOVE SPACES              TO WK-C-VGRF-ERROR-CD.
016200     MOVE "N"                 TO WK-C-VGRF-FOUND-FLAG.
016300     MOVE GNT-ITEM-TBL-CNT    TO WK-N-VGRF-COUNT.
016400
016500     EVALUATE WK-N-VGRF-OPTION
016600        WHEN 01
016700           MOVE ZERO             TO GNT-ITEM-TBL-CNT
016800        WHEN 02
016900           PERFORM C000-ADD-OR-REPLACE-ITEM
017000              THRU C099-ADD-OR-REPLACE-ITEM-EX
017100        WHEN 03
017200           PERFORM D100-LOOKUP-EXACT-ID
017300              THRU D199-LOOKUP-EXACT-ID-EX
017400        WHEN 04
017500           PERFORM D200-LOOKUP-TITLE-SUBSTR
017600              THRU D299-LOOKUP-TITLE-SUBSTR-EX
017700        WHEN 05
017800           PERFORM D300-SUBSTRING-SCAN
017900              THRU D399-SUBSTRING-SCAN-EX
018000        WHEN 06
018100           PERFORM D400-GET-ITEM-BY-INDEX
018200              THRU D499-GET-ITEM-BY-INDEX-EX
018300        WHEN 07
018400           CONTINUE
018500        WHEN 08
018600           PERFORM E000-TOPO-SORT
018700              THRU E099-TOPO-SORT-EX
018800        WHEN 09
018900           PERFORM F000-INSERT-BETWEEN
019000              THRU F099-INSERT-BETWEEN-EX
019100        WHEN OTHER
019200           MOVE "COM0501"        TO WK-C-VGRF-ERROR-CD
019300     END-EVALUATE.
019400
019500     MOVE GNT-ITEM-TBL-CNT    TO WK-N-VGRF-COUNT.
019600 A099-PROCESS-CALLED-ROUTINE-EX.
019700     EXIT.
019800
019900*---------------------------------------------------------------*
020000 C000-ADD-OR-REPLACE-ITEM.
020100*---------------------------------------------------------------*
020200     MOVE "N"                  TO WK-C-VGRF-FOUND-FLAG.
020300     SET GNT-ITEM-IDX TO 1.
020400     SEARCH GNT-ITEM-TBL-ENT
020500        AT END
020600           IF GNT-ITEM-TBL-CNT < 200
020700              ADD 1 TO GNT-ITEM-TBL-CNT
020800              SET GNT-ITEM-IDX TO GNT-ITEM-TBL-CNT
020900              MOVE GNT-ITEMR-IN TO GNT-ITEMR(GNT-ITEM-IDX)
021000           ELSE
021100              MOVE "SUP0061"    TO WK-C-VGRF-ERROR-CD
021200           END-IF
021300        WHEN GNT-ITEM-ID(GNT-ITEM-IDX) = GNT-ITEM-IN-ID
021400           MOVE "Y"             TO WK-C-VGRF-FOUND-FLAG
021500           MOVE GNT-ITEMR-IN    TO GNT-ITEMR(GNT-ITEM-IDX)
021600     END-SEARCH.
021700 C099-ADD-OR-REPLACE-ITEM-EX.
021800     EXIT.
021900
022000*---------------------------------------------------------------*
022100 D100-LOOKUP-EXACT-ID.
022200*---------------------------------------------------------------*
022300     SET GNT-ITEM-IDX TO 1.
022400     SEARCH GNT-ITEM-TBL-ENT
022500        AT END
022600           MOVE "SUP0062"       TO WK-C-VGRF-ERROR-CD
022700        WHEN GNT-ITEM-ID(GNT-ITEM-IDX) = WK-C-VGRF-KEY
022800           MOVE "Y"             TO WK-C-VGRF-FOUND-FLAG
022900           MOVE GNT-ITEMR(GNT-ITEM-IDX) TO GNT-ITEMR-OUT
023000     END-SEARCH.
023100 D199-LOOKUP-EXACT-ID-EX.
023200     EXIT.
023300
023400*---------------------------------------------------------------*
023500 D200-LOOKUP-TITLE-SUBSTR.
023600*---------------------------------------------------------------*
023700*        UNIQUE-SUBSTRING LOOKUP -- IF THE SUBSTRING MATCHES
023800*        MORE THAN ONE TITLE, THE MATCH IS AMBIGUOUS AND NOTHING
023900*        IS RETURNED (SEE GRAPH-ENGINE LOOKUP RULE IN SPEC).
024000*---------------------------------------------------------------*
024100     MOVE ZERO TO WK-N-VGRF-MATCH-CNT
024200                  WK-N-VGRF-MATCH-AT.
024300     PERFORM D210-TEST-ONE-TITLE THRU D219-TEST-ONE-TITLE-EX
024400        VARYING GNT-ITEM-IDX FROM 1 BY 1
024500           UNTIL GNT-ITEM-IDX > GNT-ITEM-TBL-CNT.
024600
024700     IF WK-N-VGRF-MATCH-CNT = 1
024800        MOVE "Y"                TO WK-C-VGRF-FOUND-FLAG
024900        SET GNT-ITEM-IDX TO WK-N-VGRF-MATCH-AT
025000        MOVE GNT-ITEMR(GNT-ITEM-IDX) TO GNT-ITEMR-OUT
025100     ELSE
025200        IF WK-N-VGRF-MATCH-CNT = 0
025300           MOVE "SUP0063"       TO WK-C-VGRF-ERROR-CD
025400        ELSE
025500           MOVE "SUP0064"       TO WK-C-VGRF-ERROR-CD
025600        END-IF
025700     END-IF.
025800 D299-LOOKUP-TITLE-SUBSTR-EX.
025900     EXIT.
026000
026100*---------------------------------------------------------------*
026200 D210-TEST-ONE-TITLE.
026300*---------------------------------------------------------------*
026400*        SUP0012/G6G0007 -- MUST ZERO THE TALLY BEFORE EVERY
026500*        INSPECT.  THIS PROGRAM IS NOT INITIAL, SO A STALE
026600*        NONZERO VALUE LEFT OVER FROM AN EARLIER ITEM OR AN
026700*        EARLIER CALL WOULD OTHERWISE MAKE THIS ITEM LOOK LIKE
026800*        A MATCH WHETHER IT IS ONE OR NOT.
026900     MOVE ZERO                  TO WK-N-VGRF-MATCH-IDX.
027000     INSPECT GNT-ITEM-TITLE(GNT-ITEM-IDX)
027100              TALLYING WK-N-VGRF-MATCH-IDX
027200              FOR ALL WK-C-VGRF-SUBSTR BEFORE " END-OF-TITLE ".
027300     IF WK-N-VGRF-MATCH-IDX > ZERO
027400        ADD 1 TO WK-N-VGRF-MATCH-CNT
027500        MOVE GNT-ITEM-IDX       TO WK-N-VGRF-MATCH-AT
027600     END-IF.
027700 D219-TEST-ONE-TITLE-EX.
027800     EXIT.
027900
028000*---------------------------------------------------------------*
028100 D300-SUBSTRING-SCAN.
028200*---------------------------------------------------------------*
028300*        ADD CONFLICT CHECK -- WK-C-VGRF-KEY IS THE CANDIDATE ID,
028400*        WK-C-VGRF-SUBSTR IS THE CANDIDATE TITLE.  A DUPLICATE
028500*        ID, AN ID EMBEDDED IN AN EXISTING TITLE (OR VICE VERSA)
028600*        OR ONE TITLE EMBEDDED IN THE OTHER IS A CONFLICT.
028700*---------------------------------------------------------------*
028800     MOVE "N"                   TO WK-C-VGRF-FOUND-FLAG.
028900     PERFORM D310-TEST-ONE-CONFLICT
029000        THRU D319-TEST-ONE-CONFLICT-EX
029100        VARYING GNT-ITEM-IDX FROM 1 BY 1
029200           UNTIL GNT-ITEM-IDX > GNT-ITEM-TBL-CNT
029300              OR WK-C-VGRF-FOUND-FLAG = "Y".
029400 D399-SUBSTRING-SCAN-EX.
029500     EXIT.
029600
029700*---------------------------------------------------------------*
029800 D310-TEST-ONE-CONFLICT.
029900*---------------------------------------------------------------*
030000*        SUP0012/G6G0007 -- EACH INSPECT BELOW MUST START FROM A
030100*        FRESH ZERO TALLY (SEE D210 FOR WHY -- SAME REASON).
030200     IF GNT-ITEM-ID(GNT-ITEM-IDX) = WK-C-VGRF-KEY
030300        MOVE "Y"                TO WK-C-VGRF-FOUND-FLAG
030400        GO TO D319-TEST-ONE-CONFLICT-EX
030500     END-IF.
030600     MOVE ZERO                  TO WK-N-VGRF-MATCH-IDX.
030700     INSPECT GNT-ITEM-TITLE(GNT-ITEM-IDX)
030800              TALLYING WK-N-VGRF-MATCH-IDX
030900              FOR ALL WK-C-VGRF-KEY BEFORE " END-OF-TITLE ".
031000     IF WK-N-VGRF-MATCH-IDX > ZERO
031100        MOVE "Y"                TO WK-C-VGRF-FOUND-FLAG
031200        GO TO D319-TEST-ONE-CONFLICT-EX
031300     END-IF.
031400     MOVE ZERO                  TO WK-N-VGRF-MATCH-IDX.
031500     INSPECT GNT-ITEM-TITLE(GNT-ITEM-IDX)
031600              TALLYING WK-N-VGRF-MATCH-IDX
031700              FOR ALL WK-C-VGRF-SUBSTR BEFORE " END-OF-TITLE ".
031800     IF WK-N-VGRF-MATCH-IDX > ZERO
031900        MOVE "Y"                TO WK-C-VGRF-FOUND-FLAG
032000     END-IF.
032100 D319-TEST-ONE-CONFLICT-EX.
032200     EXIT.
032300
032400*---------------------------------------------------------------*
032500 D400-GET-ITEM-BY-INDEX.
032600*---------------------------------------------------------------*
032700     IF WK-N-VGRF-INDEX > ZERO
032800           AND WK-N-VGRF-INDEX NOT > GNT-ITEM-TBL-CNT
032900        SET GNT-ITEM-IDX TO WK-N-VGRF-INDEX
033000        MOVE "Y"                TO WK-C-VGRF-FOUND-FLAG
033100        MOVE GNT-ITEMR(GNT-ITEM-IDX) TO GNT-ITEMR-OUT
033200     ELSE
033300        MOVE "SUP0065"          TO WK-C-VGRF-ERROR-CD
033400     END-IF.
033500 D499-GET-ITEM-BY-INDEX-EX.
033600     EXIT.
033700
033800*---------------------------------------------------------------*
033900 E000-TOPO-SORT.
034000*---------------------------------------------------------------*
034100*        KAHN'S ALGORITHM OVER THE "REQUIRES" RELATION (GROUP 1
034200*        OF GNT-ITEM-REL).  IN-DEGREE OF AN ITEM IS ITS OWN
034300*        REQUIRES-COUNT; AN ITEM WITH IN-DEGREE ZERO HAS NO
034400*        UNSATISFIED PREREQUISITE AND MAY BE SCHEDULED.  THE
034500*        RESULT LIST IS THEN REVERSED SO THE FIRST ITEM SHOWN
034600*        IS THE ONE NOTHING ELSE DEPENDS ON -- THE SHOP'S USUAL
034700*        "MOST-DOWNSTREAM-FIRST" REPORT ORDER.
034800*---------------------------------------------------------------*
034900     MOVE ZERO                  TO WK-N-VGRF-SORT-CNT.
035000     MOVE "N"                   TO WK-C-VGRF-CYCLE-FLAG.
035100     MOVE SPACES                TO WK-C-VGRF-CYCLE-PATH.
035200
035300     PERFORM E100-COMPUTE-INDEGREE
035400        THRU E199-COMPUTE-INDEGREE-EX
035500        VARYING GNT-ITEM-IDX FROM 1 BY 1
035600           UNTIL GNT-ITEM-IDX > GNT-ITEM-TBL-CNT.
035700
035800     PERFORM E200-KAHN-ONE-PASS THRU E299-KAHN-ONE-PASS-EX
035900        UNTIL WK-N-VGRF-SORT-CNT = GNT-ITEM-TBL-CNT
036000           OR WK-C-VGRF-FOUND-THIS-PASS = "N".
036100
036200     IF WK-N-VGRF-SORT-CNT NOT = GNT-ITEM-TBL-CNT
036300        MOVE "Y"                TO WK-C-VGRF-CYCLE-FLAG
036400        PERFORM E500-FIND-CYCLE THRU E599-FIND-CYCLE-EX
036500     END-IF.
036600
036700     PERFORM E900-REVERSE-RESULT THRU E999-REVERSE-RESULT-EX.
036800 E099-TOPO-SORT-EX.
036900     EXIT.
037000
037100*---------------------------------------------------------------*
037200 E100-COMPUTE-INDEGREE.
037300*---------------------------------------------------------------*
037400*        G6G0008 -- IN-DEGREE COUNTS ONLY THE REQUIRES TARGETS
037500*        THAT RESOLVE TO A REAL ITEM.  A TARGET ID THE ITEM
037600*        TABLE HAS NEVER SEEN IS SILENTLY SKIPPED, THE SAME AS
037700*        ANY OTHER ADJACENCY-LIST EDGE TO A NONEXISTENT ITEM.
037800*---------------------------------------------------------------*
037900     SET GNT-SORT-IDX TO GNT-ITEM-IDX.
038000     MOVE ZERO                  TO GNT-SORT-INDEG(GNT-SORT-IDX).
038100     MOVE "N"                   TO GNT-SORT-DONE(GNT-SORT-IDX).
038200     PERFORM E110-COUNT-ONE-REQ-TARGET
038300        THRU E119-COUNT-ONE-REQ-TARGET-EX
038400        VARYING WK-N-VGRF-MATCH-IDX FROM 1 BY 1
038500           UNTIL WK-N-VGRF-MATCH-IDX >
038600                 GNT-ITEM-REL-CNT(GNT-ITEM-IDX 1).
038700 E199-COMPUTE-INDEGREE-EX.
038800     EXIT.
038900
039000*---------------------------------------------------------------*
039100 E110-COUNT-ONE-REQ-TARGET.
039200*---------------------------------------------------------------*
039300     SET GNT-ITEM-IDX2 TO 1.
039400     SEARCH GNT-ITEM-TBL-ENT
039500        AT END CONTINUE
039600        WHEN GNT-ITEM-ID(GNT-ITEM-IDX2) =
039700                GNT-ITEM-REL-TGT(GNT-ITEM-IDX 1 WK-N-VGRF-MATCH-IDX)
039800           ADD 1 TO GNT-SORT-INDEG(GNT-SORT-IDX)
039900     END-SEARCH.
040000 E119-COUNT-ONE-REQ-TARGET-EX.
040100     EXIT.
040200
040300*---------------------------------------------------------------*
040400 E200-KAHN-ONE-PASS.
040500*---------------------------------------------------------------*
040600     MOVE "N"                   TO WK-C-VGRF-FOUND-THIS-PASS.
040700     PERFORM E210-TEST-ONE-NODE THRU E219-TEST-ONE-NODE-EX
040800        VARYING GNT-ITEM-IDX FROM 1 BY 1
040900           UNTIL GNT-ITEM-IDX > GNT-ITEM-TBL-CNT.
041000 E299-KAHN-ONE-PASS-EX.
041100     EXIT.
041200
041300*---------------------------------------------------------------*
041400 E210-TEST-ONE-NODE.
041500*---------------------------------------------------------------*
041600     IF GNT-SORT-DONE(GNT-ITEM-IDX) = "N"
041700           AND GNT-SORT-INDEG(GNT-ITEM-IDX) = ZERO
041800        MOVE "Y"                TO GNT-SORT-DONE(GNT-ITEM-IDX)
041900        MOVE "Y"                TO WK-C-VGRF-FOUND-THIS-PASS
042000        ADD 1                   TO WK-N-VGRF-SORT-CNT
042100        MOVE GNT-ITEM-ID(GNT-ITEM-IDX)
042200                                TO WK-C-VGRF-SORT-ID
042300                                      (WK-N-VGRF-SORT-CNT)
042400        PERFORM E220-RELEASE-DEPENDENTS
042500           THRU E229-RELEASE-DEPENDENTS-EX
042600           VARYING GNT-ITEM-IDX2 FROM 1 BY 1
042700              UNTIL GNT-ITEM-IDX2 > GNT-ITEM-TBL-CNT
042800     END-IF.
042900 E219-TEST-ONE-NODE-EX.
043000     EXIT.
043100
043200*---------------------------------------------------------------*
043300 E220-RELEASE-DEPENDENTS.
043400*---------------------------------------------------------------*
043500*        GNT-ITEM-IDX IS THE NODE JUST FINISHED.  ANY OTHER
043600*        UNFINISHED ITEM THAT LISTS IT AMONG ITS REQUIRES
043700*        TARGETS HAS ITS IN-DEGREE REDUCED BY ONE.
043800*---------------------------------------------------------------*
043900     IF GNT-SORT-DONE(GNT-ITEM-IDX2) = "N"
044000        PERFORM E225-SCAN-ONE-TARGET
044100           THRU E229-SCAN-ONE-TARGET-EX
044200           VARYING WK-N-VGRF-MATCH-IDX FROM 1 BY 1
044300              UNTIL WK-N-VGRF-MATCH-IDX >
044400                    GNT-ITEM-REL-CNT(GNT-ITEM-IDX2 1)
044500     END-IF.
044600 E229-RELEASE-DEPENDENTS-EX.
044700     EXIT.
044800
044900*---------------------------------------------------------------*
045000 E225-SCAN-ONE-TARGET.
045100*---------------------------------------------------------------*
045200     IF GNT-ITEM-REL-TGT(GNT-ITEM-IDX2 1 WK-N-VGRF-MATCH-IDX) =
045300              GNT-ITEM-ID(GNT-ITEM-IDX)
045400        SUBTRACT 1 FROM GNT-SORT-INDEG(GNT-ITEM-IDX2)
045500     END-IF.
045600 E229-SCAN-ONE-TARGET-EX.
045700     EXIT.
045800
045900*---------------------------------------------------------------*
046000 E500-FIND-CYCLE.
046100*---------------------------------------------------------------*
046200*        AMONG THE ITEMS LEFT UNMARKED, WALK REQUIRES-TARGET
046300*        EDGES DEPTH-FIRST UNTIL AN ID ALREADY ON THE PATH
046400*        REAPPEARS -- THAT REPEAT CLOSES THE CYCLE.
046500*---------------------------------------------------------------*
046600     MOVE ZERO                  TO WK-N-VGRF-DFS-PTR.
046700     SET GNT-ITEM-IDX TO 1.
046800     PERFORM E510-FIND-UNDONE-START THRU E519-FIND-UNDONE-START-EX
046900        VARYING GNT-ITEM-IDX FROM 1 BY 1
047000           UNTIL GNT-ITEM-IDX > GNT-ITEM-TBL-CNT
047100              OR WK-N-VGRF-DFS-PTR > ZERO.
047200
047300     PERFORM E520-WALK-ONE-STEP THRU E529-WALK-ONE-STEP-EX
047400        UNTIL WK-N-VGRF-DFS-PTR = ZERO
047500           OR WK-N-VGRF-DFS-PTR > 200.
047600
047700     PERFORM E900-REVERSE-RESULT THRU E999-REVERSE-RESULT-EX.
047800     MOVE WK-C-VGRF-DFS-STACK-R TO WK-C-VGRF-CYCLE-PATH.
047900 E599-FIND-CYCLE-EX.
048000     EXIT.
048100
048200*---------------------------------------------------------------*
048300 E510-FIND-UNDONE-START.
048400*---------------------------------------------------------------*
048500     IF GNT-SORT-DONE(GNT-ITEM-IDX) = "N"
048600        MOVE 1                  TO WK-N-VGRF-DFS-PTR
048700        MOVE GNT-ITEM-ID(GNT-ITEM-IDX)
048800                                TO WK-C-VGRF-DFS-STACK(1)
048900     END-IF.
049000 E519-FIND-UNDONE-START-EX.
049100     EXIT.
049200
049300*---------------------------------------------------------------*
049400 E520-WALK-ONE-STEP.
049500*---------------------------------------------------------------*
049600*        FOLLOW THE FIRST UNDONE REQUIRES-TARGET OF THE TOP OF
049700*        STACK.  THE FIRST TARGET ID ALREADY ON THE STACK ENDS
049800*        THE WALK -- WE ARE BACK AT THE START OF THE CYCLE.
049900*---------------------------------------------------------------*
050000     SET GNT-ITEM-IDX TO 1.
050100     SEARCH GNT-ITEM-TBL-ENT
050200        AT END CONTINUE
050300        WHEN GNT-ITEM-ID(GNT-ITEM-IDX) =
050400                WK-C-VGRF-DFS-STACK(WK-N-VGRF-DFS-PTR)
050500           CONTINUE
050600     END-SEARCH.
050700
050800     IF GNT-ITEM-REL-CNT(GNT-ITEM-IDX 1) = ZERO
050900        MOVE ZERO                TO WK-N-VGRF-DFS-PTR
051000        GO TO E529-WALK-ONE-STEP-EX
051100     END-IF.
051200
051300     ADD 1 TO WK-N-VGRF-DFS-PTR.
051400     MOVE GNT-ITEM-REL-TGT(GNT-ITEM-IDX 1 1)
051500                                 TO WK-C-VGRF-DFS-STACK
051600                                       (WK-N-VGRF-DFS-PTR).
051700 E529-WALK-ONE-STEP-EX.
051800     EXIT.
051900
052000*---------------------------------------------------------------*
052100 E900-REVERSE-RESULT.
052200*---------------------------------------------------------------*
052300     IF WK-N-VGRF-SORT-CNT > 1
052400        PERFORM E910-SWAP-ONE-PAIR THRU E919-SWAP-ONE-PAIR-EX
052500           VARYING WK-N-VGRF-MATCH-IDX FROM 1 BY 1
052600              UNTIL WK-N-VGRF-MATCH-IDX > (WK-N-VGRF-SORT-CNT / 2)
052700     END-IF.
052800 E999-REVERSE-RESULT-EX.
052900     EXIT.
053000
053100*---------------------------------------------------------------*
053200 E910-SWAP-ONE-PAIR.
053300*---------------------------------------------------------------*
053400     MOVE WK-C-VGRF-SORT-ID(WK-N-VGRF-MATCH-IDX)
053500                                 TO WK-C-VGRF-SWAP-HOLD.
053600     MOVE WK-C-VGRF-SORT-ID
053700              (WK-N-VGRF-SORT-CNT + 1 - WK-N-VGRF-MATCH-IDX)
053800                                 TO WK-C-VGRF-SORT-ID
053900                                       (WK-N-VGRF-MATCH-IDX).
054000     MOVE WK-C-VGRF-SWAP-HOLD    TO WK-C-VGRF-SORT-ID
054100              (WK-N-VGRF-SORT-CNT + 1 - WK-N-VGRF-MATCH-IDX).
054200 E919-SWAP-ONE-PAIR-EX.
054300     EXIT.
054400
054500*---------------------------------------------------------------*
054600 F000-INSERT-BETWEEN.
054700*---------------------------------------------------------------*
054800*        THE CALLER HAS ALREADY BUILT GNT-ITEM-IN WITH
054900*        REQUIRES = (BEFORE-ID) AND UNLOCKS = (AFTER-ID).  ADD
055000*        IT TO THE TABLE, THEN RE-THREAD THE TWO NEIGHBOURS:
055100*        IF BEFORE UNLOCKS AFTER, THAT ENTRY BECOMES THE NEW
055200*        ITEM; IF AFTER REQUIRES BEFORE, THAT ENTRY ALSO
055300*        BECOMES THE NEW ITEM.
055400*---------------------------------------------------------------*
055500     PERFORM C000-ADD-OR-REPLACE-ITEM
055600        THRU C099-ADD-OR-REPLACE-ITEM-EX.
055700     IF WK-C-VGRF-ERROR-CD NOT = SPACES
055800        GO TO F099-INSERT-BETWEEN-EX.
055900
056000     SET GNT-ITEM-IDX TO 1.
056100     SEARCH GNT-ITEM-TBL-ENT
056200        AT END CONTINUE
056300        WHEN GNT-ITEM-ID(GNT-ITEM-IDX) = WK-C-VGRF-BEFORE-ID
056400           PERFORM F110-RETHREAD-ONE-LIST
056500              THRU F119-RETHREAD-ONE-LIST-EX
056600              VARYING WK-N-VGRF-MATCH-IDX FROM 1 BY 1
056700                 UNTIL WK-N-VGRF-MATCH-IDX >
056800                    GNT-ITEM-REL-CNT(GNT-ITEM-IDX 2)
056900     END-SEARCH.
057000
057100     SET GNT-ITEM-IDX TO 1.
057200     SEARCH GNT-ITEM-TBL-ENT
057300        AT END CONTINUE
057400        WHEN GNT-ITEM-ID(GNT-ITEM-IDX) = WK-C-VGRF-AFTER-ID
057500           PERFORM F120-RETHREAD-REQUIRES
057600              THRU F129-RETHREAD-REQUIRES-EX
057700              VARYING WK-N-VGRF-MATCH-IDX FROM 1 BY 1
057800                 UNTIL WK-N-VGRF-MATCH-IDX >
057900                    GNT-ITEM-REL-CNT(GNT-ITEM-IDX 1)
058000     END-SEARCH.
058100 F099-INSERT-BETWEEN-EX.
058200     EXIT.
058300
058400*---------------------------------------------------------------*
058500 F110-RETHREAD-ONE-LIST.
058600*---------------------------------------------------------------*
058700*        WK-N-VGRF-MATCH-IDX WALKS BEFORE'S UNLOCKS (REL TYPE 2).
058800*---------------------------------------------------------------*
058900     IF GNT-ITEM-REL-TGT(GNT-ITEM-IDX 2 WK-N-VGRF-MATCH-IDX) =
059000              WK-C-VGRF-AFTER-ID
059100        MOVE GNT-ITEM-IN-ID   TO
059200             GNT-ITEM-REL-TGT(GNT-ITEM-IDX 2 WK-N-VGRF-MATCH-IDX)
059300     END-IF.
059400 F119-RETHREAD-ONE-LIST-EX.
059500     EXIT.
059600
059700*---------------------------------------------------------------*
059800 F120-RETHREAD-REQUIRES.
059900*---------------------------------------------------------------*
060000*        WK-N-VGRF-MATCH-IDX WALKS AFTER'S REQUIRES (REL TYPE 1).
060100*---------------------------------------------------------------*
060200     IF GNT-ITEM-REL-TGT(GNT-ITEM-IDX 1 WK-N-VGRF-MATCH-IDX) =
060300              WK-C-VGRF-BEFORE-ID
060400        MOVE GNT-ITEM-IN-ID   TO
060500             GNT-ITEM-REL-TGT(GNT-ITEM-IDX 1 WK-N-VGRF-MATCH-IDX)
060600     END-IF.
060700 F129-RETHREAD-REQUIRES-EX.
060800     EXIT.
060900
061000******************************************************************
061100************** END OF PROGRAM SOURCE -  GNTVGRF ****************
061200******************************************************************
